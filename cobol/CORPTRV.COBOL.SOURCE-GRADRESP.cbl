000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    GRADRESP.                                                  
000300AUTHOR.        K J OYELARAN.                                              
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  06/21/1995.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   GRADRESP                                          *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM GRADRESP TAKES THE ANOMDET SCORE AND       *        
001500*             CONFIDENCE FOR A VOUCHER AND SCALES DOWN A         *        
001600*             CANDIDATE REIMBURSEMENT AMOUNT ACCORDINGLY --      *        
001700*             A GRADUATED (NOT ALL-OR-NOTHING) RESPONSE TO       *        
001800*             SUSPECTED ABUSE.  A KNOWN-FRAUD VOUCHER IS         *        
001900*             HAIRCUT HARDER (FLOOR 0.15) THAN AN ORDINARY       *        
002000*             HIGH-SCORE VOUCHER (FLOOR 0.30).                   *        
002100*                                                               *         
002200* FILES   :   NONE                                              *         
002300*                                                               *         
002400* CALLED BY:  CALCENH                                           *         
002500*                                                               *         
002600*****************************************************************         
002700*             PROGRAM CHANGE LOG                                *         
002800*             -------------------                               *         
002900*                                                               *         
003000*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003100*  --------   --------------------  --------------------------  *         
003200*  06/21/95   K J OYELARAN           ORIGINAL GRADUATED-RESPONSE*         
003300*                                   SCALER, PAIRED WITH ANOMDET.*         
003400*  09/22/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
003500*                                   NO 2-DIGIT YEAR FIELDS      *         
003600*                                   EXIST IN THIS PROGRAM.      *         
003700*                                   NO CODE CHANGE REQUIRED.    *         
003800*  01/12/26   RGH        TR-2610    RESTATED GRADRESP AS A      *         
003900*                                   FLAT-PARM CALLABLE ROUTINE  *         
004000*                                   FOR THE NEW EVALBAT/CALCENH *         
004100*                                   BATCH EVALUATOR.            *         
004200*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
004300*****************************************************************         
004400     EJECT                                                                
004500ENVIRONMENT DIVISION.                                                     
004600CONFIGURATION SECTION.                                                    
004700SPECIAL-NAMES.                                                            
004800    CLASS GRADR-NUMERIC-CLASS IS '0' THRU '9'.                            
004900    EJECT                                                                 
005000DATA DIVISION.                                                            
005100WORKING-STORAGE SECTION.                                                  
005200*                                                                         
005300*****************************************************************         
005400*    WORK AMOUNTS                                                *        
005500*****************************************************************         
005600*                                                                         
005700 01  WS-WORK-AMOUNTS.                                                     
005800     05  WS-K-FACTOR             PIC 9V99        VALUE ZEROES.            
005900     05  WS-ADJ-FACTOR           PIC S9V9999     VALUE ZEROES.            
006000     05  WS-FACTOR-FLOOR         PIC 9V99        VALUE ZEROES.            
006100     05  WS-OUTPUT-WORK          PIC S9(07)V9999 VALUE ZEROES.            
006200     05  FILLER                  PIC X(04)       VALUE SPACES.            
006300*                                                                         
006400*  DOLLARS/CENTS VIEW OF THE INPUT AMOUNT -- USED BY THE HELP-            
006500*  DESK "WHY WAS THIS CUT" SCREEN SCRAPE (NOT REPRODUCED HERE).           
006600*                                                                         
006700 01  FILLER REDEFINES WS-WORK-AMOUNTS.                                    
006800     05  WS-K-FACTOR-X           PIC 9V99.                                
006900     05  FILLER                  PIC X(15).                               
007000*                                                                         
007100*****************************************************************         
007200*    CONFIDENCE-BAND K-FACTOR TABLE                             *         
007300*      FIRST ROW WHOSE CONFIDENCE CEILING IS NOT LESS THAN THE  *         
007400*      TRIP'S CONFIDENCE WINS.                                  *         
007500*****************************************************************         
007600*                                                                         
007700 01  WS-K-TABLE.                                                          
007800*              CONF-CEILING   K-FACTOR                                    
007900     05  FILLER              PIC 9V99    VALUE 0.59.                      
008000     05  FILLER              PIC 9V99    VALUE 0.10.                      
008100     05  FILLER              PIC 9V99    VALUE 0.79.                      
008200     05  FILLER              PIC 9V99    VALUE 0.20.                      
008300     05  FILLER              PIC 9V99    VALUE 9.99.                      
008400     05  FILLER              PIC 9V99    VALUE 0.40.                      
008500 01  WS-K-TABLE-R REDEFINES WS-K-TABLE.                                   
008600     05  WS-K-ROW            OCCURS 3 TIMES.                              
008700         10  WS-KT-CEILING       PIC 9V99.                                
008800         10  WS-KT-FACTOR        PIC 9V99.                                
008900*                                                                         
009000 77  WS-K-ROW-MAX                PIC S9(03) COMP VALUE +3.                
009100 77  WS-K-IDX                    PIC S9(03) COMP VALUE +0.                
009200*                                                                         
009300 01  WS-SWITCHES.                                                         
009400     05  WS-K-FOUND-SW           PIC X     VALUE 'N'.                     
009500         88  K-ROW-FOUND                    VALUE 'Y'.                    
009600     05  FILLER                  PIC X(07) VALUE SPACES.                  
009700 01  FILLER REDEFINES WS-SWITCHES PIC X(08).                              
009800*                                                                         
009900     COPY GRADRCY.                                                        
010000     EJECT                                                                
010100*****************************************************************         
010200*    L I N K A G E     S E C T I O N                            *         
010300*****************************************************************         
010400*                                                                         
010500LINKAGE SECTION.                                                          
010600*                                                                         
010700 01  LS-GRADRESP-PARMS           PIC X(21).                               
010800*                                                                         
010900*****************************************************************         
011000*    P R O C E D U R E    D I V I S I O N                       *         
011100*****************************************************************         
011200*                                                                         
011300PROCEDURE DIVISION USING LS-GRADRESP-PARMS.                               
011400*                                                                         
011500 P00000-MAINLINE.                                                         
011600*                                                                         
011700     MOVE LS-GRADRESP-PARMS     TO GRADRESP-PARMS.                        
011800*                                                                         
011900     PERFORM P10000-FIND-K-FACTOR  THRU P10000-EXIT.                      
012000     PERFORM P20000-COMPUTE-FACTOR THRU P20000-EXIT.                      
012100     PERFORM P30000-APPLY-FACTOR   THRU P30000-EXIT.                      
012200*                                                                         
012300     MOVE GRADRESP-PARMS        TO LS-GRADRESP-PARMS.                     
012400     GOBACK.                                                              
012500*                                                                         
012600 P00000-EXIT.                                                             
012700     EXIT.                                                                
012800     EJECT                                                                
012900*****************************************************************         
013000*    PARAGRAPH:  P10000-FIND-K-FACTOR                           *         
013100*    FUNCTION :  SEARCH WS-K-TABLE FOR THE CONFIDENCE BAND.     *         
013200*****************************************************************         
013300*                                                                         
013400 P10000-FIND-K-FACTOR.                                                    
013500*                                                                         
013600     MOVE 'N'                   TO WS-K-FOUND-SW.                         
013700     MOVE 0.10                  TO WS-K-FACTOR.                           
013800     MOVE 1                     TO WS-K-IDX.                              
013900*                                                                         
014000 P10100-K-SEARCH.                                                         
014100*                                                                         
014200     IF WS-K-IDX                 > WS-K-ROW-MAX                           
014300         GO TO P10000-EXIT.                                               
014400     IF K-ROW-FOUND                                                       
014500         GO TO P10000-EXIT.                                               
014600     IF GRADRESP-CONFIDENCE NOT > WS-KT-CEILING (WS-K-IDX)                
014700         MOVE WS-KT-FACTOR (WS-K-IDX) TO WS-K-FACTOR                      
014800         MOVE 'Y'                TO WS-K-FOUND-SW                         
014900     END-IF.                                                              
015000     ADD 1                      TO WS-K-IDX.                              
015100     GO TO P10100-K-SEARCH.                                               
015200*                                                                         
015300 P10000-EXIT.                                                             
015400     EXIT.                                                                
015500     EJECT                                                                
015600*****************************************************************         
015700*    PARAGRAPH:  P20000-COMPUTE-FACTOR                          *         
015800*    FUNCTION :  FACTOR = 1.0 - SCORE * K, FLOORED BY FRAUD     *         
015900*                STATUS.                                       *          
016000*****************************************************************         
016100*                                                                         
016200 P20000-COMPUTE-FACTOR.                                                   
016300*                                                                         
016400     COMPUTE WS-ADJ-FACTOR = 1 - (GRADRESP-SCORE * WS-K-FACTOR).          
016500*                                                                         
016600     IF GRADRESP-KNOWN-FRAUD                                              
016700         MOVE 0.15               TO WS-FACTOR-FLOOR                       
016800     ELSE                                                                 
016900         MOVE 0.30               TO WS-FACTOR-FLOOR                       
017000     END-IF.                                                              
017100*                                                                         
017200     IF WS-ADJ-FACTOR            < WS-FACTOR-FLOOR                        
017300         MOVE WS-FACTOR-FLOOR    TO WS-ADJ-FACTOR                         
017400     END-IF.                                                              
017500*                                                                         
017600 P20000-EXIT.                                                             
017700     EXIT.                                                                
017800     EJECT                                                                
017900*****************************************************************         
018000*    PARAGRAPH:  P30000-APPLY-FACTOR                            *         
018100*****************************************************************         
018200*                                                                         
018300 P30000-APPLY-FACTOR.                                                     
018400*                                                                         
018500     COMPUTE WS-OUTPUT-WORK = GRADRESP-INPUT-AMT * WS-ADJ-FACTOR.         
018600     COMPUTE GRADRESP-OUTPUT-AMT ROUNDED = WS-OUTPUT-WORK.                
018700*                                                                         
018800 P30000-EXIT.                                                             
018900     EXIT.                                                                
019000                                                                          
