000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    CALCBASIC.                                                 
000300AUTHOR.        D K STRAUSS.                                               
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  01/14/1986.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   CALCBASIC                                         *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM CALCBASIC IS A CALLED SUBROUTINE THAT     *         
001500*             COMPUTES A TRAVELER REIMBURSEMENT AMOUNT FROM     *         
001600*             TRIP DAYS, MILES TRAVELED AND RECEIPTS, USING     *         
001700*             THE ORIGINAL "BASIC" RATE BOOK -- TIERED MILEAGE, *         
001800*             A FLAT PER-DIEM, BANDED RECEIPT REIMBURSEMENT,    *         
001900*             THREE ADJUSTMENT MULTIPLIERS, A ROUNDING BONUS    *         
002000*             AND A PER-DIEM FLOOR.                             *         
002100*                                                               *         
002200*             SUPERSEDED IN PRODUCTION BY CALCBIAS IN 1994 BUT  *         
002300*             RETAINED FOR RATE COMPARISON RUNS AND FOR AUDIT   *         
002400*             RECONCILIATION AGAINST OLD PAPER VOUCHERS.        *         
002500*                                                               *         
002600* FILES   :   NONE                                              *         
002700*                                                               *         
002800* CALLED BY:  EVALBAT (RATE-COMPARISON MODE ONLY)               *         
002900*                                                               *         
003000*****************************************************************         
003100*             PROGRAM CHANGE LOG                                *         
003200*             -------------------                               *         
003300*                                                               *         
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003500*  --------   --------------------  --------------------------  *         
003600*  01/14/86   D K STRAUSS            ORIGINAL BASIC RATE ENGINE.*         
003700*  06/02/87   D K STRAUSS            ADDED DAILY-SPENDING       *         
003800*                                   MULTIPLIER PER FINANCE      *         
003900*                                   MEMO 87-114.                *         
004000*  11/19/90   T A WOZNIAK            RECEIPT BAND TABLE WIDENED *         
004100*                                   TO COVER THE 800-1200 BAND. *         
004200*  03/08/94   T A WOZNIAK            CALCBIAS BECOMES THE       *         
004300*                                   PRODUCTION ENGINE.  THIS    *         
004400*                                   PROGRAM KEPT FOR RATE       *         
004500*                                   COMPARISON ONLY.            *         
004600*  09/17/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
004700*                                   NO 2-DIGIT YEAR FIELDS      *         
004800*                                   EXIST IN THIS PROGRAM.      *         
004900*                                   NO CODE CHANGE REQUIRED.    *         
005000*  01/09/26   RGH        TR-2600     RESTATED CALCBASIC AS A    *         
005100*                                   FLAT-PARM CALLABLE ROUTINE  *         
005200*                                   FOR THE NEW EVALBAT BATCH   *         
005300*                                   EVALUATOR.  RATE CONSTANTS  *         
005400*                                   UNCHANGED FROM THE 1990     *         
005500*                                   RATE BOOK.                  *         
005600*  02/09/26   RGH        TR-2631     WIDENED WS-EFF-TIER-TABLE  *         
005700*                                   BOUNDS TO 2 DECIMALS -- A   *         
005800*                                   ROUNDED-QUOTIENT MPD LIKE   *         
005900*                                   179.50 OR 99.50 WAS FALLING *         
006000*                                   THROUGH TO THE DEFAULT 1.00 *         
006100*                                   INSTEAD OF ITS BAND RATE.   *         
006200*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
006300*****************************************************************         
006400     EJECT                                                                
006500ENVIRONMENT DIVISION.                                                     
006600CONFIGURATION SECTION.                                                    
006700SPECIAL-NAMES.                                                            
006800    CLASS CALBAS-NUMERIC-CLASS IS '0' THRU '9'.                           
006900    EJECT                                                                 
007000DATA DIVISION.                                                            
007100WORKING-STORAGE SECTION.                                                  
007200*                                                                         
007300*****************************************************************         
007400*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES ETC.)            *         
007500*****************************************************************         
007600*                                                                         
007700 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.                 
007800 77  WS-EFF-TIER-MAX             PIC S9(03) COMP VALUE +5.                
007900 77  WS-LEN-TIER-MAX             PIC S9(03) COMP VALUE +4.                
008000 77  WS-EFF-IDX                  PIC S9(03) COMP VALUE +0.                
008100 77  WS-LEN-IDX                  PIC S9(03) COMP VALUE +0.                
008200*                                                                         
008300*****************************************************************         
008400*    SWITCHES                                                   *         
008500*****************************************************************         
008600*                                                                         
008700 01  WS-SWITCHES.                                                         
008800     05  WS-EFF-FOUND-SW         PIC X     VALUE 'N'.                     
008900         88  EFF-TIER-FOUND                VALUE 'Y'.                     
009000     05  WS-LEN-FOUND-SW         PIC X     VALUE 'N'.                     
009100         88  LEN-TIER-FOUND                VALUE 'Y'.                     
009200     05  FILLER                  PIC X(03) VALUE SPACES.                  
009300 01  FILLER REDEFINES WS-SWITCHES PIC X(05).                              
009400*                                                                         
009500*****************************************************************         
009600*    MISCELLANEOUS WORK FIELDS                                  *         
009700*****************************************************************         
009800*                                                                         
009900 01  WS-WORK-AMOUNTS.                                                     
010000     05  WS-MILEAGE-AMT          PIC S9(07)V99 VALUE ZEROES.              
010100     05  WS-PERDIEM-AMT          PIC S9(07)V99 VALUE ZEROES.              
010200     05  WS-RECEIPT-AMT          PIC S9(07)V99 VALUE ZEROES.              
010300     05  WS-EFF-MULT             PIC S9V99     VALUE ZEROES.              
010400     05  WS-LEN-MULT             PIC S9V99     VALUE ZEROES.              
010500     05  WS-SPEND-MULT           PIC S9V99     VALUE ZEROES.              
010600     05  WS-BONUS-AMT            PIC S9(05)V99 VALUE ZEROES.              
010700     05  WS-RUNNING-TOTAL        PIC S9(07)V99 VALUE ZEROES.              
010800     05  WS-FLOOR-AMT            PIC S9(07)V99 VALUE ZEROES.              
010900     05  WS-MILES-PER-DAY        PIC S9(05)V99 VALUE ZEROES.              
011000     05  WS-RCPTS-PER-DAY        PIC S9(05)V99 VALUE ZEROES.              
011100     05  FILLER                  PIC X(04)     VALUE SPACES.              
011200*                                                                         
011300*  CENTS OF THE RECEIPTS AMOUNT, LIFTED OUT FOR THE 49/99 CENTS           
011400*  ROUNDING-BONUS TEST -- CHEAPER THAN A DIVIDE/REMAINDER.                
011500*                                                                         
011600 01  FILLER REDEFINES WS-WORK-AMOUNTS.                                    
011700     05  FILLER                  PIC X(21).                               
011800     05  WS-RCPT-DOLLARS-X       PIC 9(05).                               
011900     05  WS-RCPT-CENTS-X         PIC 9(02).                               
012000     05  FILLER                  PIC X(21).                               
012100*                                                                         
012200*****************************************************************         
012300*    EFFICIENCY (MILES-PER-DAY) MULTIPLIER TABLE                *         
012400*      FIRST ROW WHOSE RANGE CONTAINS MPD WINS.                 *         
012500*****************************************************************         
012600*                                                                         
012700 01  WS-EFF-TIER-TABLE.                                                   
012800*              LOW-MPD  HIGH-MPD  MULTIPLIER                              
012900*  BOUNDS CARRY TWO DECIMAL PLACES SO THE HALF-OPEN BANDS                 
013000*  ABOVE MATCH EVERY MPD VALUE THE ROUNDED DIVIDE CAN YIELD --            
013100*  SEE TR-2631, WHICH FOUND FRACTIONAL MPD FALLING THROUGH                
013200*  TO THE DEFAULT 1.00 AT THE 100 AND 180 BAND EDGES.                     
013300     05  FILLER              PIC 9(03)V99 VALUE 180.00.                   
013400     05  FILLER              PIC 9(03)V99 VALUE 220.00.                   
013500     05  FILLER              PIC 9V99     VALUE 1.10.                     
013600     05  FILLER              PIC 9(03)V99 VALUE 120.00.                   
013700     05  FILLER              PIC 9(03)V99 VALUE 179.99.                   
013800     05  FILLER              PIC 9V99     VALUE 1.02.                     
013900     05  FILLER              PIC 9(03)V99 VALUE 300.01.                   
014000     05  FILLER              PIC 9(03)V99 VALUE 999.99.                   
014100     05  FILLER              PIC 9V99     VALUE 0.95.                     
014200     05  FILLER              PIC 9(03)V99 VALUE 000.00.                   
014300     05  FILLER              PIC 9(03)V99 VALUE 099.99.                   
014400     05  FILLER              PIC 9V99     VALUE 0.95.                     
014500     05  FILLER              PIC 9(03)V99 VALUE 100.00.                   
014600     05  FILLER              PIC 9(03)V99 VALUE 300.00.                   
014700     05  FILLER              PIC 9V99     VALUE 1.00.                     
014800 01  WS-EFF-TIER-TABLE-R REDEFINES WS-EFF-TIER-TABLE.                     
014900     05  WS-EFF-TIER         OCCURS 5 TIMES.                              
015000         10  WS-ET-LOW-MPD       PIC 9(03)V99.                            
015100         10  WS-ET-HIGH-MPD      PIC 9(03)V99.                            
015200         10  WS-ET-MULT          PIC 9V99.                                
015300*                                                                         
015400*****************************************************************         
015500*    TRIP-LENGTH MULTIPLIER TABLE (DAYS 8 AND UP HANDLED IN     *         
015600*    LINE IN P50000 -- THEY DO NOT NEED A TABLE ROW).           *         
015700*****************************************************************         
015800*                                                                         
015900 01  WS-LEN-TIER-TABLE.                                                   
016000*              LOW-DAYS HIGH-DAYS MULTIPLIER                              
016100     05  FILLER              PIC 9(03)   VALUE 005.                       
016200     05  FILLER              PIC 9(03)   VALUE 005.                       
016300     05  FILLER              PIC 9V99    VALUE 1.10.                      
016400     05  FILLER              PIC 9(03)   VALUE 004.                       
016500     05  FILLER              PIC 9(03)   VALUE 004.                       
016600     05  FILLER              PIC 9V99    VALUE 1.05.                      
016700     05  FILLER              PIC 9(03)   VALUE 006.                       
016800     05  FILLER              PIC 9(03)   VALUE 006.                       
016900     05  FILLER              PIC 9V99    VALUE 1.05.                      
017000     05  FILLER              PIC 9(03)   VALUE 000.                       
017100     05  FILLER              PIC 9(03)   VALUE 002.                       
017200     05  FILLER              PIC 9V99    VALUE 0.95.                      
017300 01  WS-LEN-TIER-TABLE-R REDEFINES WS-LEN-TIER-TABLE.                     
017400     05  WS-LEN-TIER         OCCURS 4 TIMES.                              
017500         10  WS-LT-LOW-DAYS      PIC 9(03).                               
017600         10  WS-LT-HIGH-DAYS     PIC 9(03).                               
017700         10  WS-LT-MULT          PIC 9V99.                                
017800*                                                                         
017900     COPY CALBSCY.                                                        
018000     EJECT                                                                
018100*****************************************************************         
018200*    L I N K A G E     S E C T I O N                            *         
018300*****************************************************************         
018400*                                                                         
018500LINKAGE SECTION.                                                          
018600*                                                                         
018700 01  LS-CALCBAS-PARMS            PIC X(22).                               
018800*                                                                         
018900*****************************************************************         
019000*    P R O C E D U R E    D I V I S I O N                       *         
019100*****************************************************************         
019200*                                                                         
019300PROCEDURE DIVISION USING LS-CALCBAS-PARMS.                                
019400*                                                                         
019500*****************************************************************         
019600*                                                               *         
019700*    PARAGRAPH:  P00000-MAINLINE                                *         
019800*                                                               *         
019900*    FUNCTION :  UNPACK PARMS, DRIVE THE RATE CALCULATION,      *         
020000*                REPACK PARMS, RETURN TO CALLER.                *         
020100*                                                               *         
020200*****************************************************************         
020300*                                                                         
020400 P00000-MAINLINE.                                                         
020500*                                                                         
020600     MOVE LS-CALCBAS-PARMS      TO CALCBAS-PARMS.                         
020700*                                                                         
020800     IF CALCBAS-TRIP-DAYS       = ZEROES                                  
020900         MOVE ZEROES            TO WS-MILES-PER-DAY                       
021000                                    WS-RCPTS-PER-DAY                      
021100     ELSE                                                                 
021200         COMPUTE WS-MILES-PER-DAY ROUNDED =                               
021300             CALCBAS-MILES-TRAVELED / CALCBAS-TRIP-DAYS                   
021400         COMPUTE WS-RCPTS-PER-DAY ROUNDED =                               
021500             CALCBAS-RECEIPTS-AMT / CALCBAS-TRIP-DAYS                     
021600     END-IF.                                                              
021700*                                                                         
021800     PERFORM P10000-CALC-MILEAGE THRU P10000-EXIT.                        
021900     PERFORM P20000-CALC-PERDIEM THRU P20000-EXIT.                        
022000     PERFORM P30000-CALC-RECEIPTS THRU P30000-EXIT.                       
022100     PERFORM P40000-CALC-EFF-MULT THRU P40000-EXIT.                       
022200     PERFORM P50000-CALC-LEN-MULT THRU P50000-EXIT.                       
022300     PERFORM P60000-CALC-SPEND-MULT THRU P60000-EXIT.                     
022400     PERFORM P70000-CALC-BONUS THRU P70000-EXIT.                          
022500     PERFORM P80000-COMBINE THRU P80000-EXIT.                             
022600     PERFORM P90000-APPLY-FLOOR THRU P90000-EXIT.                         
022700*                                                                         
022800     MOVE WS-RUNNING-TOTAL      TO CALCBAS-PREDICTED-AMT.                 
022900     MOVE CALCBAS-PARMS         TO LS-CALCBAS-PARMS.                      
023000*                                                                         
023100     GOBACK.                                                              
023200*                                                                         
023300 P00000-EXIT.                                                             
023400     EXIT.                                                                
023500     EJECT                                                                
023600*****************************************************************         
023700*    PARAGRAPH:  P10000-CALC-MILEAGE                            *         
023800*    FUNCTION :  SHARED TIERED-MILEAGE SUB-CALCULATION.         *         
023900*****************************************************************         
024000*                                                                         
024100 P10000-CALC-MILEAGE.                                                     
024200*                                                                         
024300     IF CALCBAS-MILES-TRAVELED  NOT > 100                                 
024400         COMPUTE WS-MILEAGE-AMT ROUNDED =                                 
024500             CALCBAS-MILES-TRAVELED * 0.58                                
024600     ELSE                                                                 
024700         IF CALCBAS-MILES-TRAVELED NOT > 500                              
024800             COMPUTE WS-MILEAGE-AMT ROUNDED =                             
024900                 (100 * 0.58) +                                           
025000                 ((CALCBAS-MILES-TRAVELED - 100) * 0.40)                  
025100         ELSE                                                             
025200             COMPUTE WS-MILEAGE-AMT ROUNDED =                             
025300                 (100 * 0.58) + (400 * 0.40) +                            
025400                 ((CALCBAS-MILES-TRAVELED - 500) * 0.25)                  
025500         END-IF                                                           
025600     END-IF.                                                              
025700*                                                                         
025800 P10000-EXIT.                                                             
025900     EXIT.                                                                
026000     EJECT                                                                
026100*****************************************************************         
026200*    PARAGRAPH:  P20000-CALC-PERDIEM                            *         
026300*    FUNCTION :  DAILY PER-DIEM AT $100.00 PER TRIP DAY.        *         
026400*****************************************************************         
026500*                                                                         
026600 P20000-CALC-PERDIEM.                                                     
026700*                                                                         
026800     COMPUTE WS-PERDIEM-AMT = CALCBAS-TRIP-DAYS * 100.00.                 
026900*                                                                         
027000 P20000-EXIT.                                                             
027100     EXIT.                                                                
027200     EJECT                                                                
027300*****************************************************************         
027400*    PARAGRAPH:  P30000-CALC-RECEIPTS                           *         
027500*    FUNCTION :  BANDED RECEIPT REIMBURSEMENT.                  *         
027600*****************************************************************         
027700*                                                                         
027800 P30000-CALC-RECEIPTS.                                                    
027900*                                                                         
028000     IF CALCBAS-RECEIPTS-AMT    < 50                                      
028100         COMPUTE WS-RECEIPT-AMT ROUNDED =                                 
028200             CALCBAS-RECEIPTS-AMT * 0.50                                  
028300     ELSE                                                                 
028400         IF CALCBAS-RECEIPTS-AMT NOT > 600                                
028500             COMPUTE WS-RECEIPT-AMT ROUNDED =                             
028600                 CALCBAS-RECEIPTS-AMT * 0.80                              
028700         ELSE                                                             
028800             IF CALCBAS-RECEIPTS-AMT NOT > 800                            
028900                 COMPUTE WS-RECEIPT-AMT ROUNDED =                         
029000                     CALCBAS-RECEIPTS-AMT * 0.90                          
029100             ELSE                                                         
029200                 IF CALCBAS-RECEIPTS-AMT NOT > 1200                       
029300                     COMPUTE WS-RECEIPT-AMT ROUNDED =                     
029400                         (800 * 0.90) +                                   
029500                         ((CALCBAS-RECEIPTS-AMT - 800) * 0.75)            
029600                 ELSE                                                     
029700                     COMPUTE WS-RECEIPT-AMT ROUNDED =                     
029800                         (800 * 0.90) + (400 * 0.75) +                    
029900                         ((CALCBAS-RECEIPTS-AMT - 1200) * 0.50)           
030000                 END-IF                                                   
030100             END-IF                                                       
030200         END-IF                                                           
030300     END-IF.                                                              
030400*                                                                         
030500 P30000-EXIT.                                                             
030600     EXIT.                                                                
030700     EJECT                                                                
030800*****************************************************************         
030900*    PARAGRAPH:  P40000-CALC-EFF-MULT                           *         
031000*    FUNCTION :  SEARCH WS-EFF-TIER-TABLE FOR THE MPD BAND.     *         
031100*    CALLED BY:  P00000-MAINLINE                                *         
031200*****************************************************************         
031300*                                                                         
031400 P40000-CALC-EFF-MULT.                                                    
031500*                                                                         
031600     MOVE 'N'                   TO WS-EFF-FOUND-SW.                       
031700     MOVE 1.00                  TO WS-EFF-MULT.                           
031800     MOVE 1                     TO WS-EFF-IDX.                            
031900*                                                                         
032000 P40100-EFF-SEARCH.                                                       
032100*                                                                         
032200     IF WS-EFF-IDX              > WS-EFF-TIER-MAX                         
032300         GO TO P40000-EXIT.                                               
032400     IF EFF-TIER-FOUND                                                    
032500         GO TO P40000-EXIT.                                               
032600     IF WS-MILES-PER-DAY NOT < WS-ET-LOW-MPD (WS-EFF-IDX)                 
032700       AND WS-MILES-PER-DAY NOT > WS-ET-HIGH-MPD (WS-EFF-IDX)             
032800         MOVE WS-ET-MULT (WS-EFF-IDX) TO WS-EFF-MULT                      
032900         MOVE 'Y'                TO WS-EFF-FOUND-SW                       
033000     END-IF.                                                              
033100     ADD 1                      TO WS-EFF-IDX.                            
033200     GO TO P40100-EFF-SEARCH.                                             
033300*                                                                         
033400 P40000-EXIT.                                                             
033500     EXIT.                                                                
033600     EJECT                                                                
033700*****************************************************************         
033800*    PARAGRAPH:  P50000-CALC-LEN-MULT                           *         
033900*    FUNCTION :  SEARCH WS-LEN-TIER-TABLE FOR THE LENGTH BAND.  *         
034000*    CALLED BY:  P00000-MAINLINE                                *         
034100*****************************************************************         
034200*                                                                         
034300 P50000-CALC-LEN-MULT.                                                    
034400*                                                                         
034500     MOVE 'N'                   TO WS-LEN-FOUND-SW.                       
034600     MOVE 1.00                  TO WS-LEN-MULT.                           
034700     IF CALCBAS-TRIP-DAYS       > 7                                       
034800         MOVE 0.95              TO WS-LEN-MULT                            
034900         GO TO P50000-EXIT.                                               
035000     MOVE 1                     TO WS-LEN-IDX.                            
035100*                                                                         
035200 P50100-LEN-SEARCH.                                                       
035300*                                                                         
035400     IF WS-LEN-IDX              > WS-LEN-TIER-MAX                         
035500         GO TO P50000-EXIT.                                               
035600     IF LEN-TIER-FOUND                                                    
035700         GO TO P50000-EXIT.                                               
035800     IF CALCBAS-TRIP-DAYS NOT < WS-LT-LOW-DAYS (WS-LEN-IDX)               
035900       AND CALCBAS-TRIP-DAYS NOT > WS-LT-HIGH-DAYS (WS-LEN-IDX)           
036000         MOVE WS-LT-MULT (WS-LEN-IDX) TO WS-LEN-MULT                      
036100         MOVE 'Y'                TO WS-LEN-FOUND-SW                       
036200     END-IF.                                                              
036300     ADD 1                      TO WS-LEN-IDX.                            
036400     GO TO P50100-LEN-SEARCH.                                             
036500*                                                                         
036600 P50000-EXIT.                                                             
036700     EXIT.                                                                
036800     EJECT                                                                
036900*****************************************************************         
037000*    PARAGRAPH:  P60000-CALC-SPEND-MULT                         *         
037100*    FUNCTION :  DAILY-SPENDING MULTIPLIER BY RECEIPTS-PER-DAY. *         
037200*****************************************************************         
037300*                                                                         
037400 P60000-CALC-SPEND-MULT.                                                  
037500*                                                                         
037600     IF WS-RCPTS-PER-DAY        > 150                                     
037700         MOVE 0.90              TO WS-SPEND-MULT                          
037800     ELSE                                                                 
037900         IF WS-RCPTS-PER-DAY    < 30                                      
038000             MOVE 0.95          TO WS-SPEND-MULT                          
038100         ELSE                                                             
038200             MOVE 1.00          TO WS-SPEND-MULT                          
038300         END-IF                                                           
038400     END-IF.                                                              
038500*                                                                         
038600 P60000-EXIT.                                                             
038700     EXIT.                                                                
038800     EJECT                                                                
038900*****************************************************************         
039000*    PARAGRAPH:  P70000-CALC-BONUS                              *         
039100*    FUNCTION :  FLAT $10 BONUS WHEN RECEIPT CENTS ARE 49/99.   *         
039200*****************************************************************         
039300*                                                                         
039400 P70000-CALC-BONUS.                                                       
039500*                                                                         
039600     MOVE ZEROES                TO WS-BONUS-AMT.                          
039700     IF WS-RCPT-CENTS-X = 49 OR WS-RCPT-CENTS-X = 99                      
039800         MOVE 10.00              TO WS-BONUS-AMT                          
039900     END-IF.                                                              
040000*                                                                         
040100 P70000-EXIT.                                                             
040200     EXIT.                                                                
040300     EJECT                                                                
040400*****************************************************************         
040500*    PARAGRAPH:  P80000-COMBINE                                 *         
040600*    FUNCTION :  APPLY MULTIPLIERS AND ADD THE ROUNDING BONUS.  *         
040700*****************************************************************         
040800*                                                                         
040900 P80000-COMBINE.                                                          
041000*                                                                         
041100     COMPUTE WS-RUNNING-TOTAL ROUNDED =                                   
041200         (WS-MILEAGE-AMT + WS-PERDIEM-AMT + WS-RECEIPT-AMT)               
041300             * WS-EFF-MULT * WS-LEN-MULT * WS-SPEND-MULT                  
041400             + WS-BONUS-AMT.                                              
041500*                                                                         
041600 P80000-EXIT.                                                             
041700     EXIT.                                                                
041800     EJECT                                                                
041900*****************************************************************         
042000*    PARAGRAPH:  P90000-APPLY-FLOOR                             *         
042100*    FUNCTION :  $50.00 PER-DAY FLOOR.                          *         
042200*****************************************************************         
042300*                                                                         
042400 P90000-APPLY-FLOOR.                                                      
042500*                                                                         
042600     COMPUTE WS-FLOOR-AMT = CALCBAS-TRIP-DAYS * 50.00.                    
042700     IF WS-RUNNING-TOTAL        < WS-FLOOR-AMT                            
042800         MOVE WS-FLOOR-AMT      TO WS-RUNNING-TOTAL                       
042900     END-IF.                                                              
043000*                                                                         
043100 P90000-EXIT.                                                             
043200     EXIT.                                                                
043300     EJECT                                                                
043400                                                                          
043500                                                                          
043600                                                                          
