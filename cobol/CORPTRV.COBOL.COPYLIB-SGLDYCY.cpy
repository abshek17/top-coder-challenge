000100******************************************************************        
000200*    SINGLEDY PARAMETER PASS AREA                                *        
000300******************************************************************        
000400*                                                                         
000500*  01/13/26 RGH  TR-2612  ORIGINAL AREA.                                  
000600*                                                                         
000700 01  SINGLEDY-PARMS.                                                      
000800     03  SINGLEDY-MILES-TRAVELED     PIC S9(03)V99 VALUE ZEROES.          
000900     03  SINGLEDY-RECEIPTS-AMT       PIC S9(05)V99 VALUE ZEROES.          
001000     03  SINGLEDY-RESULT-AMT         PIC 9(05)V99  VALUE ZEROES.          
001100                                                                          
