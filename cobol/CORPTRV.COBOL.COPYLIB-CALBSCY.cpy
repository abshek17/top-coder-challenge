000100******************************************************************        
000200*    CALCBASIC PARAMETER PASS AREA                               *        
000300******************************************************************        
000400*                                                                         
000500*  01/06/26 RGH  TR-2601  ORIGINAL AREA.                                  
000600*                                                                         
000700 01  CALCBAS-PARMS.                                                       
000800     03  CALCBAS-TRIP-DAYS           PIC 9(03)     VALUE ZEROES.          
000900     03  CALCBAS-MILES-TRAVELED      PIC S9(03)V99 VALUE ZEROES.          
001000     03  CALCBAS-RECEIPTS-AMT        PIC S9(05)V99 VALUE ZEROES.          
001100     03  CALCBAS-PREDICTED-AMT       PIC 9(05)V99  VALUE ZEROES.          
001200                                                                          
