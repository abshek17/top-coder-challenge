000100******************************************************************        
000200* CORPORATE TRAVEL SYSTEM (CORPTRV)                              *        
000300*                                                                *        
000400* EVAL-RESULT RECORD  --  LINE-SEQUENTIAL, OUTPUT OF EVALBAT     *        
000500*   ONE RECORD WRITTEN PER TRIP-CASE EVALUATED.                  *        
000600******************************************************************        
000700*                                                                         
000800*  01/06/26 RGH  TR-2601  ORIGINAL LAYOUT.                                
000900*  01/22/26 RGH  TR-2618  ADDED MILES-PER-DAY, RECEIPTS-PER-DAY   RGH0122A
001000*                         AND OVER-UNDER-FLAG FOR THE CONTROL     RGH0122B
001100*                         REPORT BREAKOUT REQUESTED BY AUDIT.     RGH0122C
001200*                                                                         
001300 01  EVLRSLT-RECORD.                                                      
001400     05  EVLRSLT-CASE-ID             PIC 9(04).                           
001500     05  EVLRSLT-TRIP-DAYS           PIC 9(03).                           
001600     05  EVLRSLT-MILES-TRAVELED      PIC S9(03)V99.                       
001700     05  EVLRSLT-RECEIPTS-AMT        PIC S9(05)V99.                       
001800     05  EVLRSLT-EXPECTED-AMT        PIC S9(05)V99.                       
001900     05  EVLRSLT-PREDICTED-AMT       PIC 9(05)V99.                        
002000     05  EVLRSLT-ERROR-AMT           PIC S9(05)V99.                       
002100     05  EVLRSLT-ABS-ERROR-AMT       PIC 9(05)V99.                        
002200     05  EVLRSLT-MILES-PER-DAY       PIC 9(03)V99.                        
002300     05  EVLRSLT-RECEIPTS-PER-DAY    PIC 9(03)V99.                        
002400     05  EVLRSLT-OVER-UNDER-FLAG     PIC X(01).                           
002500         88  EVLRSLT-OVER-PREDICTED       VALUE 'O'.                      
002600         88  EVLRSLT-UNDER-PREDICTED      VALUE 'U'.                      
002700         88  EVLRSLT-EXACT-MATCH          VALUE 'E'.                      
002800     05  FILLER                      PIC X(02).                           
002900                                                                          
