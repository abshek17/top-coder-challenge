000100******************************************************************        
000200* CORPORATE TRAVEL SYSTEM (CORPTRV)                              *        
000300*                                                                *        
000400* EMPLOYEE-PROFILE RECORD  --  LINE-SEQUENTIAL, ASCENDING EMP-ID *        
000500*   OPTIONAL INPUT.  HOLDS EACH TRAVELER'S HISTORICAL AVERAGES   *        
000600*   USED BY EMPADJ AND, THROUGH IT, BY CALCENH.                  *        
000700******************************************************************        
000800*                                                                         
000900*  01/09/26 RGH  TR-2604  ORIGINAL LAYOUT.                                
001000*                                                                         
001100 01  EMPPROF-RECORD.                                                      
001200     05  EMPPROF-EMP-ID              PIC X(08).                           
001300     05  EMPPROF-AVG-DURATION        PIC 9V99.                            
001400     05  EMPPROF-AVG-DAILY-RCPTS     PIC 9(03)V99.                        
001500     05  EMPPROF-AVG-MILES-PER-DAY   PIC 9(03)V99.                        
001600     05  FILLER                      PIC X(04).                           
001700                                                                          
