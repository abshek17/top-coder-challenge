000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    EVALBAT.                                                   
000300AUTHOR.        T A WOZNIAK.                                               
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  01/06/1994.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   EVALBAT                                           *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM EVALBAT IS THE BATCH DRIVER THAT READS    *         
001500*             THE TRIP-CASE FILE, CALLS THE SELECTED REIMBURSE- *         
001600*             MENT ENGINE FOR EACH CASE, WRITES ONE EVAL-RESULT *         
001700*             RECORD PER CASE AND PRINTS A RUN-LEVEL ACCURACY   *         
001800*             SUMMARY.  THE PRODUCTION ENGINE IS CALCBIAS; THE  *         
001900*             UPSI-0 SWITCH LETS OPERATIONS SUBSTITUTE CALCENH  *         
002000*             FOR A SIDE-BY-SIDE ACCURACY RUN WITHOUT A RECOMP. *         
002100*                                                               *         
002200* FILES   :   TRIP-CASES     -  LINE SEQUENTIAL   (INPUT)       *         
002300*             EMP-PROFILES   -  LINE SEQUENTIAL   (INPUT, OPT)  *         
002400*             EVAL-RESULTS   -  LINE SEQUENTIAL   (OUTPUT)      *         
002500*             EVAL-REPORT    -  PRINT             (OUTPUT)      *         
002600*                                                               *         
002700*****************************************************************         
002800*             PROGRAM CHANGE LOG                                *         
002900*             -------------------                               *         
003000*                                                               *         
003100*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003200*  --------   --------------------  --------------------------  *         
003300*  01/06/94   T A WOZNIAK            ORIGINAL BATCH EVALUATOR,  *         
003400*                                   CALCBASIC ONLY.             *         
003500*  01/09/95   T A WOZNIAK            SWITCHED PRODUCTION CALL   *         
003600*                                   FROM CALCBASIC TO CALCBIAS  *         
003700*                                   AFTER THE BIAS REVIEW.      *         
003800*  09/22/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
003900*                                   NO 2-DIGIT YEAR FIELDS      *         
004000*                                   EXIST IN THIS PROGRAM.      *         
004100*                                   NO CODE CHANGE REQUIRED.    *         
004200*  11/14/03   K J OYELARAN           ADDED THE UPSI-0 SWITCH SO *         
004300*                                   CALCENH COULD BE RUN SIDE-  *         
004400*                                   BY-SIDE AGAINST PRODUCTION  *         
004500*                                   WITHOUT A SEPARATE JOBSTEP. *         
004600*  01/06/26   RGH        TR-2601    RESTATED THE FEED AS FIXED- *         
004700*                                   WIDTH LINE-SEQUENTIAL,      *         
004800*                                   REPLACING THE FORMER        *         
004900*                                   EXPENSE-SYSTEM JSON EXTRACT.*         
005000*  01/22/26   RGH        TR-2618    ADDED MILES/RECEIPTS-PER-   *         
005100*                                   DAY AND THE OVER-UNDER FLAG *         
005200*                                   TO EVAL-RESULTS FOR AUDIT.  *         
005300*  02/02/26   RGH        TR-2622    WIRED RCPTPROC-MINIMUM-AMT  *         
005400*                                   THROUGH TO CALCENH'S FLOOR. *         
005500*  02/09/26   RGH        TR-2634    ADDED COMMA-EDIT TO THE      *        
005600*                                   SUMMARY COUNT FIELDS ON      *        
005700*                                   THE EVAL-REPORT -- THEY      *        
005800*                                   WERE PRINTING AS PLAIN       *        
005900*                                   ZERO-SUPPRESSED DIGITS.      *        
006000*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
006100*****************************************************************         
006200     EJECT                                                                
006300ENVIRONMENT DIVISION.                                                     
006400CONFIGURATION SECTION.                                                    
006500SPECIAL-NAMES.                                                            
006600    C01 IS TOP-OF-FORM                                                    
006700    UPSI-0 ON STATUS  IS EVALBAT-USE-CALCENH                              
006800           OFF STATUS IS EVALBAT-USE-CALCBIAS.                            
006900*                                                                         
007000INPUT-OUTPUT SECTION.                                                     
007100*                                                                         
007200FILE-CONTROL.                                                             
007300*                                                                         
007400    SELECT TRIP-CASES           ASSIGN TO TRIPIN                          
007500                                ORGANIZATION IS LINE SEQUENTIAL           
007600                                FILE STATUS IS WS-TRIPIN-STATUS.          
007700*                                                                         
007800    SELECT OPTIONAL EMP-PROFILES ASSIGN TO EMPPRFIN                       
007900                                ORGANIZATION IS LINE SEQUENTIAL           
008000                                FILE STATUS IS WS-EMPPRF-STATUS.          
008100*                                                                         
008200    SELECT EVAL-RESULTS         ASSIGN TO EVALOUT                         
008300                                ORGANIZATION IS LINE SEQUENTIAL           
008400                                FILE STATUS IS WS-EVLOUT-STATUS.          
008500*                                                                         
008600    SELECT EVAL-REPORT          ASSIGN TO EVALRPT                         
008700                                ORGANIZATION IS LINE SEQUENTIAL.          
008800     EJECT                                                                
008900DATA DIVISION.                                                            
009000*                                                                         
009100FILE SECTION.                                                             
009200*                                                                         
009300FD  TRIP-CASES                                                            
009400    LABEL RECORDS ARE STANDARD                                            
009500    RECORDING MODE IS F                                                   
009600    RECORD CONTAINS 28 CHARACTERS.                                        
009700*                                                                         
009800    COPY TRIPCAS.                                                         
009900*                                                                         
010000*  RAW-RECORD VIEW OF THE CASE, USED ONLY TO ECHO THE OFFENDING           
010100*  RECORD TO THE ABEND DUMP WHEN A FILE-STATUS ERROR IS TRAPPED.          
010200*                                                                         
010300 01  TRIPCAS-RECORD-X REDEFINES TRIPCAS-RECORD PIC X(28).                 
010400     EJECT                                                                
010500FD  EMP-PROFILES                                                          
010600    LABEL RECORDS ARE STANDARD                                            
010700    RECORDING MODE IS F                                                   
010800    RECORD CONTAINS 25 CHARACTERS.                                        
010900*                                                                         
011000    COPY EMPPROF.                                                         
011100     EJECT                                                                
011200FD  EVAL-RESULTS                                                          
011300    LABEL RECORDS ARE STANDARD                                            
011400    RECORDING MODE IS F                                                   
011500    RECORD CONTAINS 60 CHARACTERS.                                        
011600*                                                                         
011700    COPY EVLRSLT.                                                         
011800     EJECT                                                                
011900FD  EVAL-REPORT                                                           
012000    LABEL RECORDS ARE STANDARD                                            
012100    RECORDING MODE IS F                                                   
012200    RECORD CONTAINS 133 CHARACTERS.                                       
012300*                                                                         
012400 01  EVALRPT-REC                 PIC X(133).                              
012500     EJECT                                                                
012600WORKING-STORAGE SECTION.                                                  
012700*                                                                         
012800*****************************************************************         
012900*    SWITCHES                                                   *         
013000*****************************************************************         
013100*                                                                         
013200 01  WS-SWITCHES.                                                         
013300     05  WS-TRIPIN-EOF-SW        PIC X     VALUE 'N'.                     
013400         88  TRIPIN-EOF                     VALUE 'Y'.                    
013500     05  WS-EMPPRF-PRESENT-SW    PIC X     VALUE 'N'.                     
013600         88  EMPPRF-FILE-PRESENT            VALUE 'Y'.                    
013700     05  FILLER                  PIC X(06) VALUE SPACES.                  
013800 01  FILLER REDEFINES WS-SWITCHES PIC X(08).                              
013900*                                                                         
014000*****************************************************************         
014100*    FILE-STATUS FIELDS                                         *         
014200*****************************************************************         
014300*                                                                         
014400 01  WS-FILE-STATUSES.                                                    
014500     05  WS-TRIPIN-STATUS        PIC XX    VALUE SPACES.                  
014600         88  TRIPIN-OK                      VALUE '00'.                   
014700         88  TRIPIN-END                     VALUE '10'.                   
014800     05  WS-EMPPRF-STATUS        PIC XX    VALUE SPACES.                  
014900         88  EMPPRF-OK                      VALUE '00'.                   
015000         88  EMPPRF-NOTFOUND                VALUE '35'.                   
015100     05  WS-EVLOUT-STATUS        PIC XX    VALUE SPACES.                  
015200         88  EVLOUT-OK                      VALUE '00'.                   
015300     05  FILLER                  PIC X(02) VALUE SPACES.                  
015400*                                                                         
015500*****************************************************************         
015600*    RUN ACCUMULATORS                                           *         
015700*****************************************************************         
015800*                                                                         
015900 77  WS-CASE-COUNT               PIC S9(07) COMP VALUE +0.                
016000 77  WS-EXACT-COUNT              PIC S9(07) COMP VALUE +0.                
016100 77  WS-OVER-COUNT               PIC S9(07) COMP VALUE +0.                
016200 77  WS-UNDER-COUNT              PIC S9(07) COMP VALUE +0.                
016300 77  WS-HIGH-ERROR-COUNT         PIC S9(07) COMP VALUE +0.                
016400*                                                                         
016500 01  WS-DOLLAR-ACCUMULATORS.                                              
016600     05  WS-SUM-ABS-ERROR        PIC S9(09)V99 VALUE ZEROES.              
016700     05  WS-SUM-SIGNED-ERROR     PIC S9(09)V99 VALUE ZEROES.              
016800     05  FILLER                  PIC X(02) VALUE SPACES.                  
016900*                                                                         
017000*****************************************************************         
017100*    WORK AMOUNTS                                                *        
017200*****************************************************************         
017300*                                                                         
017400 01  WS-WORK-AMOUNTS.                                                     
017500     05  WS-MILES-PER-DAY        PIC S9(05)V99 VALUE ZEROES.              
017600     05  WS-RECEIPTS-PER-DAY     PIC S9(05)V99 VALUE ZEROES.              
017700     05  WS-ERROR-AMT            PIC S9(07)V99 VALUE ZEROES.              
017800     05  WS-ABS-ERROR-AMT        PIC S9(07)V99 VALUE ZEROES.              
017900     05  WS-MEAN-ABS-ERROR       PIC S9(07)V99 VALUE ZEROES.              
018000     05  WS-EXACT-PCT            PIC S9(03)V9  VALUE ZEROES.              
018100     05  WS-OVER-PCT             PIC S9(03)V9  VALUE ZEROES.              
018200     05  WS-UNDER-PCT            PIC S9(03)V9  VALUE ZEROES.              
018300     05  FILLER                  PIC X(04)     VALUE SPACES.              
018400*                                                                         
018500*  DOLLARS/CENTS VIEW OF THE ABSOLUTE-ERROR AMOUNT -- USED BY   *         
018600*  THE HELP-DESK "WHY DID THIS CASE MISS" SCREEN SCRAPE (NOT    *         
018700*  REPRODUCED IN THIS RELEASE).                                *          
018800*                                                                         
018900 01  FILLER REDEFINES WS-WORK-AMOUNTS.                                    
019000     05  FILLER                  PIC X(14).                               
019100     05  WS-ABS-ERR-DOLLARS-X    PIC 9(05).                               
019200     05  WS-ABS-ERR-CENTS-X      PIC 9(02).                               
019300     05  FILLER                  PIC X(16).                               
019400*                                                                         
019500*****************************************************************         
019600*    ENGINE PARAMETER PASS AREAS                                *         
019700*****************************************************************         
019800*                                                                         
019900     COPY CALBSCY.                                                        
020000     COPY CALBICY.                                                        
020100     COPY CALENCY.                                                        
020200*                                                                         
020300 01  WS-ENGINE-PARMS.                                                     
020400     05  WS-CALCBIA-PARMS        PIC X(22).                               
020500     05  WS-CALCENH-PARMS        PIC X(36).                               
020600     05  FILLER                  PIC X(02) VALUE SPACES.                  
020700 01  FILLER REDEFINES WS-ENGINE-PARMS PIC X(60).                          
020800*                                                                         
020900*****************************************************************         
021000*    GENERAL BATCH-ABEND ERROR WORK AREA                        *         
021100*****************************************************************         
021200*                                                                         
021300     COPY TRVERRWS.                                                       
021400     EJECT                                                                
021500*****************************************************************         
021600*    EVALUATION SUMMARY REPORT LINES                            *         
021700*****************************************************************         
021800*                                                                         
021900 01  WS-RPT-BLANK.                                                        
022000     05  FILLER                  PIC X     VALUE ' '.                     
022100     05  FILLER                  PIC X(132) VALUE SPACES.                 
022200*                                                                         
022300 01  WS-RPT-TITLE.                                                        
022400     05  WS-RT-CC                PIC X     VALUE '1'.                     
022500     05  FILLER                  PIC X(18) VALUE                          
022600         'EVALUATION SUMMARY'.                                            
022700     05  FILLER                  PIC X(114) VALUE SPACES.                 
022800*                                                                         
022900 01  WS-RPT-CASES.                                                        
023000     05  WS-RC-CC                PIC X     VALUE ' '.                     
023100     05  FILLER                  PIC X(12) VALUE                          
023200         'TOTAL CASES:'.                                                  
023300     05  FILLER                  PIC X(10) VALUE SPACES.                  
023400     05  WS-RC-CASES             PIC ZZ,ZZ9.                              
023500     05  FILLER                  PIC X(103) VALUE SPACES.                 
023600*                                                                         
023700 01  WS-RPT-MEANERR.                                                      
023800     05  WS-RM-CC                PIC X     VALUE ' '.                     
023900     05  FILLER                  PIC X(15) VALUE                          
024000         'MEAN ABS ERROR:'.                                               
024100     05  FILLER                  PIC X(03) VALUE SPACES.                  
024200     05  WS-RM-MEAN-ERR          PIC $ZZ,ZZ9.99.                          
024300     05  FILLER                  PIC X(104) VALUE SPACES.                 
024400*                                                                         
024500 01  WS-RPT-EXACT.                                                        
024600     05  WS-RE-CC                PIC X     VALUE ' '.                     
024700     05  FILLER                  PIC X(14) VALUE                          
024800         'EXACT MATCHES:'.                                                
024900     05  FILLER                  PIC X(08) VALUE SPACES.                  
025000     05  WS-RE-COUNT             PIC ZZ,ZZ9.                              
025100     05  FILLER                  PIC X(02) VALUE SPACES.                  
025200     05  FILLER                  PIC X     VALUE '('.                     
025300     05  WS-RE-PCT               PIC ZZ9.9.                               
025400     05  FILLER                  PIC X(02) VALUE '%)'.                    
025500     05  FILLER                  PIC X(97) VALUE SPACES.                  
025600*                                                                         
025700 01  WS-RPT-OVER.                                                         
025800     05  WS-RO-CC                PIC X     VALUE ' '.                     
025900     05  FILLER                  PIC X(14) VALUE                          
026000         'OVER-PREDICTED:'.                                               
026100     05  FILLER                  PIC X(07) VALUE SPACES.                  
026200     05  WS-RO-COUNT             PIC ZZ,ZZ9.                              
026300     05  FILLER                  PIC X(02) VALUE SPACES.                  
026400     05  FILLER                  PIC X     VALUE '('.                     
026500     05  WS-RO-PCT               PIC ZZ9.9.                               
026600     05  FILLER                  PIC X(02) VALUE '%)'.                    
026700     05  FILLER                  PIC X(96) VALUE SPACES.                  
026800*                                                                         
026900 01  WS-RPT-UNDER.                                                        
027000     05  WS-RU-CC                PIC X     VALUE ' '.                     
027100     05  FILLER                  PIC X(15) VALUE                          
027200         'UNDER-PREDICTED:'.                                              
027300     05  FILLER                  PIC X(05) VALUE SPACES.                  
027400     05  WS-RU-COUNT             PIC ZZ,ZZ9.                              
027500     05  FILLER                  PIC X(02) VALUE SPACES.                  
027600     05  FILLER                  PIC X     VALUE '('.                     
027700     05  WS-RU-PCT               PIC ZZ9.9.                               
027800     05  FILLER                  PIC X(02) VALUE '%)'.                    
027900     05  FILLER                  PIC X(96) VALUE SPACES.                  
028000*                                                                         
028100 01  WS-RPT-HIGHERR.                                                      
028200     05  WS-RH-CC                PIC X     VALUE ' '.                     
028300     05  FILLER                  PIC X(17) VALUE                          
028400         'HIGH ERRORS >500:'.                                             
028500     05  FILLER                  PIC X(05) VALUE SPACES.                  
028600     05  WS-RH-COUNT             PIC ZZ,ZZ9.                              
028700     05  FILLER                  PIC X(101) VALUE SPACES.                 
028800     EJECT                                                                
028900*****************************************************************         
029000*    P R O C E D U R E    D I V I S I O N                       *         
029100*****************************************************************         
029200*                                                                         
029300PROCEDURE DIVISION.                                                       
029400*                                                                         
029500*****************************************************************         
029600*                                                               *         
029700*    PARAGRAPH:  P00000-MAINLINE                                *         
029800*                                                               *         
029900*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE EVAL      *         
030000*                LOOP, PRINT THE SUMMARY, CLOSE FILES.          *         
030100*                                                               *         
030200*    CALLED BY:  NONE                                           *         
030300*                                                               *         
030400*****************************************************************         
030500*                                                                         
030600 P00000-MAINLINE.                                                         
030700*                                                                         
030800     OPEN INPUT  TRIP-CASES                                               
030900                 EMP-PROFILES                                             
031000          OUTPUT EVAL-RESULTS                                             
031100                 EVAL-REPORT.                                             
031200*                                                                         
031300     IF NOT TRIPIN-OK                                                     
031400         MOVE 'EVALBAT'           TO WCEA-PROGRAM-ID                      
031500         MOVE 'P00000'            TO WCEA-PARAGRAPH                       
031600         MOVE 'TRIPIN'            TO WCEA-FILE-NAME                       
031700         MOVE WS-TRIPIN-STATUS    TO WCEA-FILE-STATUS                     
031800         PERFORM P99000-ABEND     THRU P99000-EXIT.                       
031900*                                                                         
032000*  EMP-PROFILES IS OPTIONAL -- '00' MEANS THE FILE WAS FOUND              
032100*  AND OPENED, '35' MEANS IT WAS NOT SUPPLIED FOR THIS RUN.               
032200*  NEITHER TRIP-CASES NOR EVAL-RESULTS CARRIES AN EMPLOYEE KEY            
032300*  IN THIS RELEASE, SO THE FILE IS OPENED FOR COMPLETENESS BUT            
032400*  NOT CORRELATED TO INDIVIDUAL CASES -- SEE TR-2604.                     
032500*                                                                         
032600     IF EMPPRF-OK                                                         
032700         MOVE 'Y'                 TO WS-EMPPRF-PRESENT-SW                 
032800     ELSE                                                                 
032900         MOVE 'N'                 TO WS-EMPPRF-PRESENT-SW                 
033000     END-IF.                                                              
033100*                                                                         
033200     PERFORM P10000-EVAL-LOOP  THRU P10000-EXIT                           
033300         UNTIL TRIPIN-EOF.                                                
033400*                                                                         
033500     PERFORM P90000-PRINT-SUMMARY THRU P90000-EXIT.                       
033600*                                                                         
033700     CLOSE TRIP-CASES                                                     
033800           EMP-PROFILES                                                   
033900           EVAL-RESULTS                                                   
034000           EVAL-REPORT.                                                   
034100*                                                                         
034200     GOBACK.                                                              
034300*                                                                         
034400 P00000-EXIT.                                                             
034500     EXIT.                                                                
034600     EJECT                                                                
034700*****************************************************************         
034800*                                                               *         
034900*    PARAGRAPH:  P10000-EVAL-LOOP                               *         
035000*                                                               *         
035100*    FUNCTION :  READ ONE TRIP-CASE, CALL THE SELECTED ENGINE,  *         
035200*                WRITE THE EVAL-RESULT RECORD AND ACCUMULATE    *         
035300*                THE RUN-LEVEL STATISTICS.                      *         
035400*                                                               *         
035500*    CALLED BY:  P00000-MAINLINE                                *         
035600*                                                               *         
035700*****************************************************************         
035800*                                                                         
035900 P10000-EVAL-LOOP.                                                        
036000*                                                                         
036100     READ TRIP-CASES.                                                     
036200     IF TRIPIN-END                                                        
036300         MOVE 'Y'                 TO WS-TRIPIN-EOF-SW                     
036400         GO TO P10000-EXIT.                                               
036500     IF NOT TRIPIN-OK                                                     
036600         MOVE 'EVALBAT'           TO WCEA-PROGRAM-ID                      
036700         MOVE 'P10000'            TO WCEA-PARAGRAPH                       
036800         MOVE 'TRIPIN'            TO WCEA-FILE-NAME                       
036900         MOVE WS-TRIPIN-STATUS    TO WCEA-FILE-STATUS                     
037000         PERFORM P99000-ABEND     THRU P99000-EXIT.                       
037100*                                                                         
037200     PERFORM P20000-CALC-PER-DAY   THRU P20000-EXIT.                      
037300     PERFORM P30000-CALL-ENGINE    THRU P30000-EXIT.                      
037400     PERFORM P40000-CALC-ERROR     THRU P40000-EXIT.                      
037500     PERFORM P50000-BUILD-RESULT   THRU P50000-EXIT.                      
037600     PERFORM P60000-ACCUM-STATS    THRU P60000-EXIT.                      
037700*                                                                         
037800     WRITE EVLRSLT-RECORD.                                                
037900*                                                                         
038000 P10000-EXIT.                                                             
038100     EXIT.                                                                
038200     EJECT                                                                
038300*****************************************************************         
038400*    PARAGRAPH:  P20000-CALC-PER-DAY                            *         
038500*    FUNCTION :  MILES-PER-DAY / RECEIPTS-PER-DAY, ZERO ON A    *         
038600*                ZERO-DAY CASE.                                 *         
038700*****************************************************************         
038800*                                                                         
038900 P20000-CALC-PER-DAY.                                                     
039000*                                                                         
039100     IF TRIPCAS-TRIP-DAYS         = ZEROES                                
039200         MOVE ZEROES               TO WS-MILES-PER-DAY                    
039300                                      WS-RECEIPTS-PER-DAY                 
039400     ELSE                                                                 
039500         COMPUTE WS-MILES-PER-DAY ROUNDED =                               
039600             TRIPCAS-MILES-TRAVELED / TRIPCAS-TRIP-DAYS                   
039700         COMPUTE WS-RECEIPTS-PER-DAY ROUNDED =                            
039800             TRIPCAS-RECEIPTS-AMT / TRIPCAS-TRIP-DAYS                     
039900     END-IF.                                                              
040000*                                                                         
040100 P20000-EXIT.                                                             
040200     EXIT.                                                                
040300     EJECT                                                                
040400*****************************************************************         
040500*    PARAGRAPH:  P30000-CALL-ENGINE                             *         
040600*    FUNCTION :  CALCBIAS IS THE PRODUCTION DEFAULT; UPSI-0 ON  *         
040700*                SUBSTITUTES CALCENH FOR AN ACCURACY COMPARE.   *         
040800*****************************************************************         
040900*                                                                         
041000 P30000-CALL-ENGINE.                                                      
041100*                                                                         
041200     IF EVALBAT-USE-CALCENH                                               
041300         MOVE TRIPCAS-TRIP-DAYS        TO CALCENH-TRIP-DAYS               
041400         MOVE TRIPCAS-MILES-TRAVELED   TO CALCENH-MILES-TRAVELED          
041500         MOVE TRIPCAS-RECEIPTS-AMT     TO CALCENH-RECEIPTS-AMT            
041600         MOVE 'N'                      TO CALCENH-HAS-PROFILE-SW          
041700         MOVE ZEROES                   TO CALCENH-AVG-DURATION            
041800                                        CALCENH-AVG-DAILY-RCPTS           
041900                                        CALCENH-AVG-MILES-PER-DAY         
042000         MOVE CALCENH-PARMS            TO WS-CALCENH-PARMS                
042100         CALL 'CALCENH' USING WS-CALCENH-PARMS                            
042200         MOVE WS-CALCENH-PARMS         TO CALCENH-PARMS                   
042300         MOVE CALCENH-PREDICTED-AMT    TO EVLRSLT-PREDICTED-AMT           
042400     ELSE                                                                 
042500         MOVE TRIPCAS-TRIP-DAYS        TO CALCBIA-TRIP-DAYS               
042600         MOVE TRIPCAS-MILES-TRAVELED   TO CALCBIA-MILES-TRAVELED          
042700         MOVE TRIPCAS-RECEIPTS-AMT     TO CALCBIA-RECEIPTS-AMT            
042800         MOVE CALCBIA-PARMS            TO WS-CALCBIA-PARMS                
042900         CALL 'CALCBIAS' USING WS-CALCBIA-PARMS                           
043000         MOVE WS-CALCBIA-PARMS         TO CALCBIA-PARMS                   
043100         MOVE CALCBIA-PREDICTED-AMT    TO EVLRSLT-PREDICTED-AMT           
043200     END-IF.                                                              
043300*                                                                         
043400 P30000-EXIT.                                                             
043500     EXIT.                                                                
043600     EJECT                                                                
043700*****************************************************************         
043800*    PARAGRAPH:  P40000-CALC-ERROR                              *         
043900*    FUNCTION :  ERROR = PREDICTED - EXPECTED; ABS-ERROR.       *         
044000*****************************************************************         
044100*                                                                         
044200 P40000-CALC-ERROR.                                                       
044300*                                                                         
044400     COMPUTE WS-ERROR-AMT =                                               
044500         EVLRSLT-PREDICTED-AMT - TRIPCAS-EXPECTED-AMT.                    
044600*                                                                         
044700     IF WS-ERROR-AMT              < ZEROES                                
044800         COMPUTE WS-ABS-ERROR-AMT = ZEROES - WS-ERROR-AMT                 
044900     ELSE                                                                 
045000         MOVE WS-ERROR-AMT         TO WS-ABS-ERROR-AMT                    
045100     END-IF.                                                              
045200*                                                                         
045300 P40000-EXIT.                                                             
045400     EXIT.                                                                
045500     EJECT                                                                
045600*****************************************************************         
045700*    PARAGRAPH:  P50000-BUILD-RESULT                            *         
045800*    FUNCTION :  MOVE THE COMPLETED CASE INTO EVLRSLT-RECORD.   *         
045900*****************************************************************         
046000*                                                                         
046100 P50000-BUILD-RESULT.                                                     
046200*                                                                         
046300     MOVE TRIPCAS-CASE-ID           TO EVLRSLT-CASE-ID.                   
046400     MOVE TRIPCAS-TRIP-DAYS         TO EVLRSLT-TRIP-DAYS.                 
046500     MOVE TRIPCAS-MILES-TRAVELED    TO EVLRSLT-MILES-TRAVELED.            
046600     MOVE TRIPCAS-RECEIPTS-AMT      TO EVLRSLT-RECEIPTS-AMT.              
046700     MOVE TRIPCAS-EXPECTED-AMT      TO EVLRSLT-EXPECTED-AMT.              
046800     MOVE WS-ERROR-AMT              TO EVLRSLT-ERROR-AMT.                 
046900     MOVE WS-ABS-ERROR-AMT          TO EVLRSLT-ABS-ERROR-AMT.             
047000     MOVE WS-MILES-PER-DAY          TO EVLRSLT-MILES-PER-DAY.             
047100     MOVE WS-RECEIPTS-PER-DAY       TO EVLRSLT-RECEIPTS-PER-DAY.          
047200*                                                                         
047300     IF WS-ABS-ERROR-AMT            = ZEROES                              
047400         MOVE 'E'                    TO EVLRSLT-OVER-UNDER-FLAG           
047500     ELSE                                                                 
047600         IF WS-ERROR-AMT             > ZEROES                             
047700             MOVE 'O'                 TO EVLRSLT-OVER-UNDER-FLAG          
047800         ELSE                                                             
047900             MOVE 'U'                 TO EVLRSLT-OVER-UNDER-FLAG          
048000         END-IF                                                           
048100     END-IF.                                                              
048200*                                                                         
048300 P50000-EXIT.                                                             
048400     EXIT.                                                                
048500     EJECT                                                                
048600*****************************************************************         
048700*    PARAGRAPH:  P60000-ACCUM-STATS                             *         
048800*    FUNCTION :  ROLL THE CASE INTO THE RUN-LEVEL TOTALS.       *         
048900*****************************************************************         
049000*                                                                         
049100 P60000-ACCUM-STATS.                                                      
049200*                                                                         
049300     ADD 1                        TO WS-CASE-COUNT.                       
049400     ADD WS-ABS-ERROR-AMT         TO WS-SUM-ABS-ERROR.                    
049500     ADD WS-ERROR-AMT             TO WS-SUM-SIGNED-ERROR.                 
049600*                                                                         
049700     IF EVLRSLT-EXACT-MATCH                                               
049800         ADD 1                     TO WS-EXACT-COUNT                      
049900     ELSE                                                                 
050000         IF EVLRSLT-OVER-PREDICTED                                        
050100             ADD 1                 TO WS-OVER-COUNT                       
050200         ELSE                                                             
050300             ADD 1                 TO WS-UNDER-COUNT                      
050400         END-IF                                                           
050500     END-IF.                                                              
050600*                                                                         
050700     IF WS-ABS-ERROR-AMT           > 500.00                               
050800         ADD 1                     TO WS-HIGH-ERROR-COUNT.                
050900*                                                                         
051000 P60000-EXIT.                                                             
051100     EXIT.                                                                
051200     EJECT                                                                
051300*****************************************************************         
051400*                                                               *         
051500*    PARAGRAPH:  P90000-PRINT-SUMMARY                           *         
051600*                                                               *         
051700*    FUNCTION :  FORMAT AND PRINT THE RUN-LEVEL ACCURACY        *         
051800*                SUMMARY.  NO CONTROL BREAKS -- ONE SET OF      *         
051900*                TOTALS FOR THE WHOLE RUN.                      *         
052000*                                                               *         
052100*    CALLED BY:  P00000-MAINLINE                                *         
052200*                                                               *         
052300*****************************************************************         
052400*                                                                         
052500 P90000-PRINT-SUMMARY.                                                    
052600*                                                                         
052700     IF WS-CASE-COUNT              = ZEROES                               
052800         MOVE ZEROES                TO WS-MEAN-ABS-ERROR                  
052900                                       WS-EXACT-PCT                       
053000                                       WS-OVER-PCT                        
053100                                       WS-UNDER-PCT                       
053200     ELSE                                                                 
053300         COMPUTE WS-MEAN-ABS-ERROR ROUNDED =                              
053400             WS-SUM-ABS-ERROR / WS-CASE-COUNT                             
053500         COMPUTE WS-EXACT-PCT ROUNDED =                                   
053600             (WS-EXACT-COUNT * 100) / WS-CASE-COUNT                       
053700         COMPUTE WS-OVER-PCT ROUNDED =                                    
053800             (WS-OVER-COUNT * 100) / WS-CASE-COUNT                        
053900         COMPUTE WS-UNDER-PCT ROUNDED =                                   
054000             (WS-UNDER-COUNT * 100) / WS-CASE-COUNT                       
054100     END-IF.                                                              
054200*                                                                         
054300     MOVE WS-CASE-COUNT            TO WS-RC-CASES.                        
054400     MOVE WS-MEAN-ABS-ERROR        TO WS-RM-MEAN-ERR.                     
054500     MOVE WS-EXACT-COUNT           TO WS-RE-COUNT.                        
054600     MOVE WS-EXACT-PCT             TO WS-RE-PCT.                          
054700     MOVE WS-OVER-COUNT            TO WS-RO-COUNT.                        
054800     MOVE WS-OVER-PCT              TO WS-RO-PCT.                          
054900     MOVE WS-UNDER-COUNT           TO WS-RU-COUNT.                        
055000     MOVE WS-UNDER-PCT             TO WS-RU-PCT.                          
055100     MOVE WS-HIGH-ERROR-COUNT      TO WS-RH-COUNT.                        
055200*                                                                         
055300     WRITE EVALRPT-REC FROM WS-RPT-TITLE.                                 
055400     WRITE EVALRPT-REC FROM WS-RPT-CASES.                                 
055500     WRITE EVALRPT-REC FROM WS-RPT-MEANERR.                               
055600     WRITE EVALRPT-REC FROM WS-RPT-EXACT.                                 
055700     WRITE EVALRPT-REC FROM WS-RPT-OVER.                                  
055800     WRITE EVALRPT-REC FROM WS-RPT-UNDER.                                 
055900     WRITE EVALRPT-REC FROM WS-RPT-HIGHERR.                               
056000*                                                                         
056100 P90000-EXIT.                                                             
056200     EXIT.                                                                
056300     EJECT                                                                
056400*****************************************************************         
056500*                                                               *         
056600*    PARAGRAPH:  P99000-ABEND                                   *         
056700*                                                               *         
056800*    FUNCTION :  DISPLAY THE STANDARD BATCH ERROR BOX AND THE   *         
056900*                OFFENDING RECORD, THEN TERMINATE THE RUN.      *         
057000*                                                               *         
057100*    CALLED BY:  P00000-MAINLINE, P10000-EVAL-LOOP              *         
057200*                                                               *         
057300*****************************************************************         
057400*                                                                         
057500 P99000-ABEND.                                                            
057600*                                                                         
057700     DISPLAY WCEA-ERROR-01.                                               
057800     DISPLAY WCEA-ERROR-02.                                               
057900     DISPLAY WCEA-ERROR-03.                                               
058000     DISPLAY WCEA-ERROR-04.                                               
058100     DISPLAY WCEA-ERROR-05.                                               
058200     DISPLAY WCEA-ERROR-06.                                               
058300     DISPLAY WCEA-ERROR-07.                                               
058400     DISPLAY TRIPCAS-RECORD-X.                                            
058500*                                                                         
058600     MOVE +16                     TO RETURN-CODE.                         
058700     STOP RUN.                                                            
058800*                                                                         
058900 P99000-EXIT.                                                             
059000     EXIT.                                                                
059100                                                                          
059200                                                                          
059300                                                                          
059400                                                                          
059500                                                                          
