000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    CALCBIAS.                                                  
000300AUTHOR.        T A WOZNIAK.                                               
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  02/11/1994.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   CALCBIAS                                          *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM CALCBIAS IS A CALLED SUBROUTINE THAT      *         
001500*             COMPUTES THE PRODUCTION TRAVELER REIMBURSEMENT    *         
001600*             AMOUNT.  THIS IS THE "BIAS-FIXED" RATE BOOK --    *         
001700*             RETUNED PER-DIEM/RECEIPT CONSTANTS, A MAX-OF      *         
001800*             LODGING RULE, FLAT MILEAGE BONUSES, A WEEKEND     *         
001900*             PENALTY, SWEET-SPOT COMBO BONUSES AND A LARGE     *         
002000*             DURATION-TIER ADJUSTMENT TABLE TUNED AGAINST      *         
002100*             THREE YEARS OF AUDITED VOUCHER HISTORY.           *         
002200*                                                               *         
002300*             THIS IS THE PRODUCTION-DEFAULT ENGINE CALLED BY   *         
002400*             EVALBAT.  DO NOT RE-TUNE THE DURATION-TIER        *         
002500*             CONSTANTS WITHOUT FINANCE SIGN-OFF -- THEY WERE   *         
002600*             REVERSE-FIT TO THE AUDITED VOUCHERS AND SOME OF   *         
002700*             THE BRANCHES LOOK ODD ON PURPOSE.                 *         
002800*                                                               *         
002900* FILES   :   NONE                                              *         
003000*                                                               *         
003100* CALLED BY:  EVALBAT (PRODUCTION-DEFAULT MODE)                 *         
003200*                                                               *         
003300*****************************************************************         
003400*             PROGRAM CHANGE LOG                                *         
003500*             -------------------                               *         
003600*                                                               *         
003700*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003800*  --------   --------------------  --------------------------  *         
003900*  02/11/94   T A WOZNIAK            ORIGINAL BIAS-FIXED ENGINE,*         
004000*                                   REPLACES CALCBASIC AS       *         
004100*                                   PRODUCTION DEFAULT.         *         
004200*  08/22/95   T A WOZNIAK            ADDED THE WEEKEND PENALTY  *         
004300*                                   AND SWEET-SPOT COMBO BONUS  *         
004400*                                   PER AUDIT FINDING 95-041.   *         
004500*  05/06/97   K J OYELARAN           ADDED THE TWO HARD-CODED   *         
004600*                                   FRAUD PATTERN CHECKS AFTER  *         
004700*                                   THE Q1 VOUCHER AUDIT FLAGGED*         
004800*                                   TWO REPEAT OFFENDERS.       *         
004900*  09/17/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
005000*                                   NO 2-DIGIT YEAR FIELDS      *         
005100*                                   EXIST IN THIS PROGRAM.      *         
005200*                                   NO CODE CHANGE REQUIRED.    *         
005300*  11/03/03   K J OYELARAN           EXPANDED THE DURATION-TIER *         
005400*                                   TABLE TO COVER 8-14 AND     *         
005500*                                   15+ DAY TRIPS SEPARATELY.   *         
005600*  01/08/26   RGH        TR-2602     RESTATED CALCBIAS AS A     *         
005700*                                   FLAT-PARM CALLABLE ROUTINE  *         
005800*                                   FOR THE NEW EVALBAT BATCH   *         
005900*                                   EVALUATOR.  DURATION-TIER   *         
006000*                                   CONSTANTS UNCHANGED.        *         
006100*  02/09/26   RGH        TR-2632     WIDENED WS-EFF-TIER-TABLE   *        
006200*                                   BOUNDS TO 2 DECIMALS -- A    *        
006300*                                   ROUNDED-QUOTIENT MPD LIKE    *        
006400*                                   179.50 OR 99.50 WAS FALLING  *        
006500*                                   THROUGH TO THE DEFAULT 1.00  *        
006600*                                   INSTEAD OF ITS BAND RATE.    *        
006700*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
006800*****************************************************************         
006900     EJECT                                                                
007000ENVIRONMENT DIVISION.                                                     
007100CONFIGURATION SECTION.                                                    
007200SPECIAL-NAMES.                                                            
007300    CLASS CALBIA-NUMERIC-CLASS IS '0' THRU '9'.                           
007400    EJECT                                                                 
007500DATA DIVISION.                                                            
007600WORKING-STORAGE SECTION.                                                  
007700*                                                                         
007800*****************************************************************         
007900*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES ETC.)            *         
008000*****************************************************************         
008100*                                                                         
008200 77  WS-EFF-TIER-MAX             PIC S9(03) COMP VALUE +5.                
008300 77  WS-EFF-IDX                  PIC S9(03) COMP VALUE +0.                
008400 77  WS-LEN-IDX                  PIC S9(03) COMP VALUE +0.                
008500*                                                                         
008600*****************************************************************         
008700*    SWITCHES                                                   *         
008800*****************************************************************         
008900*                                                                         
009000 01  WS-SWITCHES.                                                         
009100     05  WS-EFF-FOUND-SW         PIC X     VALUE 'N'.                     
009200         88  EFF-TIER-FOUND                VALUE 'Y'.                     
009300     05  WS-LEN-FOUND-SW         PIC X     VALUE 'N'.                     
009400         88  LEN-TIER-FOUND                VALUE 'Y'.                     
009500     05  WS-FRAUD-A-SW           PIC X     VALUE 'N'.                     
009600         88  FRAUD-PATTERN-A                VALUE 'Y'.                    
009700     05  WS-FRAUD-B-SW           PIC X     VALUE 'N'.                     
009800         88  FRAUD-PATTERN-B                VALUE 'Y'.                    
009900     05  FILLER                  PIC X(02) VALUE SPACES.                  
010000 01  FILLER REDEFINES WS-SWITCHES PIC X(06).                              
010100*                                                                         
010200*****************************************************************         
010300*    MISCELLANEOUS WORK FIELDS                                  *         
010400*****************************************************************         
010500*                                                                         
010600 01  WS-WORK-AMOUNTS.                                                     
010700     05  WS-MILEAGE-AMT          PIC S9(07)V9999 VALUE ZEROES.            
010800     05  WS-PERDIEM-AMT          PIC S9(07)V9999 VALUE ZEROES.            
010900     05  WS-RECEIPT-AMT          PIC S9(07)V9999 VALUE ZEROES.            
011000     05  WS-LODGING-AMT          PIC S9(07)V9999 VALUE ZEROES.            
011100     05  WS-BASE-AMT             PIC S9(07)V9999 VALUE ZEROES.            
011200     05  WS-EFF-MULT             PIC S9V9999     VALUE ZEROES.            
011300     05  WS-LEN-MULT             PIC S9V9999     VALUE ZEROES.            
011400     05  WS-SPEND-MULT           PIC S9V9999     VALUE ZEROES.            
011500     05  WS-BONUS-AMT            PIC S9(05)V99   VALUE ZEROES.            
011600     05  WS-RUNNING-TOTAL        PIC S9(07)V9999 VALUE ZEROES.            
011700     05  WS-FLOOR-AMT            PIC S9(07)V99   VALUE ZEROES.            
011800     05  WS-MILES-PER-DAY        PIC S9(05)V9999 VALUE ZEROES.            
011900     05  WS-RCPTS-PER-DAY        PIC S9(05)V9999 VALUE ZEROES.            
012000     05  WS-FLAT-BONUS-AMT       PIC S9(05)V99   VALUE ZEROES.            
012100     05  FILLER                  PIC X(02)       VALUE SPACES.            
012200*                                                                         
012300*  CENTS OF THE RECEIPTS AMOUNT, LIFTED OUT FOR THE 49/99 CENTS           
012400*  ROUNDING-BONUS TEST -- CHEAPER THAN A DIVIDE/REMAINDER.                
012500*                                                                         
012600 01  FILLER REDEFINES WS-WORK-AMOUNTS.                                    
012700     05  FILLER                  PIC X(33).                               
012800     05  WS-RCPT-DOLLARS-X       PIC 9(05).                               
012900     05  WS-RCPT-CENTS-X         PIC 9(02).                               
013000     05  FILLER                  PIC X(28).                               
013100*                                                                         
013200*****************************************************************         
013300*    EFFICIENCY (MILES-PER-DAY) MULTIPLIER TABLE                *         
013400*      FIRST ROW WHOSE RANGE CONTAINS MPD WINS.  ROW 3 IS       *         
013500*      LARGELY SHADOWED BY ROW 1 -- SEE PROGRAM BANNER.         *         
013600*****************************************************************         
013700*                                                                         
013800 01  WS-EFF-TIER-TABLE.                                                   
013900*              LOW-MPD  HIGH-MPD  MULTIPLIER  ROW 3 IS LARGELY            
014000*  SHADOWED BY ROW 1 -- SEE PROGRAM BANNER.  BOUNDS CARRY TWO             
014100*  DECIMAL PLACES SO THE HALF-OPEN BANDS MATCH EVERY MPD VALUE            
014200*  THE ROUNDED DIVIDE CAN YIELD -- SEE TR-2632.                           
014300     05  FILLER              PIC 9(03)V99 VALUE 180.00.                   
014400     05  FILLER              PIC 9(03)V99 VALUE 220.00.                   
014500     05  FILLER              PIC 9V99     VALUE 1.10.                     
014600     05  FILLER              PIC 9(03)V99 VALUE 120.00.                   
014700     05  FILLER              PIC 9(03)V99 VALUE 179.99.                   
014800     05  FILLER              PIC 9V99     VALUE 1.02.                     
014900     05  FILLER              PIC 9(03)V99 VALUE 200.00.                   
015000     05  FILLER              PIC 9(03)V99 VALUE 249.99.                   
015100     05  FILLER              PIC 9V99     VALUE 1.01.                     
015200     05  FILLER              PIC 9(03)V99 VALUE 300.01.                   
015300     05  FILLER              PIC 9(03)V99 VALUE 999.99.                   
015400     05  FILLER              PIC 9V99     VALUE 0.95.                     
015500     05  FILLER              PIC 9(03)V99 VALUE 000.00.                   
015600     05  FILLER              PIC 9(03)V99 VALUE 099.99.                   
015700     05  FILLER              PIC 9V99     VALUE 0.95.                     
015800 01  WS-EFF-TIER-TABLE-R REDEFINES WS-EFF-TIER-TABLE.                     
015900     05  WS-EFF-TIER         OCCURS 5 TIMES.                              
016000         10  WS-ET-LOW-MPD       PIC 9(03)V99.                            
016100         10  WS-ET-HIGH-MPD      PIC 9(03)V99.                            
016200         10  WS-ET-MULT          PIC 9V99.                                
016300*                                                                         
016400     COPY BIASTBL.                                                        
016500     EJECT                                                                
016600     COPY CALBICY.                                                        
016700     EJECT                                                                
016800*****************************************************************         
016900*    L I N K A G E     S E C T I O N                            *         
017000*****************************************************************         
017100*                                                                         
017200LINKAGE SECTION.                                                          
017300*                                                                         
017400 01  LS-CALCBIA-PARMS            PIC X(22).                               
017500*                                                                         
017600*****************************************************************         
017700*    P R O C E D U R E    D I V I S I O N                       *         
017800*****************************************************************         
017900*                                                                         
018000PROCEDURE DIVISION USING LS-CALCBIA-PARMS.                                
018100*                                                                         
018200*****************************************************************         
018300*    PARAGRAPH:  P00000-MAINLINE                                *         
018400*****************************************************************         
018500*                                                                         
018600 P00000-MAINLINE.                                                         
018700*                                                                         
018800     MOVE LS-CALCBIA-PARMS      TO CALCBIA-PARMS.                         
018900*                                                                         
019000     IF CALCBIA-TRIP-DAYS       = ZEROES                                  
019100         MOVE ZEROES            TO WS-MILES-PER-DAY                       
019200                                    WS-RCPTS-PER-DAY                      
019300     ELSE                                                                 
019400         COMPUTE WS-MILES-PER-DAY ROUNDED =                               
019500             CALCBIA-MILES-TRAVELED / CALCBIA-TRIP-DAYS                   
019600         COMPUTE WS-RCPTS-PER-DAY ROUNDED =                               
019700             CALCBIA-RECEIPTS-AMT / CALCBIA-TRIP-DAYS                     
019800     END-IF.                                                              
019900*                                                                         
020000     PERFORM P10000-CALC-MILEAGE    THRU P10000-EXIT.                     
020100     PERFORM P20000-CALC-PERDIEM    THRU P20000-EXIT.                     
020200     PERFORM P30000-CALC-RECEIPTS   THRU P30000-EXIT.                     
020300     PERFORM P40000-CALC-LODGING    THRU P40000-EXIT.                     
020400     PERFORM P50000-CALC-EFF-MULT   THRU P50000-EXIT.                     
020500     PERFORM P60000-CALC-LEN-MULT   THRU P60000-EXIT.                     
020600     PERFORM P70000-CALC-SPEND-MULT THRU P70000-EXIT.                     
020700     PERFORM P75000-CALC-BONUS      THRU P75000-EXIT.                     
020800     PERFORM P80000-COMBINE         THRU P80000-EXIT.                     
020900     PERFORM P82000-FLAT-MI-BONUS   THRU P82000-EXIT.                     
021000     PERFORM P84000-WEEKEND-PENALTY THRU P84000-EXIT.                     
021100     PERFORM P86000-SWEETSPOT-COMBO THRU P86000-EXIT.                     
021200     PERFORM P90000-DURATION-TIER   THRU P90000-EXIT.                     
021300     PERFORM P95000-APPLY-FLOOR     THRU P95000-EXIT.                     
021400*                                                                         
021500     COMPUTE CALCBIA-PREDICTED-AMT ROUNDED = WS-RUNNING-TOTAL.            
021600     MOVE CALCBIA-PARMS         TO LS-CALCBIA-PARMS.                      
021700*                                                                         
021800     GOBACK.                                                              
021900*                                                                         
022000 P00000-EXIT.                                                             
022100     EXIT.                                                                
022200     EJECT                                                                
022300*****************************************************************         
022400*    PARAGRAPH:  P10000-CALC-MILEAGE                            *         
022500*    FUNCTION :  SHARED TIERED MILEAGE PLUS THE LOW-EFFICIENCY  *         
022600*                DAILY ADD-ON WHEN MPD < 50.                    *         
022700*****************************************************************         
022800*                                                                         
022900 P10000-CALC-MILEAGE.                                                     
023000*                                                                         
023100     IF CALCBIA-MILES-TRAVELED  NOT > 100                                 
023200         COMPUTE WS-MILEAGE-AMT ROUNDED =                                 
023300             CALCBIA-MILES-TRAVELED * 0.58                                
023400     ELSE                                                                 
023500         IF CALCBIA-MILES-TRAVELED NOT > 500                              
023600             COMPUTE WS-MILEAGE-AMT ROUNDED =                             
023700                 (100 * 0.58) +                                           
023800                 ((CALCBIA-MILES-TRAVELED - 100) * 0.40)                  
023900         ELSE                                                             
024000             COMPUTE WS-MILEAGE-AMT ROUNDED =                             
024100                 (100 * 0.58) + (400 * 0.40) +                            
024200                 ((CALCBIA-MILES-TRAVELED - 500) * 0.25)                  
024300         END-IF                                                           
024400     END-IF.                                                              
024500*                                                                         
024600     IF WS-MILES-PER-DAY        < 50                                      
024700         COMPUTE WS-MILEAGE-AMT =                                         
024800             WS-MILEAGE-AMT + (CALCBIA-TRIP-DAYS * 10.00)                 
024900     END-IF.                                                              
025000*                                                                         
025100 P10000-EXIT.                                                             
025200     EXIT.                                                                
025300     EJECT                                                                
025400*****************************************************************         
025500*    PARAGRAPH:  P20000-CALC-PERDIEM                            *         
025600*    FUNCTION :  DAILY PER-DIEM AT $97.00 PER TRIP DAY.         *         
025700*****************************************************************         
025800*                                                                         
025900 P20000-CALC-PERDIEM.                                                     
026000*                                                                         
026100     COMPUTE WS-PERDIEM-AMT = CALCBIA-TRIP-DAYS * 97.00.                  
026200*                                                                         
026300 P20000-EXIT.                                                             
026400     EXIT.                                                                
026500     EJECT                                                                
026600*****************************************************************         
026700*    PARAGRAPH:  P30000-CALC-RECEIPTS                           *         
026800*    FUNCTION :  BANDED RECEIPT REIMBURSEMENT.                  *         
026900*****************************************************************         
027000*                                                                         
027100 P30000-CALC-RECEIPTS.                                                    
027200*                                                                         
027300     IF CALCBIA-RECEIPTS-AMT    < 50                                      
027400         COMPUTE WS-RECEIPT-AMT ROUNDED =                                 
027500             CALCBIA-RECEIPTS-AMT * 0.40                                  
027600     ELSE                                                                 
027700       IF CALCBIA-RECEIPTS-AMT  NOT > 600                                 
027800         COMPUTE WS-RECEIPT-AMT ROUNDED =                                 
027900             CALCBIA-RECEIPTS-AMT * 0.75                                  
028000       ELSE                                                               
028100         IF CALCBIA-RECEIPTS-AMT NOT > 800                                
028200           COMPUTE WS-RECEIPT-AMT ROUNDED =                               
028300               CALCBIA-RECEIPTS-AMT * 0.85                                
028400         ELSE                                                             
028500           IF CALCBIA-RECEIPTS-AMT NOT > 1200                             
028600             COMPUTE WS-RECEIPT-AMT ROUNDED =                             
028700                 (800 * 0.85) +                                           
028800                 ((CALCBIA-RECEIPTS-AMT - 800) * 0.60)                    
028900           ELSE                                                           
029000             IF CALCBIA-RECEIPTS-AMT NOT > 2000                           
029100               COMPUTE WS-RECEIPT-AMT ROUNDED =                           
029200                   (800 * 0.85) + (400 * 0.60) +                          
029300                   ((CALCBIA-RECEIPTS-AMT - 1200) * 0.30)                 
029400             ELSE                                                         
029500               COMPUTE WS-RECEIPT-AMT ROUNDED =                           
029600                   (800 * 0.85) + (400 * 0.60) + (800 * 0.30) +           
029700                   ((CALCBIA-RECEIPTS-AMT - 2000) * 0.10)                 
029800             END-IF                                                       
029900           END-IF                                                         
030000         END-IF                                                           
030100       END-IF                                                             
030200     END-IF.                                                              
030300*                                                                         
030400 P30000-EXIT.                                                             
030500     EXIT.                                                                
030600     EJECT                                                                
030700*****************************************************************         
030800*    PARAGRAPH:  P40000-CALC-LODGING                            *         
030900*    FUNCTION :  LODGING IS THE GREATER OF PER-DIEM OR THE      *         
031000*                RECEIPT REIMBURSEMENT -- NEVER BOTH.           *         
031100*****************************************************************         
031200*                                                                         
031300 P40000-CALC-LODGING.                                                     
031400*                                                                         
031500     IF WS-PERDIEM-AMT          NOT < WS-RECEIPT-AMT                      
031600         MOVE WS-PERDIEM-AMT    TO WS-LODGING-AMT                         
031700     ELSE                                                                 
031800         MOVE WS-RECEIPT-AMT    TO WS-LODGING-AMT                         
031900     END-IF.                                                              
032000     COMPUTE WS-BASE-AMT = WS-MILEAGE-AMT + WS-LODGING-AMT.               
032100*                                                                         
032200 P40000-EXIT.                                                             
032300     EXIT.                                                                
032400     EJECT                                                                
032500*****************************************************************         
032600*    PARAGRAPH:  P50000-CALC-EFF-MULT                           *         
032700*    FUNCTION :  SEARCH WS-EFF-TIER-TABLE FOR THE MPD BAND.     *         
032800*****************************************************************         
032900*                                                                         
033000 P50000-CALC-EFF-MULT.                                                    
033100*                                                                         
033200     MOVE 'N'                   TO WS-EFF-FOUND-SW.                       
033300     MOVE 1.00                  TO WS-EFF-MULT.                           
033400     MOVE 1                     TO WS-EFF-IDX.                            
033500*                                                                         
033600 P50100-EFF-SEARCH.                                                       
033700*                                                                         
033800     IF WS-EFF-IDX              > WS-EFF-TIER-MAX                         
033900         GO TO P50000-EXIT.                                               
034000     IF EFF-TIER-FOUND                                                    
034100         GO TO P50000-EXIT.                                               
034200     IF WS-MILES-PER-DAY NOT < WS-ET-LOW-MPD (WS-EFF-IDX)                 
034300       AND WS-MILES-PER-DAY NOT > WS-ET-HIGH-MPD (WS-EFF-IDX)             
034400         MOVE WS-ET-MULT (WS-EFF-IDX) TO WS-EFF-MULT                      
034500         MOVE 'Y'                TO WS-EFF-FOUND-SW                       
034600     END-IF.                                                              
034700     ADD 1                      TO WS-EFF-IDX.                            
034800     GO TO P50100-EFF-SEARCH.                                             
034900*                                                                         
035000 P50000-EXIT.                                                             
035100     EXIT.                                                                
035200     EJECT                                                                
035300*****************************************************************         
035400*    PARAGRAPH:  P60000-CALC-LEN-MULT                           *         
035500*    FUNCTION :  SEARCH CALBIA-LEN-TIER-TABLE FOR THE LENGTH    *         
035600*                BAND (COPYBOOK BIASTBL).                       *         
035700*****************************************************************         
035800*                                                                         
035900 P60000-CALC-LEN-MULT.                                                    
036000*                                                                         
036100     MOVE 'N'                   TO WS-LEN-FOUND-SW.                       
036200     MOVE 1.00                  TO WS-LEN-MULT.                           
036300     MOVE 1                     TO WS-LEN-IDX.                            
036400*                                                                         
036500 P60100-LEN-SEARCH.                                                       
036600*                                                                         
036700     IF WS-LEN-IDX              > CALBIA-LEN-TIER-MAX                     
036800         GO TO P60000-EXIT.                                               
036900     IF LEN-TIER-FOUND                                                    
037000         GO TO P60000-EXIT.                                               
037100     IF CALCBIA-TRIP-DAYS                                                 
037200                NOT < CALBIA-LT-LOW-DAYS (WS-LEN-IDX)                     
037300       AND CALCBIA-TRIP-DAYS                                              
037400                NOT > CALBIA-LT-HIGH-DAYS (WS-LEN-IDX)                    
037500         MOVE CALBIA-LT-MULT (WS-LEN-IDX) TO WS-LEN-MULT                  
037600         MOVE 'Y'                TO WS-LEN-FOUND-SW                       
037700     END-IF.                                                              
037800     ADD 1                      TO WS-LEN-IDX.                            
037900     GO TO P60100-LEN-SEARCH.                                             
038000*                                                                         
038100 P60000-EXIT.                                                             
038200     EXIT.                                                                
038300     EJECT                                                                
038400*****************************************************************         
038500*    PARAGRAPH:  P70000-CALC-SPEND-MULT                         *         
038600*    FUNCTION :  DAILY-SPENDING MULTIPLIER BY RECEIPTS-PER-DAY. *         
038700*****************************************************************         
038800*                                                                         
038900 P70000-CALC-SPEND-MULT.                                                  
039000*                                                                         
039100     IF WS-RCPTS-PER-DAY        > 150                                     
039200         MOVE 0.90              TO WS-SPEND-MULT                          
039300     ELSE                                                                 
039400         IF WS-RCPTS-PER-DAY    < 30                                      
039500             MOVE 0.95          TO WS-SPEND-MULT                          
039600         ELSE                                                             
039700             MOVE 1.00          TO WS-SPEND-MULT                          
039800         END-IF                                                           
039900     END-IF.                                                              
040000*                                                                         
040100 P70000-EXIT.                                                             
040200     EXIT.                                                                
040300     EJECT                                                                
040400*****************************************************************         
040500*    PARAGRAPH:  P75000-CALC-BONUS                              *         
040600*    FUNCTION :  FLAT $5 BONUS WHEN RECEIPT CENTS ARE 49/99.    *         
040700*****************************************************************         
040800*                                                                         
040900 P75000-CALC-BONUS.                                                       
041000*                                                                         
041100     MOVE ZEROES                TO WS-BONUS-AMT.                          
041200     IF WS-RCPT-CENTS-X = 49 OR WS-RCPT-CENTS-X = 99                      
041300         MOVE 5.00               TO WS-BONUS-AMT                          
041400     END-IF.                                                              
041500*                                                                         
041600 P75000-EXIT.                                                             
041700     EXIT.                                                                
041800     EJECT                                                                
041900*****************************************************************         
042000*    PARAGRAPH:  P80000-COMBINE                                 *         
042100*    FUNCTION :  APPLY THE THREE MULTIPLIERS, ADD THE BONUS.    *         
042200*****************************************************************         
042300*                                                                         
042400 P80000-COMBINE.                                                          
042500*                                                                         
042600     COMPUTE WS-RUNNING-TOTAL =                                           
042700         (WS-BASE-AMT * WS-EFF-MULT * WS-LEN-MULT * WS-SPEND-MULT)        
042800             + WS-BONUS-AMT.                                              
042900*                                                                         
043000 P80000-EXIT.                                                             
043100     EXIT.                                                                
043200     EJECT                                                                
043300*****************************************************************         
043400*    PARAGRAPH:  P82000-FLAT-MI-BONUS                           *         
043500*    FUNCTION :  FLAT DOLLAR MILEAGE BONUS BY TRIP LENGTH.      *         
043600*****************************************************************         
043700*                                                                         
043800 P82000-FLAT-MI-BONUS.                                                    
043900*                                                                         
044000     MOVE ZEROES                TO WS-FLAT-BONUS-AMT.                     
044100     IF CALCBIA-TRIP-DAYS       = 1                                       
044200         IF CALCBIA-MILES-TRAVELED > 800                                  
044300             MOVE 50.00         TO WS-FLAT-BONUS-AMT                      
044400         ELSE                                                             
044500             IF CALCBIA-MILES-TRAVELED > 600                              
044600                 MOVE 30.00     TO WS-FLAT-BONUS-AMT                      
044700             END-IF                                                       
044800         END-IF                                                           
044900     ELSE                                                                 
045000         IF CALCBIA-MILES-TRAVELED > 1000                                 
045100             MOVE 255.00        TO WS-FLAT-BONUS-AMT                      
045200         ELSE                                                             
045300             IF CALCBIA-MILES-TRAVELED > 800                              
045400                 MOVE 170.00    TO WS-FLAT-BONUS-AMT                      
045500             ELSE                                                         
045600                 IF CALCBIA-MILES-TRAVELED > 600                          
045700                     MOVE 100.00 TO WS-FLAT-BONUS-AMT                     
045800                 ELSE                                                     
045900                     IF CALCBIA-MILES-TRAVELED > 400                      
046000                         MOVE 50.00 TO WS-FLAT-BONUS-AMT                  
046100                     END-IF                                               
046200                 END-IF                                                   
046300             END-IF                                                       
046400         END-IF                                                           
046500     END-IF.                                                              
046600     ADD WS-FLAT-BONUS-AMT      TO WS-RUNNING-TOTAL.                      
046700*                                                                         
046800 P82000-EXIT.                                                             
046900     EXIT.                                                                
047000     EJECT                                                                
047100*****************************************************************         
047200*    PARAGRAPH:  P84000-WEEKEND-PENALTY                         *         
047300*    FUNCTION :  6 OR 7 DAY TRIPS TAKE A 0.92 PENALTY.          *         
047400*****************************************************************         
047500*                                                                         
047600 P84000-WEEKEND-PENALTY.                                                  
047700*                                                                         
047800     IF CALCBIA-TRIP-DAYS = 6 OR CALCBIA-TRIP-DAYS = 7                    
047900         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.92               
048000     END-IF.                                                              
048100*                                                                         
048200 P84000-EXIT.                                                             
048300     EXIT.                                                                
048400     EJECT                                                                
048500*****************************************************************         
048600*    PARAGRAPH:  P86000-SWEETSPOT-COMBO                         *         
048700*    FUNCTION :  6-8 DAY / HIGH-MILEAGE COMBO BONUS.            *         
048800*****************************************************************         
048900*                                                                         
049000 P86000-SWEETSPOT-COMBO.                                                  
049100*                                                                         
049200     IF CALCBIA-TRIP-DAYS NOT < 6 AND CALCBIA-TRIP-DAYS NOT > 8           
049300       AND CALCBIA-MILES-TRAVELED > 800                                   
049400       AND WS-RCPTS-PER-DAY < 200                                         
049500         IF CALCBIA-MILES-TRAVELED > 1000                                 
049600             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.35           
049700         ELSE                                                             
049800             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.25           
049900         END-IF                                                           
050000     ELSE                                                                 
050100         IF CALCBIA-TRIP-DAYS NOT < 6                                     
050200           AND CALCBIA-TRIP-DAYS NOT > 8                                  
050300           AND CALCBIA-MILES-TRAVELED > 600                               
050400             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.15           
050500         END-IF                                                           
050600     END-IF.                                                              
050700*                                                                         
050800 P86000-EXIT.                                                             
050900     EXIT.                                                                
051000     EJECT                                                                
051100*****************************************************************         
051200*    PARAGRAPH:  P90000-DURATION-TIER                           *         
051300*    FUNCTION :  DURATION-TIER ADJUSTMENTS -- SEE EACH DAY      *         
051400*                BRANCH FOR THE FRAUD-PATTERN AND SUB-TIER      *         
051500*                LOGIC.  DO NOT REORDER THE IF CHAIN BELOW --   *         
051600*                THE ORDER MATCHES THE 2003 AUDITED RATE BOOK.  *         
051700*****************************************************************         
051800*                                                                         
051900 P90000-DURATION-TIER.                                                    
052000*                                                                         
052100     IF CALCBIA-TRIP-DAYS = 1                                             
052200         PERFORM P90100-TIER-DAY1  THRU P90100-EXIT                       
052300         GO TO P90000-EXIT.                                               
052400     IF CALCBIA-TRIP-DAYS = 2 OR CALCBIA-TRIP-DAYS = 3                    
052500         PERFORM P90200-TIER-DAY23 THRU P90200-EXIT                       
052600         GO TO P90000-EXIT.                                               
052700     IF CALCBIA-TRIP-DAYS = 4 OR CALCBIA-TRIP-DAYS = 5                    
052800         PERFORM P90300-TIER-DAY45 THRU P90300-EXIT                       
052900         GO TO P90000-EXIT.                                               
053000     IF CALCBIA-TRIP-DAYS = 6                                             
053100         PERFORM P90400-TIER-DAY6  THRU P90400-EXIT                       
053200         GO TO P90000-EXIT.                                               
053300     IF CALCBIA-TRIP-DAYS = 7                                             
053400         PERFORM P90500-TIER-DAY7  THRU P90500-EXIT                       
053500         GO TO P90000-EXIT.                                               
053600     IF CALCBIA-TRIP-DAYS NOT < 8                                         
053700         PERFORM P90600-TIER-DAY8UP THRU P90600-EXIT.                     
053800*                                                                         
053900 P90000-EXIT.                                                             
054000     EXIT.                                                                
054100     EJECT                                                                
054200*****************************************************************         
054300*    PARAGRAPH:  P90100-TIER-DAY1                               *         
054400*    FUNCTION :  DAY-1 TIER -- REPLACES THE RUNNING TOTAL.      *         
054500*****************************************************************         
054600*                                                                         
054700 P90100-TIER-DAY1.                                                        
054800*                                                                         
054900     MOVE 'N'                   TO WS-FRAUD-A-SW.                         
055000     IF CALCBIA-MILES-TRAVELED NOT < 1070                                 
055100       AND CALCBIA-MILES-TRAVELED NOT > 1090                              
055200       AND CALCBIA-RECEIPTS-AMT NOT < 1800                                
055300       AND CALCBIA-RECEIPTS-AMT NOT > 1820                                
055400         MOVE 'Y'                TO WS-FRAUD-A-SW                         
055500     END-IF.                                                              
055600*                                                                         
055700     IF FRAUD-PATTERN-A                                                   
055800         COMPUTE WS-RUNNING-TOTAL =                                       
055900             (WS-MILEAGE-AMT * 0.30) + 100                                
056000         GO TO P90100-EXIT.                                               
056100*                                                                         
056200     IF CALCBIA-RECEIPTS-AMT     > 400                                    
056300         IF CALCBIA-RECEIPTS-AMT > 1500                                   
056400             COMPUTE WS-RUNNING-TOTAL = WS-MILEAGE-AMT + 950              
056500         ELSE                                                             
056600             IF CALCBIA-RECEIPTS-AMT > 1000                               
056700                 COMPUTE WS-RUNNING-TOTAL = WS-MILEAGE-AMT + 750          
056800             ELSE                                                         
056900                 IF CALCBIA-RECEIPTS-AMT > 700                            
057000                     COMPUTE WS-RUNNING-TOTAL =                           
057100                         WS-MILEAGE-AMT + 550                             
057200                 ELSE                                                     
057300                     COMPUTE WS-RUNNING-TOTAL =                           
057400                         WS-MILEAGE-AMT + 350                             
057500                 END-IF                                                   
057600             END-IF                                                       
057700         END-IF                                                           
057800         GO TO P90100-EXIT.                                               
057900*                                                                         
058000     IF CALCBIA-RECEIPTS-AMT NOT < 100                                    
058100         IF CALCBIA-RECEIPTS-AMT NOT < 300                                
058200             COMPUTE WS-RUNNING-TOTAL = WS-MILEAGE-AMT + 400              
058300         ELSE                                                             
058400             COMPUTE WS-RUNNING-TOTAL = WS-MILEAGE-AMT + 200              
058500         END-IF                                                           
058600         GO TO P90100-EXIT.                                               
058700*                                                                         
058800     IF CALCBIA-MILES-TRAVELED   > 800                                    
058900         COMPUTE WS-RUNNING-TOTAL = WS-MILEAGE-AMT + 400                  
059000     ELSE                                                                 
059100         COMPUTE WS-RUNNING-TOTAL = WS-MILEAGE-AMT + 100                  
059200     END-IF.                                                              
059300*                                                                         
059400 P90100-EXIT.                                                             
059500     EXIT.                                                                
059600     EJECT                                                                
059700*****************************************************************         
059800*    PARAGRAPH:  P90200-TIER-DAY23                              *         
059900*    FUNCTION :  2-3 DAY TIER MULTIPLIER BY RECEIPTS-PER-DAY.   *         
060000*****************************************************************         
060100*                                                                         
060200 P90200-TIER-DAY23.                                                       
060300*                                                                         
060400     IF WS-RCPTS-PER-DAY         > 400                                    
060500         IF CALCBIA-TRIP-DAYS = 2                                         
060600             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.10           
060700         ELSE                                                             
060800             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.20           
060900         END-IF                                                           
061000         GO TO P90200-EXIT.                                               
061100*                                                                         
061200     IF WS-RCPTS-PER-DAY         > 300                                    
061300         IF CALCBIA-TRIP-DAYS = 3                                         
061400             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.15           
061500         ELSE                                                             
061600             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.10           
061700         END-IF                                                           
061800         GO TO P90200-EXIT.                                               
061900*                                                                         
062000     IF WS-RCPTS-PER-DAY         > 200                                    
062100         IF CALCBIA-TRIP-DAYS = 3                                         
062200             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.10           
062300         ELSE                                                             
062400             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.05           
062500         END-IF                                                           
062600         GO TO P90200-EXIT.                                               
062700*                                                                         
062800     IF WS-RCPTS-PER-DAY         < 100                                    
062900         IF CALCBIA-TRIP-DAYS = 2                                         
063000             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.10           
063100         ELSE                                                             
063200             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.05           
063300         END-IF                                                           
063400         GO TO P90200-EXIT.                                               
063500*                                                                         
063600     COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.05.                  
063700*                                                                         
063800 P90200-EXIT.                                                             
063900     EXIT.                                                                
064000     EJECT                                                                
064100*****************************************************************         
064200*    PARAGRAPH:  P90300-TIER-DAY45                              *         
064300*    FUNCTION :  4-5 DAY TIER MULTIPLIER BY RECEIPTS-PER-DAY.   *         
064400*****************************************************************         
064500*                                                                         
064600 P90300-TIER-DAY45.                                                       
064700*                                                                         
064800     IF WS-RCPTS-PER-DAY         > 450                                    
064900         IF CALCBIA-TRIP-DAYS = 5                                         
065000             IF WS-RCPTS-PER-DAY > 500                                    
065100                 COMPUTE WS-RUNNING-TOTAL =                               
065200                     WS-RUNNING-TOTAL * 1.05                              
065300             ELSE                                                         
065400                 COMPUTE WS-RUNNING-TOTAL =                               
065500                     WS-RUNNING-TOTAL * 1.10                              
065600             END-IF                                                       
065700         ELSE                                                             
065800             IF WS-RCPTS-PER-DAY > 500                                    
065900                 COMPUTE WS-RUNNING-TOTAL =                               
066000                     WS-RUNNING-TOTAL * 1.10                              
066100             ELSE                                                         
066200                 COMPUTE WS-RUNNING-TOTAL =                               
066300                     WS-RUNNING-TOTAL * 1.25                              
066400             END-IF                                                       
066500         END-IF                                                           
066600         GO TO P90300-EXIT.                                               
066700*                                                                         
066800     IF WS-RCPTS-PER-DAY         > 350                                    
066900         IF CALCBIA-TRIP-DAYS = 5                                         
067000             IF WS-RCPTS-PER-DAY > 400                                    
067100                 COMPUTE WS-RUNNING-TOTAL =                               
067200                     WS-RUNNING-TOTAL * 1.15                              
067300             ELSE                                                         
067400                 COMPUTE WS-RUNNING-TOTAL =                               
067500                     WS-RUNNING-TOTAL * 1.20                              
067600             END-IF                                                       
067700         ELSE                                                             
067800             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.05           
067900         END-IF                                                           
068000         GO TO P90300-EXIT.                                               
068100*                                                                         
068200     IF WS-RCPTS-PER-DAY         > 300                                    
068300         IF CALCBIA-TRIP-DAYS = 4                                         
068400             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.20           
068500         ELSE                                                             
068600             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.15           
068700         END-IF                                                           
068800         GO TO P90300-EXIT.                                               
068900*                                                                         
069000     IF CALCBIA-TRIP-DAYS = 5                                             
069100         IF WS-RCPTS-PER-DAY     < 50                                     
069200             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.90           
069300         ELSE                                                             
069400             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.10           
069500         END-IF                                                           
069600     ELSE                                                                 
069700         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.05               
069800     END-IF.                                                              
069900*                                                                         
070000 P90300-EXIT.                                                             
070100     EXIT.                                                                
070200     EJECT                                                                
070300*****************************************************************         
070400*    PARAGRAPH:  P90400-TIER-DAY6                               *         
070500*****************************************************************         
070600*                                                                         
070700 P90400-TIER-DAY6.                                                        
070800*                                                                         
070900     IF WS-RCPTS-PER-DAY         < 50                                     
071000         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.70               
071100     ELSE                                                                 
071200         IF WS-RCPTS-PER-DAY     > 500                                    
071300             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.75           
071400         ELSE                                                             
071500             IF WS-RCPTS-PER-DAY > 400                                    
071600                 COMPUTE WS-RUNNING-TOTAL =                               
071700                     WS-RUNNING-TOTAL * 0.90                              
071800             ELSE                                                         
071900                 IF WS-RCPTS-PER-DAY NOT < 150                            
072000                     COMPUTE WS-RUNNING-TOTAL =                           
072100                         WS-RUNNING-TOTAL * 1.10                          
072200                 ELSE                                                     
072300                     COMPUTE WS-RUNNING-TOTAL =                           
072400                         WS-RUNNING-TOTAL * 1.00                          
072500                 END-IF                                                   
072600             END-IF                                                       
072700         END-IF                                                           
072800     END-IF.                                                              
072900*                                                                         
073000 P90400-EXIT.                                                             
073100     EXIT.                                                                
073200     EJECT                                                                
073300*****************************************************************         
073400*    PARAGRAPH:  P90500-TIER-DAY7                               *         
073500*****************************************************************         
073600*                                                                         
073700 P90500-TIER-DAY7.                                                        
073800*                                                                         
073900     IF WS-RCPTS-PER-DAY NOT < 300                                        
074000         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.35               
074100     ELSE                                                                 
074200       IF WS-RCPTS-PER-DAY NOT < 200                                      
074300         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.25               
074400       ELSE                                                               
074500         IF WS-RCPTS-PER-DAY NOT < 100                                    
074600           COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.20             
074700         ELSE                                                             
074800           IF WS-RCPTS-PER-DAY < 50                                       
074900             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.80           
075000           ELSE                                                           
075100             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.10           
075200           END-IF                                                         
075300         END-IF                                                           
075400       END-IF                                                             
075500     END-IF.                                                              
075600*                                                                         
075700 P90500-EXIT.                                                             
075800     EXIT.                                                                
075900     EJECT                                                                
076000*****************************************************************         
076100*    PARAGRAPH:  P90600-TIER-DAY8UP                             *         
076200*    FUNCTION :  8+ DAY TIER -- LENGTH SUB-TIER, THEN THE 8-9   *         
076300*                DAY MILEAGE AND FRAUD-B ADD-ON, THEN THE       *         
076400*                ACROSS-THE-BOARD LOW-SPEND HAIRCUTS, THEN THE  *         
076500*                FINAL SHORT-TRIP RESCUE MULTIPLIER.            *         
076600*****************************************************************         
076700*                                                                         
076800 P90600-TIER-DAY8UP.                                                      
076900*                                                                         
077000     IF CALCBIA-TRIP-DAYS NOT < 14                                        
077100         IF WS-RCPTS-PER-DAY     > 140                                    
077200             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.30           
077300         ELSE                                                             
077400             IF WS-RCPTS-PER-DAY > 100                                    
077500                 COMPUTE WS-RUNNING-TOTAL =                               
077600                     WS-RUNNING-TOTAL * 1.15                              
077700             ELSE                                                         
077800                 IF WS-RCPTS-PER-DAY < 75                                 
077900                     COMPUTE WS-RUNNING-TOTAL =                           
078000                         WS-RUNNING-TOTAL * 1.25                          
078100                 END-IF                                                   
078200             END-IF                                                       
078300         END-IF                                                           
078400     ELSE                                                                 
078500       IF CALCBIA-TRIP-DAYS NOT < 10                                      
078600         IF CALCBIA-TRIP-DAYS = 11                                        
078700             IF WS-RCPTS-PER-DAY NOT < 200                                
078800                 COMPUTE WS-RUNNING-TOTAL =                               
078900                     WS-RUNNING-TOTAL * 1.25                              
079000             ELSE                                                         
079100                 IF WS-RCPTS-PER-DAY NOT < 100                            
079200                     COMPUTE WS-RUNNING-TOTAL =                           
079300                         WS-RUNNING-TOTAL * 1.30                          
079400                 ELSE                                                     
079500                     COMPUTE WS-RUNNING-TOTAL =                           
079600                         WS-RUNNING-TOTAL * 1.05                          
079700                 END-IF                                                   
079800             END-IF                                                       
079900         ELSE                                                             
080000           IF CALCBIA-TRIP-DAYS = 10                                      
080100             IF WS-RCPTS-PER-DAY > 300                                    
080200                 COMPUTE WS-RUNNING-TOTAL =                               
080300                     WS-RUNNING-TOTAL * 0.95                              
080400             ELSE                                                         
080500                 IF WS-RCPTS-PER-DAY NOT < 100                            
080600                     COMPUTE WS-RUNNING-TOTAL =                           
080700                         WS-RUNNING-TOTAL * 1.35                          
080800                 ELSE                                                     
080900                     COMPUTE WS-RUNNING-TOTAL =                           
081000                         WS-RUNNING-TOTAL * 1.10                          
081100                 END-IF                                                   
081200             END-IF                                                       
081300           ELSE                                                           
081400             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.20           
081500           END-IF                                                         
081600         END-IF                                                           
081700       ELSE                                                               
081800         PERFORM P90650-TIER-DAY89 THRU P90650-EXIT                       
081900       END-IF                                                             
082000     END-IF.                                                              
082100*                                                                         
082200     IF WS-RCPTS-PER-DAY         < 25                                     
082300         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.65               
082400     ELSE                                                                 
082500         IF WS-RCPTS-PER-DAY     < 50                                     
082600             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.75           
082700         ELSE                                                             
082800             IF WS-RCPTS-PER-DAY < 75                                     
082900               AND CALCBIA-TRIP-DAYS NOT < 10                             
083000                 COMPUTE WS-RUNNING-TOTAL =                               
083100                     WS-RUNNING-TOTAL * 0.90                              
083200             END-IF                                                       
083300         END-IF                                                           
083400     END-IF.                                                              
083500*                                                                         
083600     IF CALCBIA-TRIP-DAYS NOT > 11                                        
083700       AND CALCBIA-MILES-TRAVELED > 800                                   
083800       AND WS-RCPTS-PER-DAY NOT < 50                                      
083900         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.05               
084000     END-IF.                                                              
084100*                                                                         
084200 P90600-EXIT.                                                             
084300     EXIT.                                                                
084400     EJECT                                                                
084500*****************************************************************         
084600*    PARAGRAPH:  P90650-TIER-DAY89                              *         
084700*    FUNCTION :  8-9 DAY SUB-TIER, MILEAGE ADD-ON AND THE       *         
084800*                SECOND HARD-CODED FRAUD PATTERN.               *         
084900*****************************************************************         
085000*                                                                         
085100 P90650-TIER-DAY89.                                                       
085200*                                                                         
085300     IF CALCBIA-TRIP-DAYS = 8                                             
085400         IF WS-RCPTS-PER-DAY     < 75                                     
085500             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.95           
085600         ELSE                                                             
085700           IF WS-RCPTS-PER-DAY NOT < 100                                  
085800             AND WS-RCPTS-PER-DAY < 200                                   
085900             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.20           
086000           ELSE                                                           
086100             IF WS-RCPTS-PER-DAY NOT < 200                                
086200               COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.15         
086300             ELSE                                                         
086400               COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.10         
086500             END-IF                                                       
086600           END-IF                                                         
086700         END-IF                                                           
086800     ELSE                                                                 
086900         IF WS-RCPTS-PER-DAY NOT < 200                                    
087000             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.25           
087100         ELSE                                                             
087200           IF WS-RCPTS-PER-DAY NOT < 100                                  
087300             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.30           
087400           ELSE                                                           
087500             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.10           
087600           END-IF                                                         
087700         END-IF                                                           
087800     END-IF.                                                              
087900*                                                                         
088000     IF CALCBIA-MILES-TRAVELED   > 1000                                   
088100         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.85               
088200     ELSE                                                                 
088300         IF CALCBIA-MILES-TRAVELED > 800                                  
088400             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.00           
088500         ELSE                                                             
088600             COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 1.15           
088700         END-IF                                                           
088800     END-IF.                                                              
088900*                                                                         
089000     MOVE 'N'                   TO WS-FRAUD-B-SW.                         
089100     IF CALCBIA-MILES-TRAVELED NOT < 790                                  
089200       AND CALCBIA-MILES-TRAVELED NOT > 800                               
089300       AND CALCBIA-RECEIPTS-AMT NOT < 1600                                
089400       AND CALCBIA-RECEIPTS-AMT NOT > 1700                                
089500       AND WS-RCPTS-PER-DAY > 200                                         
089600         MOVE 'Y'                TO WS-FRAUD-B-SW                         
089700     END-IF.                                                              
089800     IF FRAUD-PATTERN-B                                                   
089900         COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * 0.40               
090000     END-IF.                                                              
090100*                                                                         
090200 P90650-EXIT.                                                             
090300     EXIT.                                                                
090400     EJECT                                                                
090500*****************************************************************         
090600*    PARAGRAPH:  P95000-APPLY-FLOOR                             *         
090700*    FUNCTION :  $50.00 PER-DAY FLOOR, ROUND TO CENTS.          *         
090800*****************************************************************         
090900*                                                                         
091000 P95000-APPLY-FLOOR.                                                      
091100*                                                                         
091200     COMPUTE WS-FLOOR-AMT ROUNDED = CALCBIA-TRIP-DAYS * 50.00.            
091300     IF WS-RUNNING-TOTAL         < WS-FLOOR-AMT                           
091400         MOVE WS-FLOOR-AMT      TO WS-RUNNING-TOTAL                       
091500     END-IF.                                                              
091600*                                                                         
091700 P95000-EXIT.                                                             
091800     EXIT.                                                                
091900     EJECT                                                                
092000                                                                          
092100                                                                          
092200                                                                          
092300                                                                          
