000100******************************************************************        
000200*    CALCENH PARAMETER PASS AREA                                 *        
000300******************************************************************        
000400*                                                                         
000500*  01/20/26 RGH  TR-2615  ORIGINAL AREA, ENHANCED ENGINE THAT             
000600*                         ORCHESTRATES ANOMDET / SINGLEDY /               
000700*                         RCPTPROC / EMPADJ / GRADRESP.                   
000800*                                                                         
000900 01  CALCENH-PARMS.                                                       
001000     03  CALCENH-TRIP-DAYS           PIC 9(03)     VALUE ZEROES.          
001100     03  CALCENH-MILES-TRAVELED      PIC S9(03)V99 VALUE ZEROES.          
001200     03  CALCENH-RECEIPTS-AMT        PIC S9(05)V99 VALUE ZEROES.          
001300     03  CALCENH-HAS-PROFILE-SW      PIC X(01)     VALUE 'N'.             
001400         88  CALCENH-PROFILE-SUPPLIED              VALUE 'Y'.             
001500     03  CALCENH-AVG-DURATION        PIC 9V99      VALUE ZEROES.          
001600     03  CALCENH-AVG-DAILY-RCPTS     PIC 9(03)V99  VALUE ZEROES.          
001700     03  CALCENH-AVG-MILES-PER-DAY   PIC 9(03)V99  VALUE ZEROES.          
001800     03  CALCENH-PREDICTED-AMT       PIC 9(05)V99  VALUE ZEROES.          
001900                                                                          
