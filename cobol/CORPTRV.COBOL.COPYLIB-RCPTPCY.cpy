000100******************************************************************        
000200*    RCPTPROC PARAMETER PASS AREA                                *        
000300******************************************************************        
000400*                                                                         
000500*  01/13/26 RGH  TR-2611  ORIGINAL AREA.                                  
000600*  02/02/26 RGH  TR-2622  ADDED RCPTPROC-MINIMUM-AMT SO CALCENH   RGH0202A
000700*                         CAN PULL THE CONTEXT-AWARE FLOOR IN     RGH0202B
000800*                         THE SAME CALL AS THE RECEIPT RATE.      RGH0202C
000900*                                                                         
001000 01  RCPTPROC-PARMS.                                                      
001100     03  RCPTPROC-TRIP-DAYS          PIC 9(03)     VALUE ZEROES.          
001200     03  RCPTPROC-RECEIPTS-AMT       PIC S9(05)V99 VALUE ZEROES.          
001300     03  RCPTPROC-MILES-TRAVELED     PIC S9(03)V99 VALUE ZEROES.          
001400     03  RCPTPROC-RECEIPT-COMP       PIC 9(05)V99  VALUE ZEROES.          
001500     03  RCPTPROC-MINIMUM-AMT        PIC 9(05)V99  VALUE ZEROES.          
001600                                                                          
