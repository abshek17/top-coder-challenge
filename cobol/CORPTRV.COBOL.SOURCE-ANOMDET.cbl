000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    ANOMDET.                                                   
000300AUTHOR.        K J OYELARAN.                                              
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  06/14/1995.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   ANOMDET                                           *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM ANOMDET SCORES A TRIP VOUCHER 0.00-1.00   *         
001500*             FOR FRAUD/ABUSE INDICATORS.  EACH TRIGGERED RULE  *         
001600*             ADDS TO THE SCORE INDEPENDENTLY (MULTIPLE RULES   *         
001700*             MAY FIRE ON THE SAME VOUCHER) AND SETS A FLAG.    *         
001800*             THE FLAG COUNT AND FINAL SCORE TOGETHER DRIVE THE *         
001900*             CONFIDENCE LEVEL RETURNED TO THE CALLER.          *         
002000*                                                               *         
002100*             THE TWO HARD-CODED MILEAGE/RECEIPT WINDOWS BELOW  *         
002200*             (FRAUD PATTERN A AND B) CAME OUT OF THE Q2-95      *        
002300*             VOUCHER AUDIT.  DO NOT WIDEN THEM WITHOUT AUDIT    *        
002400*             SIGN-OFF.                                         *         
002500*                                                               *         
002600* FILES   :   NONE                                              *         
002700*                                                               *         
002800* CALLED BY:  CALCENH                                           *         
002900*                                                               *         
003000*****************************************************************         
003100*             PROGRAM CHANGE LOG                                *         
003200*             -------------------                               *         
003300*                                                               *         
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003500*  --------   --------------------  --------------------------  *         
003600*  06/14/95   K J OYELARAN           ORIGINAL ANOMALY SCORER,   *         
003700*                                   BUILT OUT OF THE AUDIT      *         
003800*                                   FLAGS RAISED AGAINST        *         
003900*                                   CALCBIAS OUTLIERS.          *         
004000*  09/22/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
004100*                                   NO 2-DIGIT YEAR FIELDS      *         
004200*                                   EXIST IN THIS PROGRAM.      *         
004300*                                   NO CODE CHANGE REQUIRED.    *         
004400*  03/11/04   K J OYELARAN           ADDED THE VACATION-WITH-   *         
004500*                                   BUSINESS-MILEAGE AND        *         
004600*                                   EXTENDED-LOW-COST-TRAVEL    *         
004700*                                   RULES PER AUDIT FINDING     *         
004800*                                   04-017.                     *         
004900*  01/12/26   RGH        TR-2609    RESTATED ANOMDET AS A       *         
005000*                                   FLAT-PARM CALLABLE ROUTINE  *         
005100*                                   FOR THE NEW EVALBAT/CALCENH *         
005200*                                   BATCH EVALUATOR.            *         
005300*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
005400*****************************************************************         
005500     EJECT                                                                
005600ENVIRONMENT DIVISION.                                                     
005700CONFIGURATION SECTION.                                                    
005800SPECIAL-NAMES.                                                            
005900    UPSI-1 ON STATUS IS ANOMD-TRACE-ON                                    
006000           OFF STATUS IS ANOMD-TRACE-OFF.                                 
006100    EJECT                                                                 
006200DATA DIVISION.                                                            
006300WORKING-STORAGE SECTION.                                                  
006400*                                                                         
006500*****************************************************************         
006600*    77 LEVEL DATA ITEMS                                        *         
006700*****************************************************************         
006800*                                                                         
006900 77  WS-FLAG-CT                  PIC S9(03) COMP VALUE +0.                
007000*                                                                         
007100*****************************************************************         
007200*    RULE FLAG SWITCHES -- BANK A                               *         
007300*****************************************************************         
007400*                                                                         
007500 01  WS-SWITCHES-A.                                                       
007600     05  WS-SW-EXCESS-MI         PIC X     VALUE 'N'.                     
007700         88  FLAG-EXCESSIVE-MILEAGE          VALUE 'Y'.                   
007800     05  WS-SW-HIGH-MI           PIC X     VALUE 'N'.                     
007900         88  FLAG-HIGH-MILEAGE               VALUE 'Y'.                   
008000     05  WS-SW-UNSUST-SPND       PIC X     VALUE 'N'.                     
008100         88  FLAG-UNSUSTAINABLE-SPEND        VALUE 'Y'.                   
008200     05  WS-SW-VHIGH-SPND        PIC X     VALUE 'N'.                     
008300         88  FLAG-VERY-HIGH-SPEND            VALUE 'Y'.                   
008400     05  WS-SW-EXTREME-SPND      PIC X     VALUE 'N'.                     
008500         88  FLAG-EXTREME-SPEND              VALUE 'Y'.                   
008600     05  WS-SW-VHDAILY-SPND      PIC X     VALUE 'N'.                     
008700         88  FLAG-VHIGH-DAILY-SPEND          VALUE 'Y'.                   
008800     05  WS-SW-HIGH-RATIO        PIC X     VALUE 'N'.                     
008900         88  FLAG-HIGH-EXP-RATIO             VALUE 'Y'.                   
009000     05  WS-SW-LOW-RATIO         PIC X     VALUE 'N'.                     
009100         88  FLAG-LOW-EXP-RATIO              VALUE 'Y'.                   
009200     05  FILLER                  PIC X(02) VALUE SPACES.                  
009300 01  FILLER REDEFINES WS-SWITCHES-A PIC X(10).                            
009400*                                                                         
009500*****************************************************************         
009600*    RULE FLAG SWITCHES -- BANK B                               *         
009700*****************************************************************         
009800*                                                                         
009900 01  WS-SWITCHES-B.                                                       
010000     05  WS-SW-VACATION          PIC X     VALUE 'N'.                     
010100         88  FLAG-VACATION-BIZ-MILES         VALUE 'Y'.                   
010200     05  WS-SW-DAY1-MILES        PIC X     VALUE 'N'.                     
010300         88  FLAG-DAY1-HIGH-MILES            VALUE 'Y'.                   
010400     05  WS-SW-DAY1-RCPTS        PIC X     VALUE 'N'.                     
010500         88  FLAG-DAY1-HIGH-RCPTS            VALUE 'Y'.                   
010600     05  WS-SW-FRAUD-A           PIC X     VALUE 'N'.                     
010700         88  FLAG-FRAUD-A                    VALUE 'Y'.                   
010800     05  WS-SW-FRAUD-B           PIC X     VALUE 'N'.                     
010900         88  FLAG-FRAUD-B                    VALUE 'Y'.                   
011000     05  WS-SW-WKND-WARRIOR      PIC X     VALUE 'N'.                     
011100         88  FLAG-WEEKEND-WARRIOR            VALUE 'Y'.                   
011200     05  WS-SW-EXT-LOWCOST       PIC X     VALUE 'N'.                     
011300         88  FLAG-EXT-LOWCOST                VALUE 'Y'.                   
011400     05  FILLER                  PIC X(01) VALUE SPACE.                   
011500 01  FILLER REDEFINES WS-SWITCHES-B PIC X(08).                            
011600*                                                                         
011700*****************************************************************         
011800*    WORK AMOUNTS                                                *        
011900*****************************************************************         
012000*                                                                         
012100 01  WS-WORK-AMOUNTS.                                                     
012200     05  WS-MILES-PER-DAY        PIC S9(05)V9999 VALUE ZEROES.            
012300     05  WS-RCPTS-PER-DAY        PIC S9(05)V9999 VALUE ZEROES.            
012400     05  WS-EXPENSE-RATIO        PIC S9(03)V9999 VALUE ZEROES.            
012500     05  WS-SCORE-WORK           PIC S9V9999     VALUE ZEROES.            
012600     05  WS-MILES-DIVISOR        PIC S9(03)V99   VALUE ZEROES.            
012700     05  FILLER                  PIC X(04)       VALUE SPACES.            
012800*                                                                         
012900*  TRACE LINE FOR DUMP UTILITY DIAGNOSTICS -- ONLY BUILT AND              
013000*  DISPLAYED WHEN THE JCL SETS UPSI-1 ON FOR A DEBUG RUN.                 
013100*                                                                         
013200 01  WS-TRACE-FIELDS.                                                     
013300     05  WS-TR-MPD               PIC ZZZ9.99.                             
013400     05  FILLER                  PIC X(01)   VALUE SPACE.                 
013500     05  WS-TR-RPD               PIC ZZZ9.99.                             
013600     05  FILLER                  PIC X(01)   VALUE SPACE.                 
013700     05  WS-TR-SCORE             PIC 9.9999.                              
013800 01  FILLER REDEFINES WS-TRACE-FIELDS PIC X(20).                          
013900*                                                                         
014000     COPY ANOMDCY.                                                        
014100     EJECT                                                                
014200*****************************************************************         
014300*    L I N K A G E     S E C T I O N                            *         
014400*****************************************************************         
014500*                                                                         
014600LINKAGE SECTION.                                                          
014700*                                                                         
014800 01  LS-ANOMDET-PARMS            PIC X(24).                               
014900*                                                                         
015000*****************************************************************         
015100*    P R O C E D U R E    D I V I S I O N                       *         
015200*****************************************************************         
015300*                                                                         
015400PROCEDURE DIVISION USING LS-ANOMDET-PARMS.                                
015500*                                                                         
015600 P00000-MAINLINE.                                                         
015700*                                                                         
015800     MOVE LS-ANOMDET-PARMS      TO ANOMDET-PARMS.                         
015900     MOVE ZEROES                TO WS-SCORE-WORK.                         
016000     MOVE ZEROES                TO ANOMDET-FLAG-COUNT.                    
016100     MOVE 'N'                   TO ANOMDET-FRAUD-FLAG.                    
016200     MOVE SPACES                TO WS-SWITCHES-A.                         
016300     MOVE SPACES                TO WS-SWITCHES-B.                         
016400     MOVE 'N'                   TO WS-SW-EXCESS-MI                        
016500         WS-SW-HIGH-MI          WS-SW-UNSUST-SPND                         
016600         WS-SW-VHIGH-SPND       WS-SW-EXTREME-SPND                        
016700         WS-SW-VHDAILY-SPND     WS-SW-HIGH-RATIO                          
016800         WS-SW-LOW-RATIO        WS-SW-VACATION                            
016900         WS-SW-DAY1-MILES       WS-SW-DAY1-RCPTS                          
017000         WS-SW-FRAUD-A          WS-SW-FRAUD-B                             
017100         WS-SW-WKND-WARRIOR     WS-SW-EXT-LOWCOST.                        
017200*                                                                         
017300     IF ANOMDET-TRIP-DAYS       = ZEROES                                  
017400         MOVE ZEROES            TO WS-MILES-PER-DAY                       
017500                                    WS-RCPTS-PER-DAY                      
017600     ELSE                                                                 
017700         COMPUTE WS-MILES-PER-DAY ROUNDED =                               
017800             ANOMDET-MILES-TRAVELED / ANOMDET-TRIP-DAYS                   
017900         COMPUTE WS-RCPTS-PER-DAY ROUNDED =                               
018000             ANOMDET-RECEIPTS-AMT / ANOMDET-TRIP-DAYS                     
018100     END-IF.                                                              
018200*                                                                         
018300     PERFORM P10000-MILEAGE-RULES    THRU P10000-EXIT.                    
018400     PERFORM P20000-SPENDING-RULES   THRU P20000-EXIT.                    
018500     PERFORM P30000-RATIO-RULES      THRU P30000-EXIT.                    
018600     PERFORM P40000-VACATION-RULE    THRU P40000-EXIT.                    
018700     PERFORM P50000-DAY1-RULES       THRU P50000-EXIT.                    
018800     PERFORM P60000-FRAUD-RULES      THRU P60000-EXIT.                    
018900     PERFORM P70000-WARRIOR-RULES    THRU P70000-EXIT.                    
019000     PERFORM P80000-COUNT-FLAGS      THRU P80000-EXIT.                    
019100     PERFORM P85000-SET-CONFIDENCE   THRU P85000-EXIT.                    
019200     PERFORM P95000-DEBUG-TRACE      THRU P95000-EXIT.                    
019300*                                                                         
019400     IF WS-SCORE-WORK            > 1                                      
019500         MOVE 1                 TO WS-SCORE-WORK                          
019600     END-IF.                                                              
019700     COMPUTE ANOMDET-SCORE ROUNDED = WS-SCORE-WORK.                       
019800*                                                                         
019900     MOVE ANOMDET-PARMS         TO LS-ANOMDET-PARMS.                      
020000     GOBACK.                                                              
020100*                                                                         
020200 P00000-EXIT.                                                             
020300     EXIT.                                                                
020400     EJECT                                                                
020500*****************************************************************         
020600*    PARAGRAPH:  P10000-MILEAGE-RULES                           *         
020700*****************************************************************         
020800*                                                                         
020900 P10000-MILEAGE-RULES.                                                    
021000*                                                                         
021100     IF WS-MILES-PER-DAY         > 600                                    
021200         ADD 0.40                TO WS-SCORE-WORK                         
021300         MOVE 'Y'                TO WS-SW-EXCESS-MI                       
021400     ELSE                                                                 
021500         IF WS-MILES-PER-DAY     > 450                                    
021600             ADD 0.20            TO WS-SCORE-WORK                         
021700             MOVE 'Y'            TO WS-SW-HIGH-MI                         
021800         END-IF                                                           
021900     END-IF.                                                              
022000*                                                                         
022100 P10000-EXIT.                                                             
022200     EXIT.                                                                
022300     EJECT                                                                
022400*****************************************************************         
022500*    PARAGRAPH:  P20000-SPENDING-RULES                          *         
022600*****************************************************************         
022700*                                                                         
022800 P20000-SPENDING-RULES.                                                   
022900*                                                                         
023000     IF WS-RCPTS-PER-DAY  > 400 AND ANOMDET-TRIP-DAYS > 7                 
023100         ADD 0.30                TO WS-SCORE-WORK                         
023200         MOVE 'Y'                TO WS-SW-UNSUST-SPND                     
023300     ELSE                                                                 
023400         IF WS-RCPTS-PER-DAY > 500 AND ANOMDET-TRIP-DAYS > 3              
023500             ADD 0.25            TO WS-SCORE-WORK                         
023600             MOVE 'Y'            TO WS-SW-VHIGH-SPND                      
023700         END-IF                                                           
023800     END-IF.                                                              
023900*                                                                         
024000     IF WS-RCPTS-PER-DAY         > 400                                    
024100         ADD 0.40                TO WS-SCORE-WORK                         
024200         MOVE 'Y'                TO WS-SW-EXTREME-SPND                    
024300     ELSE                                                                 
024400         IF WS-RCPTS-PER-DAY     > 300                                    
024500             ADD 0.25            TO WS-SCORE-WORK                         
024600             MOVE 'Y'            TO WS-SW-VHDAILY-SPND                    
024700         END-IF                                                           
024800     END-IF.                                                              
024900*                                                                         
025000 P20000-EXIT.                                                             
025100     EXIT.                                                                
025200     EJECT                                                                
025300*****************************************************************         
025400*    PARAGRAPH:  P30000-RATIO-RULES                             *         
025500*****************************************************************         
025600*                                                                         
025700 P30000-RATIO-RULES.                                                      
025800*                                                                         
025900     IF ANOMDET-MILES-TRAVELED   NOT < 1                                  
026000         MOVE ANOMDET-MILES-TRAVELED TO WS-MILES-DIVISOR                  
026100     ELSE                                                                 
026200         MOVE 1                 TO WS-MILES-DIVISOR                       
026300     END-IF.                                                              
026400     COMPUTE WS-EXPENSE-RATIO ROUNDED =                                   
026500         ANOMDET-RECEIPTS-AMT / WS-MILES-DIVISOR.                         
026600*                                                                         
026700     IF WS-EXPENSE-RATIO         > 3                                      
026800         ADD 0.20                TO WS-SCORE-WORK                         
026900         MOVE 'Y'                TO WS-SW-HIGH-RATIO                      
027000     ELSE                                                                 
027100         IF WS-EXPENSE-RATIO     < 0.2                                    
027200             ADD 0.15            TO WS-SCORE-WORK                         
027300             MOVE 'Y'            TO WS-SW-LOW-RATIO                       
027400         END-IF                                                           
027500     END-IF.                                                              
027600*                                                                         
027700 P30000-EXIT.                                                             
027800     EXIT.                                                                
027900     EJECT                                                                
028000*****************************************************************         
028100*    PARAGRAPH:  P40000-VACATION-RULE                           *         
028200*****************************************************************         
028300*                                                                         
028400 P40000-VACATION-RULE.                                                    
028500*                                                                         
028600     IF ANOMDET-TRIP-DAYS NOT < 8 AND WS-RCPTS-PER-DAY < 75               
028700       AND ANOMDET-MILES-TRAVELED > 1000                                  
028800         ADD 0.35                TO WS-SCORE-WORK                         
028900         MOVE 'Y'                TO WS-SW-VACATION                        
029000     END-IF.                                                              
029100*                                                                         
029200 P40000-EXIT.                                                             
029300     EXIT.                                                                
029400     EJECT                                                                
029500*****************************************************************         
029600*    PARAGRAPH:  P50000-DAY1-RULES                              *         
029700*****************************************************************         
029800*                                                                         
029900 P50000-DAY1-RULES.                                                       
030000*                                                                         
030100     IF ANOMDET-TRIP-DAYS        = 1                                      
030200         IF ANOMDET-MILES-TRAVELED > 800                                  
030300             ADD 0.30            TO WS-SCORE-WORK                         
030400             MOVE 'Y'            TO WS-SW-DAY1-MILES                      
030500         END-IF                                                           
030600         IF ANOMDET-RECEIPTS-AMT > 1200                                   
030700             ADD 0.25            TO WS-SCORE-WORK                         
030800             MOVE 'Y'            TO WS-SW-DAY1-RCPTS                      
030900         END-IF                                                           
031000     END-IF.                                                              
031100*                                                                         
031200 P50000-EXIT.                                                             
031300     EXIT.                                                                
031400     EJECT                                                                
031500*****************************************************************         
031600*    PARAGRAPH:  P60000-FRAUD-RULES                             *         
031700*****************************************************************         
031800*                                                                         
031900 P60000-FRAUD-RULES.                                                      
032000*                                                                         
032100     IF ANOMDET-MILES-TRAVELED NOT < 1070                                 
032200       AND ANOMDET-MILES-TRAVELED NOT > 1090                              
032300       AND ANOMDET-RECEIPTS-AMT NOT < 1800                                
032400       AND ANOMDET-RECEIPTS-AMT NOT > 1820                                
032500         MOVE 1                 TO WS-SCORE-WORK                          
032600         MOVE 'Y'                TO WS-SW-FRAUD-A                         
032700         MOVE 'Y'                TO ANOMDET-FRAUD-FLAG                    
032800     END-IF.                                                              
032900*                                                                         
033000     IF ANOMDET-MILES-TRAVELED NOT < 790                                  
033100       AND ANOMDET-MILES-TRAVELED NOT > 800                               
033200       AND ANOMDET-RECEIPTS-AMT NOT < 1600                                
033300       AND ANOMDET-RECEIPTS-AMT NOT > 1700                                
033400       AND WS-RCPTS-PER-DAY     > 200                                     
033500         ADD 0.60                TO WS-SCORE-WORK                         
033600         MOVE 'Y'                TO WS-SW-FRAUD-B                         
033700     END-IF.                                                              
033800*                                                                         
033900 P60000-EXIT.                                                             
034000     EXIT.                                                                
034100     EJECT                                                                
034200*****************************************************************         
034300*    PARAGRAPH:  P70000-WARRIOR-RULES                           *         
034400*****************************************************************         
034500*                                                                         
034600 P70000-WARRIOR-RULES.                                                    
034700*                                                                         
034800     IF ANOMDET-TRIP-DAYS NOT > 3 AND ANOMDET-MILES-TRAVELED > 500        
034900       AND WS-RCPTS-PER-DAY     < 100                                     
035000         ADD 0.20                TO WS-SCORE-WORK                         
035100         MOVE 'Y'                TO WS-SW-WKND-WARRIOR                    
035200     END-IF.                                                              
035300*                                                                         
035400     IF ANOMDET-TRIP-DAYS NOT < 10 AND WS-RCPTS-PER-DAY < 50              
035500         ADD 0.30                TO WS-SCORE-WORK                         
035600         MOVE 'Y'                TO WS-SW-EXT-LOWCOST                     
035700     END-IF.                                                              
035800*                                                                         
035900 P70000-EXIT.                                                             
036000     EXIT.                                                                
036100     EJECT                                                                
036200*****************************************************************         
036300*    PARAGRAPH:  P80000-COUNT-FLAGS                             *         
036400*****************************************************************         
036500*                                                                         
036600 P80000-COUNT-FLAGS.                                                      
036700*                                                                         
036800     MOVE ZEROES                TO WS-FLAG-CT.                            
036900     IF FLAG-EXCESSIVE-MILEAGE      ADD 1 TO WS-FLAG-CT.                  
037000     IF FLAG-HIGH-MILEAGE           ADD 1 TO WS-FLAG-CT.                  
037100     IF FLAG-UNSUSTAINABLE-SPEND    ADD 1 TO WS-FLAG-CT.                  
037200     IF FLAG-VERY-HIGH-SPEND        ADD 1 TO WS-FLAG-CT.                  
037300     IF FLAG-EXTREME-SPEND          ADD 1 TO WS-FLAG-CT.                  
037400     IF FLAG-VHIGH-DAILY-SPEND      ADD 1 TO WS-FLAG-CT.                  
037500     IF FLAG-HIGH-EXP-RATIO         ADD 1 TO WS-FLAG-CT.                  
037600     IF FLAG-LOW-EXP-RATIO          ADD 1 TO WS-FLAG-CT.                  
037700     IF FLAG-VACATION-BIZ-MILES     ADD 1 TO WS-FLAG-CT.                  
037800     IF FLAG-DAY1-HIGH-MILES        ADD 1 TO WS-FLAG-CT.                  
037900     IF FLAG-DAY1-HIGH-RCPTS        ADD 1 TO WS-FLAG-CT.                  
038000     IF FLAG-FRAUD-A                ADD 1 TO WS-FLAG-CT.                  
038100     IF FLAG-FRAUD-B                ADD 1 TO WS-FLAG-CT.                  
038200     IF FLAG-WEEKEND-WARRIOR        ADD 1 TO WS-FLAG-CT.                  
038300     IF FLAG-EXT-LOWCOST            ADD 1 TO WS-FLAG-CT.                  
038400     MOVE WS-FLAG-CT             TO ANOMDET-FLAG-COUNT.                   
038500*                                                                         
038600 P80000-EXIT.                                                             
038700     EXIT.                                                                
038800     EJECT                                                                
038900*****************************************************************         
039000*    PARAGRAPH:  P85000-SET-CONFIDENCE                          *         
039100*****************************************************************         
039200*                                                                         
039300 P85000-SET-CONFIDENCE.                                                   
039400*                                                                         
039500     IF WS-FLAG-CT                = 0                                     
039600         MOVE 0.50               TO ANOMDET-CONFIDENCE                    
039700     ELSE                                                                 
039800       IF WS-FLAG-CT              = 1 AND WS-SCORE-WORK < 0.3             
039900         MOVE 0.60               TO ANOMDET-CONFIDENCE                    
040000       ELSE                                                               
040100         IF WS-FLAG-CT NOT < 3 OR WS-SCORE-WORK > 0.5                     
040200           MOVE 0.90              TO ANOMDET-CONFIDENCE                   
040300         ELSE                                                             
040400           MOVE 0.70              TO ANOMDET-CONFIDENCE                   
040500         END-IF                                                           
040600       END-IF                                                             
040700     END-IF.                                                              
040800*                                                                         
040900 P85000-EXIT.                                                             
041000     EXIT.                                                                
041100     EJECT                                                                
041200*****************************************************************         
041300*    PARAGRAPH:  P95000-DEBUG-TRACE                             *         
041400*    FUNCTION :  DISPLAY A ONE-LINE TRACE WHEN THE JCL TURNS    *         
041500*                UPSI-1 ON FOR A DEBUG RUN.  NORMAL PRODUCTION  *         
041600*                RUNS LEAVE UPSI-1 OFF AND THIS PARAGRAPH IS A  *         
041700*                NO-OP.                                        *          
041800*****************************************************************         
041900*                                                                         
042000 P95000-DEBUG-TRACE.                                                      
042100*                                                                         
042200     IF ANOMD-TRACE-OFF                                                   
042300         GO TO P95000-EXIT.                                               
042400     MOVE WS-MILES-PER-DAY      TO WS-TR-MPD.                             
042500     MOVE WS-RCPTS-PER-DAY      TO WS-TR-RPD.                             
042600     MOVE WS-SCORE-WORK         TO WS-TR-SCORE.                           
042700     DISPLAY 'ANOMDET TRACE - ' WS-TRACE-FIELDS.                          
042800*                                                                         
042900 P95000-EXIT.                                                             
043000     EXIT.                                                                
043100                                                                          
043200                                                                          
