000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    EMPADJ.                                                    
000300AUTHOR.        K J OYELARAN.                                              
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  07/23/1995.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   EMPADJ                                            *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM EMPADJ COMPARES A TRAVELER'S CURRENT TRIP *         
001500*             AGAINST THEIR OWN HISTORICAL AVERAGES (DURATION,  *         
001600*             DAILY RECEIPTS, DAILY MILES) AND RETURNS A SMALL  *         
001700*             FACTOR THAT NUDGES THE REIMBURSEMENT UP OR DOWN   *         
001800*             DEPENDING ON HOW CONSISTENT THIS TRIP IS WITH THE *         
001900*             TRAVELER'S OWN PATTERN.  A TRAVELER WITH NO       *         
002000*             PROFILE ON FILE, OR WITH A ZERO/NEGATIVE AVERAGE, *         
002100*             GETS A NEUTRAL FACTOR OF 1.00.                    *         
002200*                                                               *         
002300* FILES   :   NONE                                              *         
002400*                                                               *         
002500* CALLED BY:  CALCENH (ONLY WHEN AN EMPLOYEE-PROFILE RECORD     *         
002600*             WAS SUPPLIED FOR THE CASE)                        *         
002700*                                                               *         
002800*****************************************************************         
002900*             PROGRAM CHANGE LOG                                *         
003000*             -------------------                               *         
003100*                                                               *         
003200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003300*  --------   --------------------  --------------------------  *         
003400*  07/23/95   K J OYELARAN           ORIGINAL EMPLOYEE PATTERN  *         
003500*                                   ADJUSTMENT ROUTINE.         *         
003600*  09/22/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
003700*                                   NO 2-DIGIT YEAR FIELDS      *         
003800*                                   EXIST IN THIS PROGRAM.      *         
003900*                                   NO CODE CHANGE REQUIRED.    *         
004000*  01/14/26   RGH        TR-2613    RESTATED EMPADJ AS A        *         
004100*                                   FLAT-PARM CALLABLE ROUTINE  *         
004200*                                   FOR THE NEW EVALBAT/CALCENH *         
004300*                                   BATCH EVALUATOR.            *         
004400*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
004500*****************************************************************         
004600     EJECT                                                                
004700ENVIRONMENT DIVISION.                                                     
004800CONFIGURATION SECTION.                                                    
004900SPECIAL-NAMES.                                                            
005000    CLASS EMPAD-NUMERIC-CLASS IS '0' THRU '9'.                            
005100    EJECT                                                                 
005200DATA DIVISION.                                                            
005300WORKING-STORAGE SECTION.                                                  
005400*                                                                         
005500*****************************************************************         
005600*    DEVIATION-BAND FACTOR TABLE                                *         
005700*      FIRST ROW WHOSE CEILING EXCEEDS THE MEAN DEVIATION WINS. *         
005800*****************************************************************         
005900*                                                                         
006000 01  WS-DEV-TABLE.                                                        
006100*              CEILING    FACTOR                                          
006200     05  FILLER              PIC 9V9999  VALUE 0.2000.                    
006300     05  FILLER              PIC 9V99    VALUE 1.02.                      
006400     05  FILLER              PIC 9V9999  VALUE 0.5000.                    
006500     05  FILLER              PIC 9V99    VALUE 1.00.                      
006600     05  FILLER              PIC 9V9999  VALUE 1.0000.                    
006700     05  FILLER              PIC 9V99    VALUE 0.98.                      
006800     05  FILLER              PIC 9V9999  VALUE 2.0000.                    
006900     05  FILLER              PIC 9V99    VALUE 0.95.                      
007000 01  WS-DEV-TABLE-R REDEFINES WS-DEV-TABLE.                               
007100     05  WS-DEV-ROW          OCCURS 4 TIMES.                              
007200         10  WS-DV-CEILING       PIC 9V9999.                              
007300         10  WS-DV-FACTOR        PIC 9V99.                                
007400*                                                                         
007500 77  WS-DEV-ROW-MAX              PIC S9(03) COMP VALUE +4.                
007600 77  WS-DEV-IDX                  PIC S9(03) COMP VALUE +0.                
007700*                                                                         
007800 01  WS-SWITCHES.                                                         
007900     05  WS-DEV-FOUND-SW         PIC X     VALUE 'N'.                     
008000         88  DEV-ROW-FOUND                  VALUE 'Y'.                    
008100     05  WS-NO-HISTORY-SW        PIC X     VALUE 'N'.                     
008200         88  NO-USABLE-HISTORY               VALUE 'Y'.                   
008300     05  FILLER                  PIC X(06) VALUE SPACES.                  
008400 01  FILLER REDEFINES WS-SWITCHES PIC X(08).                              
008500*                                                                         
008600*****************************************************************         
008700*    WORK AMOUNTS                                                *        
008800*****************************************************************         
008900*                                                                         
009000 01  WS-WORK-AMOUNTS.                                                     
009100     05  WS-DEV-DURATION         PIC S9(03)V9999 VALUE ZEROES.            
009200     05  WS-DEV-RECEIPTS         PIC S9(03)V9999 VALUE ZEROES.            
009300     05  WS-DEV-MILES            PIC S9(03)V9999 VALUE ZEROES.            
009400     05  WS-MEAN-DEVIATION       PIC S9(03)V9999 VALUE ZEROES.            
009500     05  FILLER                  PIC X(04)       VALUE SPACES.            
009600*                                                                         
009700*  MEAN DEVIATION SPLIT INTO WHOLE/FRACTION FOR THE OVERNIGHT             
009800*  EXCEPTION-LISTING REPORT (NOT REPRODUCED IN THIS RELEASE).             
009900*                                                                         
010000 01  FILLER REDEFINES WS-WORK-AMOUNTS.                                    
010100     05  FILLER                  PIC X(12).                               
010200     05  WS-MEAN-DEV-WHOLE-X     PIC 9(03).                               
010300     05  WS-MEAN-DEV-FRAC-X      PIC 9(04).                               
010400     05  FILLER                  PIC X(05).                               
010500*                                                                         
010600     COPY EMPADCY.                                                        
010700     EJECT                                                                
010800*****************************************************************         
010900*    L I N K A G E     S E C T I O N                            *         
011000*****************************************************************         
011100*                                                                         
011200LINKAGE SECTION.                                                          
011300*                                                                         
011400 01  LS-EMPADJ-PARMS             PIC X(30).                               
011500*                                                                         
011600*****************************************************************         
011700*    P R O C E D U R E    D I V I S I O N                       *         
011800*****************************************************************         
011900*                                                                         
012000PROCEDURE DIVISION USING LS-EMPADJ-PARMS.                                 
012100*                                                                         
012200 P00000-MAINLINE.                                                         
012300*                                                                         
012400     MOVE LS-EMPADJ-PARMS       TO EMPADJ-PARMS.                          
012500*                                                                         
012600     PERFORM P10000-CHECK-HISTORY  THRU P10000-EXIT.                      
012700     IF NO-USABLE-HISTORY                                                 
012800         MOVE 1.00               TO EMPADJ-FACTOR                         
012900     ELSE                                                                 
013000         PERFORM P20000-CALC-DEVIATIONS THRU P20000-EXIT                  
013100         PERFORM P30000-FIND-FACTOR     THRU P30000-EXIT                  
013200     END-IF.                                                              
013300*                                                                         
013400     MOVE EMPADJ-PARMS          TO LS-EMPADJ-PARMS.                       
013500     GOBACK.                                                              
013600*                                                                         
013700 P00000-EXIT.                                                             
013800     EXIT.                                                                
013900     EJECT                                                                
014000*****************************************************************         
014100*    PARAGRAPH:  P10000-CHECK-HISTORY                           *         
014200*    FUNCTION :  NO PROFILE, OR ANY AVERAGE <= 0, GIVES A       *         
014300*                NEUTRAL FACTOR WITHOUT RUNNING THE DEVIATION   *         
014400*                MATH.                                         *          
014500*****************************************************************         
014600*                                                                         
014700 P10000-CHECK-HISTORY.                                                    
014800*                                                                         
014900     MOVE 'N'                   TO WS-NO-HISTORY-SW.                      
015000     IF NOT EMPADJ-PROFILE-SUPPLIED                                       
015100         MOVE 'Y'                TO WS-NO-HISTORY-SW                      
015200         GO TO P10000-EXIT.                                               
015300     IF EMPADJ-AVG-DURATION NOT > ZEROES                                  
015400       OR EMPADJ-AVG-DAILY-RCPTS NOT > ZEROES                             
015500       OR EMPADJ-AVG-MILES-PER-DAY NOT > ZEROES                           
015600         MOVE 'Y'                TO WS-NO-HISTORY-SW                      
015700     END-IF.                                                              
015800*                                                                         
015900 P10000-EXIT.                                                             
016000     EXIT.                                                                
016100     EJECT                                                                
016200*****************************************************************         
016300*    PARAGRAPH:  P20000-CALC-DEVIATIONS                         *         
016400*    FUNCTION :  MEAN OF THE THREE RELATIVE DEVIATIONS.         *         
016500*****************************************************************         
016600*                                                                         
016700 P20000-CALC-DEVIATIONS.                                                  
016800*                                                                         
016900     IF EMPADJ-TRIP-DAYS          NOT < EMPADJ-AVG-DURATION               
017000         COMPUTE WS-DEV-DURATION ROUNDED =                                
017100            (EMPADJ-TRIP-DAYS - EMPADJ-AVG-DURATION)                      
017200                / EMPADJ-AVG-DURATION                                     
017300     ELSE                                                                 
017400         COMPUTE WS-DEV-DURATION ROUNDED =                                
017500            (EMPADJ-AVG-DURATION - EMPADJ-TRIP-DAYS)                      
017600                / EMPADJ-AVG-DURATION                                     
017700     END-IF.                                                              
017800*                                                                         
017900     IF EMPADJ-RECEIPTS-PER-DAY   NOT < EMPADJ-AVG-DAILY-RCPTS            
018000         COMPUTE WS-DEV-RECEIPTS ROUNDED =                                
018100            (EMPADJ-RECEIPTS-PER-DAY - EMPADJ-AVG-DAILY-RCPTS)            
018200                / EMPADJ-AVG-DAILY-RCPTS                                  
018300     ELSE                                                                 
018400         COMPUTE WS-DEV-RECEIPTS ROUNDED =                                
018500            (EMPADJ-AVG-DAILY-RCPTS - EMPADJ-RECEIPTS-PER-DAY)            
018600                / EMPADJ-AVG-DAILY-RCPTS                                  
018700     END-IF.                                                              
018800*                                                                         
018900     IF EMPADJ-MILES-PER-DAY      NOT < EMPADJ-AVG-MILES-PER-DAY          
019000         COMPUTE WS-DEV-MILES ROUNDED =                                   
019100            (EMPADJ-MILES-PER-DAY - EMPADJ-AVG-MILES-PER-DAY)             
019200                / EMPADJ-AVG-MILES-PER-DAY                                
019300     ELSE                                                                 
019400         COMPUTE WS-DEV-MILES ROUNDED =                                   
019500            (EMPADJ-AVG-MILES-PER-DAY - EMPADJ-MILES-PER-DAY)             
019600                / EMPADJ-AVG-MILES-PER-DAY                                
019700     END-IF.                                                              
019800*                                                                         
019900     COMPUTE WS-MEAN-DEVIATION ROUNDED =                                  
020000         (WS-DEV-DURATION + WS-DEV-RECEIPTS + WS-DEV-MILES) / 3.          
020100*                                                                         
020200 P20000-EXIT.                                                             
020300     EXIT.                                                                
020400     EJECT                                                                
020500*****************************************************************         
020600*    PARAGRAPH:  P30000-FIND-FACTOR                             *         
020700*    FUNCTION :  SEARCH WS-DEV-TABLE FOR THE DEVIATION BAND.    *         
020800*****************************************************************         
020900*                                                                         
021000 P30000-FIND-FACTOR.                                                      
021100*                                                                         
021200     MOVE 'N'                   TO WS-DEV-FOUND-SW.                       
021300     MOVE 0.90                  TO EMPADJ-FACTOR.                         
021400     MOVE 1                     TO WS-DEV-IDX.                            
021500*                                                                         
021600 P30100-DEV-SEARCH.                                                       
021700*                                                                         
021800     IF WS-DEV-IDX                > WS-DEV-ROW-MAX                        
021900         GO TO P30000-EXIT.                                               
022000     IF DEV-ROW-FOUND                                                     
022100         GO TO P30000-EXIT.                                               
022200     IF WS-MEAN-DEVIATION         < WS-DV-CEILING (WS-DEV-IDX)            
022300         MOVE WS-DV-FACTOR (WS-DEV-IDX) TO EMPADJ-FACTOR                  
022400         MOVE 'Y'                  TO WS-DEV-FOUND-SW                     
022500     END-IF.                                                              
022600     ADD 1                      TO WS-DEV-IDX.                            
022700     GO TO P30100-DEV-SEARCH.                                             
022800*                                                                         
022900 P30000-EXIT.                                                             
023000     EXIT.                                                                
023100                                                                          
