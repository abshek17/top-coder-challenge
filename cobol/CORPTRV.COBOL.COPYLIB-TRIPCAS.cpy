000100******************************************************************        
000200* CORPORATE TRAVEL SYSTEM (CORPTRV)                              *        
000300*                                                                *        
000400* TRIP-CASE RECORD  --  LINE-SEQUENTIAL, ASCENDING CASE-ID       *        
000500*   ONE RECORD PER HISTORICAL TRIP.  THIS IS THE SAME LAYOUT     *        
000600*   CARRIED INTO EACH ENGINE'S PARM AREA (DAYS/MILES/RECEIPTS).  *        
000700******************************************************************        
000800*                                                                         
000900*  01/06/26 RGH  TR-2601  ORIGINAL LAYOUT, REPLACES THE FORMER            
001000*                         VARIABLE-LENGTH FEED FROM THE EXPENSE           
001100*                         SYSTEM'S JSON EXTRACT.                          
001200*                                                                         
001300 01  TRIPCAS-RECORD.                                                      
001400     05  TRIPCAS-CASE-ID             PIC 9(04).                           
001500     05  TRIPCAS-TRIP-DAYS           PIC 9(03).                           
001600     05  TRIPCAS-MILES-TRAVELED      PIC S9(03)V99.                       
001700     05  TRIPCAS-RECEIPTS-AMT        PIC S9(05)V99.                       
001800     05  TRIPCAS-EXPECTED-AMT        PIC S9(05)V99.                       
001900     05  FILLER                      PIC X(02).                           
002000                                                                          
