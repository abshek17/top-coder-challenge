000100******************************************************************        
000200*    CALCBIAS PARAMETER PASS AREA                                *        
000300******************************************************************        
000400*                                                                         
000500*  01/08/26 RGH  TR-2602  ORIGINAL AREA, BIAS-CORRECTED ENGINE            
000600*                         REPLACING CALCBASIC AS THE PRODUCTION           
000700*                         DEFAULT CALLED FROM EVALBAT.                    
000800*                                                                         
000900 01  CALCBIA-PARMS.                                                       
001000     03  CALCBIA-TRIP-DAYS           PIC 9(03)     VALUE ZEROES.          
001100     03  CALCBIA-MILES-TRAVELED      PIC S9(03)V99 VALUE ZEROES.          
001200     03  CALCBIA-RECEIPTS-AMT        PIC S9(05)V99 VALUE ZEROES.          
001300     03  CALCBIA-PREDICTED-AMT       PIC 9(05)V99  VALUE ZEROES.          
001400                                                                          
