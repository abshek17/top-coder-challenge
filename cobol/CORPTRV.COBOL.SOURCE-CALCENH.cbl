000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    CALCENH.                                                   
000300AUTHOR.        R G HAUSER.                                                
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  01/20/1994.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   CALCENH                                           *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM CALCENH IS THE "ENHANCED" REIMBURSEMENT   *         
001500*             ENGINE.  IT ORCHESTRATES THE FRAUD/ANOMALY,       *         
001600*             SINGLE-DAY, DYNAMIC-RECEIPT, EMPLOYEE-PATTERN AND *         
001700*             GRADUATED-RESPONSE SUBROUTINES INTO ONE CANDIDATE *         
001800*             REIMBURSEMENT AMOUNT.  IT IS NOT THE PRODUCTION   *         
001900*             ENGINE -- CALCBIAS REMAINS THE SYSTEM OF RECORD   *         
002000*             (SEE THE UPSI-0 SWITCH IN EVALBAT) -- BUT IS      *         
002100*             CARRIED FORWARD AS AN ALTERNATE MODEL UNDER       *         
002200*             EVALUATION BY FINANCE.                            *         
002300*                                                               *         
002400* FILES   :   NONE                                              *         
002500*                                                               *         
002600* CALLS   :   ANOMDET, SINGLEDY, RCPTPROC, EMPADJ, GRADRESP     *         
002700*                                                               *         
002800* CALLED BY:  EVALBAT (WHEN UPSI-0 IS OFF)                      *         
002900*                                                               *         
003000*****************************************************************         
003100*             PROGRAM CHANGE LOG                                *         
003200*             -------------------                               *         
003300*                                                               *         
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003500*  --------   --------------------  --------------------------  *         
003600*  01/20/94   R G HAUSER             ORIGINAL "ENHANCED" MODEL, *         
003700*                                   FIRST ATTEMPT AT COMBINING  *         
003800*                                   THE FRAUD-SCORING WORK WITH *         
003900*                                   THE LEGACY MILEAGE TABLES.  *         
004000*  03/02/95   R G HAUSER             ADDED WEEKDAY LENGTH-OF-   *         
004100*                                   TRIP MULTIPLIER TABLE.      *         
004200*  08/11/97   K J OYELARAN           WIRED IN ANOMDET/GRADRESP  *         
004300*                                   AFTER THE FRAUD REVIEW.     *         
004400*  06/30/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
004500*                                   NO 2-DIGIT YEAR FIELDS      *         
004600*                                   EXIST IN THIS PROGRAM.      *         
004700*                                   NO CODE CHANGE REQUIRED.    *         
004800*  11/14/03   K J OYELARAN           ADDED THE 6-8 DAY / HIGH-  *         
004900*                                   MILEAGE COMBO MULTIPLIER    *         
005000*                                   AND THE DAY-5 SWEET SPOT.   *         
005100*  01/20/26   RGH        TR-2615    RESTATED CALCENH AS A       *         
005200*                                   FLAT-PARM CALLABLE ROUTINE  *         
005300*                                   THAT DRIVES THE FIVE HELPER *         
005400*                                   SUBPROGRAMS FOR THE NEW     *         
005500*                                   EVALBAT BATCH EVALUATOR.    *         
005600*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
005700*****************************************************************         
005800     EJECT                                                                
005900ENVIRONMENT DIVISION.                                                     
006000CONFIGURATION SECTION.                                                    
006100SPECIAL-NAMES.                                                            
006200    CLASS CALEN-NUMERIC-CLASS IS '0' THRU '9'.                            
006300    EJECT                                                                 
006400DATA DIVISION.                                                            
006500WORKING-STORAGE SECTION.                                                  
006600*                                                                         
006700*****************************************************************         
006800*    HELPER-SUBPROGRAM PARM AREAS (BUILT AND PASSED ON EACH     *         
006900*    CALL -- THESE ARE OUR OWN WORKING-STORAGE, NOT LINKAGE).   *         
007000*****************************************************************         
007100*                                                                         
007200     COPY ANOMDCY.                                                        
007300     COPY SGLDYCY.                                                        
007400     COPY RCPTPCY.                                                        
007500     COPY EMPADCY.                                                        
007600     COPY GRADRCY.                                                        
007700*                                                                         
007800 01  WS-CALL-PARMS.                                                       
007900     05  WS-ANOMDET-PARMS            PIC X(24).                           
008000     05  WS-SINGLEDY-PARMS           PIC X(19).                           
008100     05  WS-RCPTPROC-PARMS           PIC X(29).                           
008200     05  WS-EMPADJ-PARMS             PIC X(30).                           
008300     05  WS-GRADRESP-PARMS           PIC X(21).                           
008400     05  FILLER                      PIC X(02) VALUE SPACES.              
008500 01  FILLER REDEFINES WS-CALL-PARMS PIC X(125).                           
008600*                                                                         
008700*****************************************************************         
008800*    LENGTH-OF-TRIP MULTIPLIER TABLE (BY EXACT DAY COUNT)       *         
008900*      FIRST ROW WHOSE DAY-VALUE MATCHES WINS; ROW 6 IS THE     *         
009000*      "ELSE" CATCH-ALL FOR 3, 7, DEFAULT AND OUT-OF-TABLE.     *         
009100*****************************************************************         
009200*                                                                         
009300 01  WS-LEN-TABLE.                                                        
009400*              DAY-VALUE  MULTIPLIER                                      
009500     05  FILLER              PIC 9(03)   VALUE 005.                       
009600     05  FILLER              PIC 9V99    VALUE 1.10.                      
009700     05  FILLER              PIC 9(03)   VALUE 004.                       
009800     05  FILLER              PIC 9V99    VALUE 1.05.                      
009900     05  FILLER              PIC 9(03)   VALUE 006.                       
010000     05  FILLER              PIC 9V99    VALUE 1.05.                      
010100 01  WS-LEN-TABLE-R REDEFINES WS-LEN-TABLE.                               
010200     05  WS-LEN-ROW          OCCURS 3 TIMES.                              
010300         10  WS-LT-DAYVAL        PIC 9(03).                               
010400         10  WS-LT-MULT          PIC 9V99.                                
010500*                                                                         
010600 77  WS-LEN-ROW-MAX              PIC S9(03) COMP VALUE +3.                
010700 77  WS-LEN-IDX                  PIC S9(03) COMP VALUE +0.                
010800*                                                                         
010900 01  WS-SWITCHES.                                                         
011000     05  WS-LEN-FOUND-SW         PIC X     VALUE 'N'.                     
011100         88  LEN-ROW-FOUND                  VALUE 'Y'.                    
011200     05  WS-COMBO-SET-SW         PIC X     VALUE 'N'.                     
011300         88  COMBO-MULT-SET                 VALUE 'Y'.                    
011400     05  WS-DAY1-PATH-SW         PIC X     VALUE 'N'.                     
011500         88  DAY1-PATH                      VALUE 'Y'.                    
011600     05  FILLER                  PIC X(05) VALUE SPACES.                  
011700 01  FILLER REDEFINES WS-SWITCHES PIC X(08).                              
011800*                                                                         
011900*****************************************************************         
012000*    WORK AMOUNTS                                                *        
012100*****************************************************************         
012200*                                                                         
012300 01  WS-WORK-AMOUNTS.                                                     
012400     05  WS-MILEAGE-AMT          PIC S9(07)V9999 VALUE ZEROES.            
012500     05  WS-RECEIPT-COMP         PIC S9(07)V9999 VALUE ZEROES.            
012600     05  WS-PERDIEM-AMT          PIC S9(07)V9999 VALUE ZEROES.            
012700     05  WS-LODGING-AMT          PIC S9(07)V9999 VALUE ZEROES.            
012800     05  WS-BASE-AMT             PIC S9(07)V9999 VALUE ZEROES.            
012900     05  WS-EFF-MULT             PIC S9V9999     VALUE ZEROES.            
013000     05  WS-LEN-MULT             PIC S9V9999     VALUE ZEROES.            
013100     05  WS-SPEND-MULT           PIC S9V9999     VALUE ZEROES.            
013200     05  WS-COMBO-MULT           PIC S9V9999     VALUE 1.0000.            
013300     05  WS-MILEAGE-BONUS        PIC S9(05)V99   VALUE ZEROES.            
013400     05  WS-ROUNDING-BONUS       PIC S9(05)V99   VALUE ZEROES.            
013500     05  WS-RUNNING-TOTAL        PIC S9(07)V9999 VALUE ZEROES.            
013600     05  WS-MILES-PER-DAY        PIC S9(05)V9999 VALUE ZEROES.            
013700     05  WS-RCPTS-PER-DAY        PIC S9(05)V9999 VALUE ZEROES.            
013800     05  FILLER                  PIC X(04) VALUE SPACES.                  
013900*                                                                         
014000*  CENTS-EXTRACTION VIEW OF THE RECEIPTS AMOUNT, USED BY THE              
014100*  ROUNDING-BONUS TEST (49/99-CENT PATTERN).                              
014200*                                                                         
014300 01  FILLER REDEFINES WS-WORK-AMOUNTS.                                    
014400     05  FILLER                  PIC X(24).                               
014500     05  FILLER                  PIC X(24).                               
014600     05  WS-RCPT-DOLLARS-X       PIC 9(05).                               
014700     05  WS-RCPT-CENTS-X         PIC 9(02).                               
014800     05  FILLER                  PIC X(20).                               
014900*                                                                         
015000     COPY CALENCY.                                                        
015100     EJECT                                                                
015200*****************************************************************         
015300*    L I N K A G E     S E C T I O N                            *         
015400*****************************************************************         
015500*                                                                         
015600LINKAGE SECTION.                                                          
015700*                                                                         
015800 01  LS-CALCENH-PARMS            PIC X(36).                               
015900*                                                                         
016000*****************************************************************         
016100*    P R O C E D U R E    D I V I S I O N                       *         
016200*****************************************************************         
016300*                                                                         
016400PROCEDURE DIVISION USING LS-CALCENH-PARMS.                                
016500*                                                                         
016600 P00000-MAINLINE.                                                         
016700*                                                                         
016800     MOVE LS-CALCENH-PARMS      TO CALCENH-PARMS.                         
016900     MOVE 'N'                   TO WS-DAY1-PATH-SW.                       
017000     MOVE 'N'                   TO WS-COMBO-SET-SW.                       
017100     MOVE 1.0000                TO WS-COMBO-MULT.                         
017200     MOVE ZEROES                TO WS-MILEAGE-BONUS                       
017300                                    WS-ROUNDING-BONUS.                    
017400*                                                                         
017500     PERFORM P05000-CALL-ANOMDET  THRU P05000-EXIT.                       
017600*                                                                         
017700     IF CALCENH-TRIP-DAYS        = 1                                      
017800         MOVE 'Y'                TO WS-DAY1-PATH-SW                       
017900         PERFORM P10000-DAY1-PATH THRU P10000-EXIT                        
018000     ELSE                                                                 
018100         PERFORM P20000-CALC-MILEAGE     THRU P20000-EXIT                 
018200         PERFORM P22000-CALL-RCPTPROC    THRU P22000-EXIT                 
018300         PERFORM P24000-CALC-LODGE-BASE  THRU P24000-EXIT                 
018400         PERFORM P30000-CALC-EFF-MULT    THRU P30000-EXIT                 
018500         PERFORM P40000-CALC-LEN-MULT    THRU P40000-EXIT                 
018600         PERFORM P50000-CALC-SPEND-MULT  THRU P50000-EXIT                 
018700         PERFORM P60000-COMBINE-BASE     THRU P60000-EXIT                 
018800         PERFORM P70000-CALC-MILE-BONUS  THRU P70000-EXIT                 
018900         PERFORM P80000-CALC-COMBO-MULT  THRU P80000-EXIT                 
019000         PERFORM P85000-CALC-ROUND-BONUS THRU P85000-EXIT                 
019100         PERFORM P88000-COMBINE-FINAL    THRU P88000-EXIT                 
019200     END-IF.                                                              
019300*                                                                         
019400     PERFORM P90000-CALL-GRADRESP THRU P90000-EXIT.                       
019500*                                                                         
019600     IF CALCENH-PROFILE-SUPPLIED                                          
019700         PERFORM P92000-CALL-EMPADJ THRU P92000-EXIT                      
019800     END-IF.                                                              
019900*                                                                         
020000     PERFORM P94000-CALL-RCPTPROC-FLOOR THRU P94000-EXIT.                 
020100     PERFORM P96000-APPLY-FLOOR         THRU P96000-EXIT.                 
020200*                                                                         
020300     MOVE CALCENH-PARMS         TO LS-CALCENH-PARMS.                      
020400     GOBACK.                                                              
020500*                                                                         
020600 P00000-EXIT.                                                             
020700     EXIT.                                                                
020800     EJECT                                                                
020900*****************************************************************         
021000*    PARAGRAPH:  P05000-CALL-ANOMDET                            *         
021100*    FUNCTION :  RUN THE FRAUD/ANOMALY SCORER FIRST -- ITS      *         
021200*                SCORE, CONFIDENCE AND FRAUD FLAG ARE CARRIED   *         
021300*                THROUGH TO THE GRADRESP CALL AT THE END.       *         
021400*****************************************************************         
021500*                                                                         
021600 P05000-CALL-ANOMDET.                                                     
021700*                                                                         
021800     MOVE CALCENH-TRIP-DAYS      TO ANOMDET-TRIP-DAYS.                    
021900     MOVE CALCENH-MILES-TRAVELED TO ANOMDET-MILES-TRAVELED.               
022000     MOVE CALCENH-RECEIPTS-AMT   TO ANOMDET-RECEIPTS-AMT.                 
022100     MOVE ANOMDET-PARMS          TO WS-ANOMDET-PARMS.                     
022200*                                                                         
022300     CALL 'ANOMDET' USING WS-ANOMDET-PARMS.                               
022400*                                                                         
022500     MOVE WS-ANOMDET-PARMS       TO ANOMDET-PARMS.                        
022600*                                                                         
022700 P05000-EXIT.                                                             
022800     EXIT.                                                                
022900     EJECT                                                                
023000*****************************************************************         
023100*    PARAGRAPH:  P10000-DAY1-PATH                               *         
023200*    FUNCTION :  SINGLE-DAY TRIP -- HAND OFF TO SINGLEDY, THEN  *         
023300*                LET THE COMMON GRADRESP/EMPADJ/FLOOR STEPS AT  *         
023400*                THE BOTTOM OF THE MAINLINE TAKE OVER.          *         
023500*****************************************************************         
023600*                                                                         
023700 P10000-DAY1-PATH.                                                        
023800*                                                                         
023900     MOVE CALCENH-MILES-TRAVELED TO SINGLEDY-MILES-TRAVELED.              
024000     MOVE CALCENH-RECEIPTS-AMT   TO SINGLEDY-RECEIPTS-AMT.                
024100     MOVE SINGLEDY-PARMS         TO WS-SINGLEDY-PARMS.                    
024200*                                                                         
024300     CALL 'SINGLEDY' USING WS-SINGLEDY-PARMS.                             
024400*                                                                         
024500     MOVE WS-SINGLEDY-PARMS      TO SINGLEDY-PARMS.                       
024600     MOVE SINGLEDY-RESULT-AMT    TO WS-RUNNING-TOTAL.                     
024700*                                                                         
024800 P10000-EXIT.                                                             
024900     EXIT.                                                                
025000     EJECT                                                                
025100*****************************************************************         
025200*    PARAGRAPH:  P20000-CALC-MILEAGE                            *         
025300*    FUNCTION :  SHARED TIERED-MILEAGE SUB-CALCULATION.         *         
025400*****************************************************************         
025500*                                                                         
025600 P20000-CALC-MILEAGE.                                                     
025700*                                                                         
025800     IF CALCENH-MILES-TRAVELED  NOT > 100                                 
025900         COMPUTE WS-MILEAGE-AMT ROUNDED =                                 
026000             CALCENH-MILES-TRAVELED * 0.58                                
026100     ELSE                                                                 
026200         IF CALCENH-MILES-TRAVELED NOT > 500                              
026300             COMPUTE WS-MILEAGE-AMT ROUNDED =                             
026400                 (100 * 0.58) +                                           
026500                 ((CALCENH-MILES-TRAVELED - 100) * 0.40)                  
026600         ELSE                                                             
026700             COMPUTE WS-MILEAGE-AMT ROUNDED =                             
026800                 (100 * 0.58) + (400 * 0.40) +                            
026900                 ((CALCENH-MILES-TRAVELED - 500) * 0.25)                  
027000         END-IF                                                           
027100     END-IF.                                                              
027200*                                                                         
027300 P20000-EXIT.                                                             
027400     EXIT.                                                                
027500     EJECT                                                                
027600*****************************************************************         
027700*    PARAGRAPH:  P22000-CALL-RCPTPROC                           *         
027800*    FUNCTION :  DYNAMIC RECEIPT-RATE COMPONENT.                *         
027900*****************************************************************         
028000*                                                                         
028100 P22000-CALL-RCPTPROC.                                                    
028200*                                                                         
028300     MOVE CALCENH-TRIP-DAYS      TO RCPTPROC-TRIP-DAYS.                   
028400     MOVE CALCENH-RECEIPTS-AMT   TO RCPTPROC-RECEIPTS-AMT.                
028500     MOVE CALCENH-MILES-TRAVELED TO RCPTPROC-MILES-TRAVELED.              
028600     MOVE RCPTPROC-PARMS         TO WS-RCPTPROC-PARMS.                    
028700*                                                                         
028800     CALL 'RCPTPROC' USING WS-RCPTPROC-PARMS.                             
028900*                                                                         
029000     MOVE WS-RCPTPROC-PARMS      TO RCPTPROC-PARMS.                       
029100     MOVE RCPTPROC-RECEIPT-COMP  TO WS-RECEIPT-COMP.                      
029200*                                                                         
029300 P22000-EXIT.                                                             
029400     EXIT.                                                                
029500     EJECT                                                                
029600*****************************************************************         
029700*    PARAGRAPH:  P24000-CALC-LODGE-BASE                         *         
029800*    FUNCTION :  PER-DIEM, LODGING (GREATER OF THE TWO) AND     *         
029900*                THE MILEAGE-PLUS-LODGING BASE AMOUNT.          *         
030000*****************************************************************         
030100*                                                                         
030200 P24000-CALC-LODGE-BASE.                                                  
030300*                                                                         
030400     COMPUTE WS-PERDIEM-AMT = CALCENH-TRIP-DAYS * 100.00.                 
030500*                                                                         
030600     IF WS-PERDIEM-AMT           NOT < WS-RECEIPT-COMP                    
030700         MOVE WS-PERDIEM-AMT      TO WS-LODGING-AMT                       
030800     ELSE                                                                 
030900         MOVE WS-RECEIPT-COMP     TO WS-LODGING-AMT                       
031000     END-IF.                                                              
031100*                                                                         
031200     COMPUTE WS-BASE-AMT = WS-MILEAGE-AMT + WS-LODGING-AMT.               
031300*                                                                         
031400 P24000-EXIT.                                                             
031500     EXIT.                                                                
031600     EJECT                                                                
031700*****************************************************************         
031800*    PARAGRAPH:  P30000-CALC-EFF-MULT                           *         
031900*    FUNCTION :  EFFICIENCY MULTIPLIER BY MILES PER DAY.        *         
032000*****************************************************************         
032100*                                                                         
032200 P30000-CALC-EFF-MULT.                                                    
032300*                                                                         
032400     COMPUTE WS-MILES-PER-DAY ROUNDED =                                   
032500         CALCENH-MILES-TRAVELED / CALCENH-TRIP-DAYS.                      
032600*                                                                         
032700     IF WS-MILES-PER-DAY         NOT < 180                                
032800       AND WS-MILES-PER-DAY      NOT > 220                                
032900         MOVE 1.1000              TO WS-EFF-MULT                          
033000     ELSE                                                                 
033100         IF WS-MILES-PER-DAY      NOT < 120                               
033200           AND WS-MILES-PER-DAY   < 180                                   
033300             MOVE 1.0200          TO WS-EFF-MULT                          
033400         ELSE                                                             
033500             IF WS-MILES-PER-DAY  > 300                                   
033600                 MOVE 0.9500      TO WS-EFF-MULT                          
033700             ELSE                                                         
033800                 IF WS-MILES-PER-DAY < 100                                
033900                     MOVE 0.9600  TO WS-EFF-MULT                          
034000                 ELSE                                                     
034100                     MOVE 1.0000  TO WS-EFF-MULT                          
034200                 END-IF                                                   
034300             END-IF                                                       
034400         END-IF                                                           
034500     END-IF.                                                              
034600*                                                                         
034700 P30000-EXIT.                                                             
034800     EXIT.                                                                
034900     EJECT                                                                
035000*****************************************************************         
035100*    PARAGRAPH:  P40000-CALC-LEN-MULT                           *         
035200*    FUNCTION :  LENGTH-OF-TRIP MULTIPLIER.  A DAY VALUE OF 3   *         
035300*                OR 7 IS NEUTRAL; ANYTHING SHORTER THAN 3 OR    *         
035400*                LONGER THAN 7 IS PENALIZED.                   *          
035500*****************************************************************         
035600*                                                                         
035700 P40000-CALC-LEN-MULT.                                                    
035800*                                                                         
035900     MOVE 'N'                   TO WS-LEN-FOUND-SW.                       
036000     MOVE 1.00                  TO WS-LEN-MULT.                           
036100     MOVE 1                     TO WS-LEN-IDX.                            
036200*                                                                         
036300 P40100-LEN-SEARCH.                                                       
036400*                                                                         
036500     IF WS-LEN-IDX               > WS-LEN-ROW-MAX                         
036600         GO TO P40200-LEN-RANGE.                                          
036700     IF LEN-ROW-FOUND                                                     
036800         GO TO P40000-EXIT.                                               
036900     IF CALCENH-TRIP-DAYS        = WS-LT-DAYVAL (WS-LEN-IDX)              
037000         MOVE WS-LT-MULT (WS-LEN-IDX) TO WS-LEN-MULT                      
037100         MOVE 'Y'                 TO WS-LEN-FOUND-SW                      
037200         GO TO P40000-EXIT.                                               
037300     ADD 1                      TO WS-LEN-IDX.                            
037400     GO TO P40100-LEN-SEARCH.                                             
037500*                                                                         
037600 P40200-LEN-RANGE.                                                        
037700*                                                                         
037800     IF CALCENH-TRIP-DAYS        < 3                                      
037900         MOVE 0.9700              TO WS-LEN-MULT                          
038000     ELSE                                                                 
038100         IF CALCENH-TRIP-DAYS     > 7                                     
038200             MOVE 0.9600          TO WS-LEN-MULT                          
038300         ELSE                                                             
038400             MOVE 1.0000          TO WS-LEN-MULT                          
038500         END-IF                                                           
038600     END-IF.                                                              
038700*                                                                         
038800 P40000-EXIT.                                                             
038900     EXIT.                                                                
039000     EJECT                                                                
039100*****************************************************************         
039200*    PARAGRAPH:  P50000-CALC-SPEND-MULT                         *         
039300*    FUNCTION :  DAILY-SPENDING MULTIPLIER BY DURATION CLASS.   *         
039400*****************************************************************         
039500*                                                                         
039600 P50000-CALC-SPEND-MULT.                                                  
039700*                                                                         
039800     COMPUTE WS-RCPTS-PER-DAY ROUNDED =                                   
039900         CALCENH-RECEIPTS-AMT / CALCENH-TRIP-DAYS.                        
040000*                                                                         
040100     MOVE 1.0000                TO WS-SPEND-MULT.                         
040200*                                                                         
040300     IF CALCENH-TRIP-DAYS        NOT > 3                                  
040400         IF WS-RCPTS-PER-DAY      > 200                                   
040500             MOVE 0.9000          TO WS-SPEND-MULT                        
040600         ELSE                                                             
040700             IF WS-RCPTS-PER-DAY  < 50                                    
040800                 MOVE 0.9500      TO WS-SPEND-MULT                        
040900             END-IF                                                       
041000         END-IF                                                           
041100     ELSE                                                                 
041200         IF CALCENH-TRIP-DAYS     NOT < 4                                 
041300           AND CALCENH-TRIP-DAYS  NOT > 7                                 
041400             IF WS-RCPTS-PER-DAY  > 250                                   
041500                 MOVE 0.9200      TO WS-SPEND-MULT                        
041600             ELSE                                                         
041700                 IF WS-RCPTS-PER-DAY < 40                                 
041800                     MOVE 0.9400  TO WS-SPEND-MULT                        
041900                 END-IF                                                   
042000             END-IF                                                       
042100         ELSE                                                             
042200             IF WS-RCPTS-PER-DAY  > 300                                   
042300                 MOVE 0.9400      TO WS-SPEND-MULT                        
042400             ELSE                                                         
042500                 IF WS-RCPTS-PER-DAY < 30                                 
042600                     MOVE 0.9000  TO WS-SPEND-MULT                        
042700                 END-IF                                                   
042800             END-IF                                                       
042900         END-IF                                                           
043000     END-IF.                                                              
043100*                                                                         
043200 P50000-EXIT.                                                             
043300     EXIT.                                                                
043400     EJECT                                                                
043500*****************************************************************         
043600*    PARAGRAPH:  P60000-COMBINE-BASE                            *         
043700*    FUNCTION :  BASE TIMES THE THREE STRUCTURAL MULTIPLIERS.   *         
043800*****************************************************************         
043900*                                                                         
044000 P60000-COMBINE-BASE.                                                     
044100*                                                                         
044200     COMPUTE WS-RUNNING-TOTAL =                                           
044300         WS-BASE-AMT * WS-EFF-MULT * WS-LEN-MULT * WS-SPEND-MULT.         
044400*                                                                         
044500 P60000-EXIT.                                                             
044600     EXIT.                                                                
044700     EJECT                                                                
044800*****************************************************************         
044900*    PARAGRAPH:  P70000-CALC-MILE-BONUS                         *         
045000*    FUNCTION :  FLAT MILEAGE BONUS LADDER (MULTI-DAY ONLY).    *         
045100*****************************************************************         
045200*                                                                         
045300 P70000-CALC-MILE-BONUS.                                                  
045400*                                                                         
045500     IF CALCENH-MILES-TRAVELED   > 1200                                   
045600         MOVE 350.00              TO WS-MILEAGE-BONUS                     
045700     ELSE                                                                 
045800         IF CALCENH-MILES-TRAVELED > 1000                                 
045900             MOVE 300.00          TO WS-MILEAGE-BONUS                     
046000         ELSE                                                             
046100             IF CALCENH-MILES-TRAVELED > 800                              
046200                 MOVE 200.00      TO WS-MILEAGE-BONUS                     
046300             ELSE                                                         
046400                 IF CALCENH-MILES-TRAVELED > 600                          
046500                     MOVE 120.00  TO WS-MILEAGE-BONUS                     
046600                 ELSE                                                     
046700                     IF CALCENH-MILES-TRAVELED > 400                      
046800                         MOVE 60.00 TO WS-MILEAGE-BONUS                   
046900                     END-IF                                               
047000                 END-IF                                                   
047100             END-IF                                                       
047200         END-IF                                                           
047300     END-IF.                                                              
047400*                                                                         
047500     ADD WS-MILEAGE-BONUS       TO WS-RUNNING-TOTAL.                      
047600*                                                                         
047700 P70000-EXIT.                                                             
047800     EXIT.                                                                
047900     EJECT                                                                
048000*****************************************************************         
048100*    PARAGRAPH:  P80000-CALC-COMBO-MULT                         *         
048200*    FUNCTION :  6-8 DAY / HIGH-MILEAGE COMBO MULTIPLIER, WITH  *         
048300*                THE DAY-5 SWEET-SPOT AS A SEPARATE BRANCH.     *         
048400*****************************************************************         
048500*                                                                         
048600 P80000-CALC-COMBO-MULT.                                                  
048700*                                                                         
048800     MOVE 'N'                   TO WS-COMBO-SET-SW.                       
048900     MOVE 1.0000                TO WS-COMBO-MULT.                         
049000*                                                                         
049100     IF CALCENH-TRIP-DAYS        NOT < 6                                  
049200       AND CALCENH-TRIP-DAYS     NOT > 8                                  
049300       AND CALCENH-MILES-TRAVELED > 800                                   
049400       AND WS-RCPTS-PER-DAY      < 200                                    
049500         IF CALCENH-MILES-TRAVELED > 1000                                 
049600             MOVE 1.3500          TO WS-COMBO-MULT                        
049700         ELSE                                                             
049800             MOVE 1.2500          TO WS-COMBO-MULT                        
049900         END-IF                                                           
050000         MOVE 'Y'                 TO WS-COMBO-SET-SW.                     
050100*                                                                         
050200     IF NOT COMBO-MULT-SET                                                
050300       AND CALCENH-TRIP-DAYS      NOT < 6                                 
050400       AND CALCENH-TRIP-DAYS      NOT > 8                                 
050500       AND CALCENH-MILES-TRAVELED  > 600                                  
050600         MOVE 1.1500              TO WS-COMBO-MULT                        
050700         MOVE 'Y'                 TO WS-COMBO-SET-SW.                     
050800*                                                                         
050900     IF NOT COMBO-MULT-SET                                                
051000       AND CALCENH-TRIP-DAYS      = 5                                     
051100       AND CALCENH-MILES-TRAVELED  > 600                                  
051200       AND WS-RCPTS-PER-DAY       NOT < 100                               
051300       AND WS-RCPTS-PER-DAY       NOT > 150                               
051400         MOVE 1.2000              TO WS-COMBO-MULT                        
051500         MOVE 'Y'                 TO WS-COMBO-SET-SW.                     
051600*                                                                         
051700     COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * WS-COMBO-MULT.         
051800*                                                                         
051900 P80000-EXIT.                                                             
052000     EXIT.                                                                
052100     EJECT                                                                
052200*****************************************************************         
052300*    PARAGRAPH:  P85000-CALC-ROUND-BONUS                        *         
052400*    FUNCTION :  RECEIPT CENTS OF 49 OR 99 EARN A $10 BONUS.    *         
052500*****************************************************************         
052600*                                                                         
052700 P85000-CALC-ROUND-BONUS.                                                 
052800*                                                                         
052900     MOVE ZEROES                TO WS-ROUNDING-BONUS.                     
053000     MOVE CALCENH-RECEIPTS-AMT  TO WS-RCPT-DOLLARS-X                      
053100                                   WS-RCPT-CENTS-X.                       
053200*                                                                         
053300     IF WS-RCPT-CENTS-X          = 49                                     
053400       OR WS-RCPT-CENTS-X        = 99                                     
053500         MOVE 10.00               TO WS-ROUNDING-BONUS.                   
053600*                                                                         
053700 P85000-EXIT.                                                             
053800     EXIT.                                                                
053900     EJECT                                                                
054000*****************************************************************         
054100*    PARAGRAPH:  P88000-COMBINE-FINAL                           *         
054200*    FUNCTION :  ADD THE ROUNDING BONUS TO CLOSE OUT THE        *         
054300*                MULTI-DAY CANDIDATE AMOUNT.                   *          
054400*****************************************************************         
054500*                                                                         
054600 P88000-COMBINE-FINAL.                                                    
054700*                                                                         
054800     ADD WS-ROUNDING-BONUS      TO WS-RUNNING-TOTAL.                      
054900*                                                                         
055000 P88000-EXIT.                                                             
055100     EXIT.                                                                
055200     EJECT                                                                
055300*****************************************************************         
055400*    PARAGRAPH:  P90000-CALL-GRADRESP                           *         
055500*    FUNCTION :  SCALE THE CANDIDATE AMOUNT BY THE STEP-1       *         
055600*                ANOMALY SCORE AND CONFIDENCE.                  *         
055700*****************************************************************         
055800*                                                                         
055900 P90000-CALL-GRADRESP.                                                    
056000*                                                                         
056100     COMPUTE GRADRESP-INPUT-AMT ROUNDED = WS-RUNNING-TOTAL.               
056200     MOVE ANOMDET-SCORE          TO GRADRESP-SCORE.                       
056300     MOVE ANOMDET-CONFIDENCE     TO GRADRESP-CONFIDENCE.                  
056400     MOVE ANOMDET-FRAUD-FLAG     TO GRADRESP-FRAUD-FLAG.                  
056500     MOVE GRADRESP-PARMS         TO WS-GRADRESP-PARMS.                    
056600*                                                                         
056700     CALL 'GRADRESP' USING WS-GRADRESP-PARMS.                             
056800*                                                                         
056900     MOVE WS-GRADRESP-PARMS      TO GRADRESP-PARMS.                       
057000     MOVE GRADRESP-OUTPUT-AMT    TO WS-RUNNING-TOTAL.                     
057100*                                                                         
057200 P90000-EXIT.                                                             
057300     EXIT.                                                                
057400     EJECT                                                                
057500*****************************************************************         
057600*    PARAGRAPH:  P92000-CALL-EMPADJ                             *         
057700*    FUNCTION :  APPLY THE EMPLOYEE HISTORICAL-PATTERN FACTOR   *         
057800*                WHEN A PROFILE WAS SUPPLIED FOR THIS CASE.     *         
057900*****************************************************************         
058000*                                                                         
058100 P92000-CALL-EMPADJ.                                                      
058200*                                                                         
058300     MOVE CALCENH-TRIP-DAYS         TO EMPADJ-TRIP-DAYS.                  
058400     IF CALCENH-TRIP-DAYS           NOT = 0                               
058500         COMPUTE EMPADJ-MILES-PER-DAY ROUNDED =                           
058600             CALCENH-MILES-TRAVELED / CALCENH-TRIP-DAYS                   
058700         COMPUTE EMPADJ-RECEIPTS-PER-DAY ROUNDED =                        
058800             CALCENH-RECEIPTS-AMT / CALCENH-TRIP-DAYS                     
058900     ELSE                                                                 
059000         MOVE ZEROES                 TO EMPADJ-MILES-PER-DAY              
059100                                        EMPADJ-RECEIPTS-PER-DAY           
059200     END-IF.                                                              
059300     MOVE CALCENH-AVG-DURATION      TO EMPADJ-AVG-DURATION.               
059400     MOVE CALCENH-AVG-DAILY-RCPTS   TO EMPADJ-AVG-DAILY-RCPTS.            
059500     MOVE CALCENH-AVG-MILES-PER-DAY TO EMPADJ-AVG-MILES-PER-DAY.          
059600     MOVE CALCENH-HAS-PROFILE-SW    TO EMPADJ-HAS-PROFILE-SW.             
059700     MOVE EMPADJ-PARMS              TO WS-EMPADJ-PARMS.                   
059800*                                                                         
059900     CALL 'EMPADJ' USING WS-EMPADJ-PARMS.                                 
060000*                                                                         
060100     MOVE WS-EMPADJ-PARMS           TO EMPADJ-PARMS.                      
060200     COMPUTE WS-RUNNING-TOTAL = WS-RUNNING-TOTAL * EMPADJ-FACTOR.         
060300*                                                                         
060400 P92000-EXIT.                                                             
060500     EXIT.                                                                
060600     EJECT                                                                
060700*****************************************************************         
060800*    PARAGRAPH:  P94000-CALL-RCPTPROC-FLOOR                     *         
060900*    FUNCTION :  RE-CALL RCPTPROC TO PICK UP ITS CONTEXT-AWARE  *         
061000*                MINIMUM (THE DAY-1 PATH NEVER CALLED IT).      *         
061100*****************************************************************         
061200*                                                                         
061300 P94000-CALL-RCPTPROC-FLOOR.                                              
061400*                                                                         
061500     IF DAY1-PATH                                                         
061600         MOVE CALCENH-TRIP-DAYS      TO RCPTPROC-TRIP-DAYS                
061700         MOVE CALCENH-RECEIPTS-AMT   TO RCPTPROC-RECEIPTS-AMT             
061800         MOVE CALCENH-MILES-TRAVELED TO RCPTPROC-MILES-TRAVELED           
061900         MOVE RCPTPROC-PARMS         TO WS-RCPTPROC-PARMS                 
062000         CALL 'RCPTPROC' USING WS-RCPTPROC-PARMS                          
062100         MOVE WS-RCPTPROC-PARMS      TO RCPTPROC-PARMS                    
062200     END-IF.                                                              
062300*                                                                         
062400 P94000-EXIT.                                                             
062500     EXIT.                                                                
062600     EJECT                                                                
062700*****************************************************************         
062800*    PARAGRAPH:  P96000-APPLY-FLOOR                             *         
062900*    FUNCTION :  FLOOR AT THE RCPTPROC CONTEXT-AWARE MINIMUM    *         
063000*                AND ROUND THE FINAL ANSWER TO THE CENT.        *         
063100*****************************************************************         
063200*                                                                         
063300 P96000-APPLY-FLOOR.                                                      
063400*                                                                         
063500     IF WS-RUNNING-TOTAL         < RCPTPROC-MINIMUM-AMT                   
063600         MOVE RCPTPROC-MINIMUM-AMT TO WS-RUNNING-TOTAL                    
063700     END-IF.                                                              
063800*                                                                         
063900     COMPUTE CALCENH-PREDICTED-AMT ROUNDED = WS-RUNNING-TOTAL.            
064000*                                                                         
064100 P96000-EXIT.                                                             
064200     EXIT.                                                                
064300                                                                          
064400                                                                          
