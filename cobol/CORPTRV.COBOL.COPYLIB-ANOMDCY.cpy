000100******************************************************************        
000200*    ANOMDET PARAMETER PASS AREA                                 *        
000300******************************************************************        
000400*                                                                         
000500*  01/12/26 RGH  TR-2609  ORIGINAL AREA.                                  
000600*                                                                         
000700 01  ANOMDET-PARMS.                                                       
000800     03  ANOMDET-TRIP-DAYS           PIC 9(03)     VALUE ZEROES.          
000900     03  ANOMDET-MILES-TRAVELED      PIC S9(03)V99 VALUE ZEROES.          
001000     03  ANOMDET-RECEIPTS-AMT        PIC S9(05)V99 VALUE ZEROES.          
001100     03  ANOMDET-SCORE               PIC 9V99      VALUE ZEROES.          
001200     03  ANOMDET-FLAG-COUNT          PIC 9(02)     VALUE ZEROES.          
001300     03  ANOMDET-CONFIDENCE          PIC 9V99      VALUE ZEROES.          
001400     03  ANOMDET-FRAUD-FLAG          PIC X(01)     VALUE 'N'.             
001500         88  ANOMDET-KNOWN-FRAUD                   VALUE 'Y'.             
001600                                                                          
