000100******************************************************************        
000200*    EMPADJ PARAMETER PASS AREA                                  *        
000300******************************************************************        
000400*                                                                         
000500*  01/14/26 RGH  TR-2613  ORIGINAL AREA.                                  
000600*                                                                         
000700 01  EMPADJ-PARMS.                                                        
000800     03  EMPADJ-TRIP-DAYS            PIC 9(03)     VALUE ZEROES.          
000900     03  EMPADJ-MILES-PER-DAY        PIC 9(03)V99  VALUE ZEROES.          
001000     03  EMPADJ-RECEIPTS-PER-DAY     PIC 9(03)V99  VALUE ZEROES.          
001100     03  EMPADJ-AVG-DURATION         PIC 9V99      VALUE ZEROES.          
001200     03  EMPADJ-AVG-DAILY-RCPTS      PIC 9(03)V99  VALUE ZEROES.          
001300     03  EMPADJ-AVG-MILES-PER-DAY    PIC 9(03)V99  VALUE ZEROES.          
001400     03  EMPADJ-HAS-PROFILE-SW       PIC X(01)     VALUE 'N'.             
001500         88  EMPADJ-PROFILE-SUPPLIED               VALUE 'Y'.             
001600     03  EMPADJ-FACTOR               PIC 9V99      VALUE ZEROES.          
001700                                                                          
