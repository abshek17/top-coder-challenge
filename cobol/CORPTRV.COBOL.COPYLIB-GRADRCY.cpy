000100******************************************************************        
000200*    GRADRESP PARAMETER PASS AREA                                *        
000300******************************************************************        
000400*                                                                         
000500*  01/12/26 RGH  TR-2610  ORIGINAL AREA.                                  
000600*                                                                         
000700 01  GRADRESP-PARMS.                                                      
000800     03  GRADRESP-INPUT-AMT          PIC 9(05)V99  VALUE ZEROES.          
000900     03  GRADRESP-SCORE              PIC 9V99      VALUE ZEROES.          
001000     03  GRADRESP-CONFIDENCE         PIC 9V99      VALUE ZEROES.          
001100     03  GRADRESP-FRAUD-FLAG         PIC X(01)     VALUE 'N'.             
001200         88  GRADRESP-KNOWN-FRAUD                  VALUE 'Y'.             
001300     03  GRADRESP-OUTPUT-AMT         PIC 9(05)V99  VALUE ZEROES.          
001400                                                                          
