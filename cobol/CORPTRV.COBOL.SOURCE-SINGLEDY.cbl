000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    SINGLEDY.                                                  
000300AUTHOR.        K J OYELARAN.                                              
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  07/16/1995.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   SINGLEDY                                          *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM SINGLEDY COMPUTES THE REIMBURSEMENT FOR A *         
001500*             ONE-DAY TRIP.  ONE-DAY TRIPS DO NOT FOLLOW THE    *         
001600*             MULTI-DAY PER-DIEM/LODGING SHAPE SO THEY ARE      *         
001700*             CARVED OUT INTO THEIR OWN CALLABLE ROUTINE,       *         
001800*             CALLED ONLY BY CALCENH WHEN TRIP-DAYS = 1.        *         
001900*                                                               *         
002000* FILES   :   NONE                                              *         
002100*                                                               *         
002200* CALLED BY:  CALCENH (TRIP-DAYS = 1 ONLY)                      *         
002300*                                                               *         
002400*****************************************************************         
002500*             PROGRAM CHANGE LOG                                *         
002600*             -------------------                               *         
002700*                                                               *         
002800*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
002900*  --------   --------------------  --------------------------  *         
003000*  07/16/95   K J OYELARAN           ORIGINAL ONE-DAY ENGINE.   *         
003100*  09/22/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
003200*                                   NO 2-DIGIT YEAR FIELDS      *         
003300*                                   EXIST IN THIS PROGRAM.      *         
003400*                                   NO CODE CHANGE REQUIRED.    *         
003500*  01/13/26   RGH        TR-2612    RESTATED SINGLEDY AS A      *         
003600*                                   FLAT-PARM CALLABLE ROUTINE  *         
003700*                                   FOR THE NEW EVALBAT/CALCENH *         
003800*                                   BATCH EVALUATOR.            *         
003900*  02/09/26   RGH        TR-2633    CHANGED THE RECEIPT TIER     *        
004000*                                   SEARCH FROM >= TO A STRICT   *        
004100*                                   > TEST -- AN EXACT 1500.00,  *        
004200*                                   1000.00 OR 500.00 RECEIPT    *        
004300*                                   TOTAL WAS MATCHING THE       *        
004400*                                   WRONG (LOWER) RATE BAND.     *        
004500*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
004600*****************************************************************         
004700     EJECT                                                                
004800ENVIRONMENT DIVISION.                                                     
004900CONFIGURATION SECTION.                                                    
005000SPECIAL-NAMES.                                                            
005100    CLASS SGLDY-NUMERIC-CLASS IS '0' THRU '9'.                            
005200    EJECT                                                                 
005300DATA DIVISION.                                                            
005400WORKING-STORAGE SECTION.                                                  
005500*                                                                         
005600*****************************************************************         
005700*    WORK AMOUNTS                                                *        
005800*****************************************************************         
005900*                                                                         
006000 01  WS-WORK-AMOUNTS.                                                     
006100     05  WS-MILEAGE-AMT          PIC S9(07)V9999 VALUE ZEROES.            
006200     05  WS-MILE-DISCOUNT        PIC S9V9999     VALUE ZEROES.            
006300     05  WS-RECEIPT-AMT          PIC S9(07)V9999 VALUE ZEROES.            
006400     05  WS-LODGING-AMT          PIC S9(07)V9999 VALUE ZEROES.            
006500     05  WS-BASE-AMT             PIC S9(07)V9999 VALUE ZEROES.            
006600     05  WS-RESULT-WORK          PIC S9(07)V9999 VALUE ZEROES.            
006700     05  FILLER                  PIC X(04)       VALUE SPACES.            
006800*                                                                         
006900*  MILES OVER THE 800 DISCOUNT THRESHOLD, LIFTED OUT SO THE               
007000*  DISCOUNT COMPUTE READS AS A SINGLE STATEMENT.                          
007100*                                                                         
007200 01  FILLER REDEFINES WS-WORK-AMOUNTS.                                    
007300     05  WS-MILES-OVER-X         PIC S9(05)V9999.                         
007400     05  FILLER                  PIC X(23).                               
007500*                                                                         
007600*****************************************************************         
007700*    RECEIPT TIER TABLE                                          *        
007800*      FIRST ROW WHOSE LOW-RECEIPTS IS EXCEEDED WINS.            *        
007900*****************************************************************         
008000*                                                                         
008100 01  WS-RCPT-TIER-TABLE.                                                  
008200*              LOW-RCPT   RATE     CAP                                    
008300     05  FILLER              PIC 9(05)V99 VALUE 01500.00.                 
008400     05  FILLER              PIC 9V99     VALUE 0.40.                     
008500     05  FILLER              PIC 9(04)V99 VALUE 0800.00.                  
008600     05  FILLER              PIC 9(05)V99 VALUE 01000.00.                 
008700     05  FILLER              PIC 9V99     VALUE 0.65.                     
008800     05  FILLER              PIC 9(04)V99 VALUE 1000.00.                  
008900     05  FILLER              PIC 9(05)V99 VALUE 00500.00.                 
009000     05  FILLER              PIC 9V99     VALUE 0.75.                     
009100     05  FILLER              PIC 9(04)V99 VALUE 9999.99.                  
009200 01  WS-RCPT-TIER-TABLE-R REDEFINES WS-RCPT-TIER-TABLE.                   
009300     05  WS-RCPT-TIER        OCCURS 3 TIMES.                              
009400         10  WS-RT-LOW-RCPT      PIC 9(05)V99.                            
009500         10  WS-RT-RATE          PIC 9V99.                                
009600         10  WS-RT-CAP           PIC 9(04)V99.                            
009700*                                                                         
009800 77  WS-RCPT-TIER-MAX            PIC S9(03) COMP VALUE +3.                
009900 77  WS-RCPT-IDX                 PIC S9(03) COMP VALUE +0.                
010000*                                                                         
010100 01  WS-SWITCHES.                                                         
010200     05  WS-RCPT-FOUND-SW        PIC X     VALUE 'N'.                     
010300         88  RCPT-TIER-FOUND               VALUE 'Y'.                     
010400     05  FILLER                  PIC X(07) VALUE SPACES.                  
010500 01  FILLER REDEFINES WS-SWITCHES PIC X(08).                              
010600*                                                                         
010700     COPY SGLDYCY.                                                        
010800     EJECT                                                                
010900*****************************************************************         
011000*    L I N K A G E     S E C T I O N                            *         
011100*****************************************************************         
011200*                                                                         
011300LINKAGE SECTION.                                                          
011400*                                                                         
011500 01  LS-SINGLEDY-PARMS           PIC X(19).                               
011600*                                                                         
011700*****************************************************************         
011800*    P R O C E D U R E    D I V I S I O N                       *         
011900*****************************************************************         
012000*                                                                         
012100PROCEDURE DIVISION USING LS-SINGLEDY-PARMS.                               
012200*                                                                         
012300 P00000-MAINLINE.                                                         
012400*                                                                         
012500     MOVE LS-SINGLEDY-PARMS     TO SINGLEDY-PARMS.                        
012600*                                                                         
012700     PERFORM P10000-CALC-MILEAGE  THRU P10000-EXIT.                       
012800     PERFORM P20000-CALC-RECEIPTS THRU P20000-EXIT.                       
012900     PERFORM P30000-CALC-LODGING  THRU P30000-EXIT.                       
013000     PERFORM P40000-APPLY-CAP     THRU P40000-EXIT.                       
013100*                                                                         
013200     COMPUTE SINGLEDY-RESULT-AMT ROUNDED = WS-RESULT-WORK.                
013300     MOVE SINGLEDY-PARMS        TO LS-SINGLEDY-PARMS.                     
013400     GOBACK.                                                              
013500*                                                                         
013600 P00000-EXIT.                                                             
013700     EXIT.                                                                
013800     EJECT                                                                
013900*****************************************************************         
014000*    PARAGRAPH:  P10000-CALC-MILEAGE                            *         
014100*    FUNCTION :  SHARED TIERED MILEAGE, HAIRCUT WHEN OVER 800.  *         
014200*****************************************************************         
014300*                                                                         
014400 P10000-CALC-MILEAGE.                                                     
014500*                                                                         
014600     IF SINGLEDY-MILES-TRAVELED NOT > 100                                 
014700         COMPUTE WS-MILEAGE-AMT ROUNDED =                                 
014800             SINGLEDY-MILES-TRAVELED * 0.58                               
014900     ELSE                                                                 
015000         IF SINGLEDY-MILES-TRAVELED NOT > 500                             
015100             COMPUTE WS-MILEAGE-AMT ROUNDED =                             
015200                 (100 * 0.58) +                                           
015300                 ((SINGLEDY-MILES-TRAVELED - 100) * 0.40)                 
015400         ELSE                                                             
015500             COMPUTE WS-MILEAGE-AMT ROUNDED =                             
015600                 (100 * 0.58) + (400 * 0.40) +                            
015700                 ((SINGLEDY-MILES-TRAVELED - 500) * 0.25)                 
015800         END-IF                                                           
015900     END-IF.                                                              
016000*                                                                         
016100     IF SINGLEDY-MILES-TRAVELED  > 800                                    
016200         COMPUTE WS-MILES-OVER-X = SINGLEDY-MILES-TRAVELED - 800.         
016300         COMPUTE WS-MILE-DISCOUNT =                                       
016400             1 - ((WS-MILES-OVER-X / 100) * 0.10).                        
016500         IF WS-MILE-DISCOUNT     < 0.30                                   
016600             MOVE 0.30           TO WS-MILE-DISCOUNT                      
016700         END-IF                                                           
016800         COMPUTE WS-MILEAGE-AMT =                                         
016900             WS-MILEAGE-AMT * WS-MILE-DISCOUNT                            
017000     END-IF.                                                              
017100*                                                                         
017200 P10000-EXIT.                                                             
017300     EXIT.                                                                
017400     EJECT                                                                
017500*****************************************************************         
017600*    PARAGRAPH:  P20000-CALC-RECEIPTS                           *         
017700*    FUNCTION :  SEARCH WS-RCPT-TIER-TABLE, CAPPED RATE BANDS.  *         
017800*****************************************************************         
017900*                                                                         
018000 P20000-CALC-RECEIPTS.                                                    
018100*                                                                         
018200     MOVE 'N'                   TO WS-RCPT-FOUND-SW.                      
018300     MOVE 0.80                  TO WS-RECEIPT-AMT.                        
018400     MOVE 1                     TO WS-RCPT-IDX.                           
018500*                                                                         
018600 P20100-RCPT-SEARCH.                                                      
018700*                                                                         
018800     IF WS-RCPT-IDX              > WS-RCPT-TIER-MAX                       
018900         GO TO P20200-DEFAULT-RATE.                                       
019000     IF RCPT-TIER-FOUND                                                   
019100         GO TO P20000-EXIT.                                               
019200     IF SINGLEDY-RECEIPTS-AMT     > WS-RT-LOW-RCPT (WS-RCPT-IDX)          
019300         COMPUTE WS-RECEIPT-AMT ROUNDED =                                 
019400             SINGLEDY-RECEIPTS-AMT * WS-RT-RATE (WS-RCPT-IDX)             
019500         IF WS-RECEIPT-AMT       > WS-RT-CAP (WS-RCPT-IDX)                
019600             MOVE WS-RT-CAP (WS-RCPT-IDX) TO WS-RECEIPT-AMT               
019700         END-IF                                                           
019800         MOVE 'Y'                TO WS-RCPT-FOUND-SW                      
019900         GO TO P20000-EXIT                                                
020000     END-IF.                                                              
020100     ADD 1                      TO WS-RCPT-IDX.                           
020200     GO TO P20100-RCPT-SEARCH.                                            
020300*                                                                         
020400 P20200-DEFAULT-RATE.                                                     
020500*                                                                         
020600     COMPUTE WS-RECEIPT-AMT ROUNDED =                                     
020700         SINGLEDY-RECEIPTS-AMT * 0.80.                                    
020800*                                                                         
020900 P20000-EXIT.                                                             
021000     EXIT.                                                                
021100     EJECT                                                                
021200*****************************************************************         
021300*    PARAGRAPH:  P30000-CALC-LODGING                            *         
021400*****************************************************************         
021500*                                                                         
021600 P30000-CALC-LODGING.                                                     
021700*                                                                         
021800     IF WS-RECEIPT-AMT           NOT < 100                                
021900         MOVE WS-RECEIPT-AMT    TO WS-LODGING-AMT                         
022000     ELSE                                                                 
022100         MOVE 100.00            TO WS-LODGING-AMT                         
022200     END-IF.                                                              
022300     COMPUTE WS-BASE-AMT = WS-MILEAGE-AMT + WS-LODGING-AMT.               
022400*                                                                         
022500 P30000-EXIT.                                                             
022600     EXIT.                                                                
022700     EJECT                                                                
022800*****************************************************************         
022900*    PARAGRAPH:  P40000-APPLY-CAP                               *         
023000*****************************************************************         
023100*                                                                         
023200 P40000-APPLY-CAP.                                                        
023300*                                                                         
023400     IF WS-BASE-AMT               > 1500                                  
023500         COMPUTE WS-RESULT-WORK =                                         
023600             1500 + ((WS-BASE-AMT - 1500) * 0.20)                         
023700         IF WS-RESULT-WORK        > 1600                                  
023800             MOVE 1600.00        TO WS-RESULT-WORK                        
023900         END-IF                                                           
024000     ELSE                                                                 
024100         MOVE WS-BASE-AMT        TO WS-RESULT-WORK                        
024200     END-IF.                                                              
024300*                                                                         
024400 P40000-EXIT.                                                             
024500     EXIT.                                                                
024600                                                                          
024700                                                                          
