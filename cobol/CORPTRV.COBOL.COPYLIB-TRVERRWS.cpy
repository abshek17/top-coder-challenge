000100******************************************************************        
000200* CORPORATE TRAVEL SYSTEM (CORPTRV)                              *        
000300*                                                                *        
000400* BATCH ABEND / FILE-STATUS ERROR WORK AREA                     *         
000500*                                                                *        
000600******************************************************************        
000700*                                                                         
000800*  01/06/26 RGH  TR-2601  ADAPTED FROM THE OLD ONLINE ERROR-BOX           
000900*                         COPYBOOK FOR BATCH FILE-STATUS ABENDS.          
001000*                         DROPPED THE CICS/IMS/DB2/MQSERIES BOXES         
001100*                         -- EVALBAT OPENS LINE-SEQUENTIAL FILES          
001200*                         ONLY.                                           
001300*                                                                         
001400 77  WS-CTS-ERROR-LENGTH             PIC S9(04) COMP VALUE +800.          
001500                                                                          
001600 01  WS-CTS-ERROR-AREA.                                                   
001700     05  WCEA-ERROR-01               PIC X(80)  VALUE ALL '*'.            
001800     05  WCEA-ERROR-02.                                                   
001900         10  FILLER                  PIC X(01)  VALUE '*'.                
002000         10  FILLER                  PIC X(78)  VALUE SPACES.             
002100         10  FILLER                  PIC X(01)  VALUE '*'.                
002200     05  WCEA-ERROR-03.                                                   
002300         10  FILLER                  PIC X(01)  VALUE '*'.                
002400         10  FILLER                  PIC X(78)  VALUE                     
002500             '   CORPORATE TRAVEL SYSTEM (CORPTRV) BATCH ABEND  '.        
002600         10  FILLER                  PIC X(01)  VALUE '*'.                
002700     05  WCEA-ERROR-04.                                                   
002800         10  FILLER                  PIC X(01)  VALUE '*'.                
002900         10  FILLER                  PIC X(78)  VALUE SPACES.             
003000         10  FILLER                  PIC X(01)  VALUE '*'.                
003100     05  WCEA-ERROR-05               PIC X(80)  VALUE ALL '*'.            
003200     05  WCEA-ERROR-06.                                                   
003300         10  FILLER                  PIC X(01)  VALUE SPACES.             
003400         10  FILLER                  PIC X(11)  VALUE                     
003500             'PROGRAM = '.                                                
003600         10  WCEA-PROGRAM-ID         PIC X(08)  VALUE SPACES.             
003700         10  FILLER                  PIC X(14)  VALUE                     
003800             ', PARAGRAPH = '.                                            
003900         10  WCEA-PARAGRAPH          PIC X(08)  VALUE SPACES.             
004000         10  FILLER                  PIC X(38)  VALUE SPACES.             
004100     05  WCEA-ERROR-07.                                                   
004200         10  FILLER                  PIC X(01)  VALUE SPACES.             
004300         10  FILLER                  PIC X(08)  VALUE                     
004400             'FILE = '.                                                   
004500         10  WCEA-FILE-NAME          PIC X(08)  VALUE SPACES.             
004600         10  FILLER                  PIC X(15)  VALUE                     
004700             ', FILE-STATUS = '.                                          
004800         10  WCEA-FILE-STATUS        PIC X(02)  VALUE SPACES.             
004900         10  FILLER                  PIC X(46)  VALUE SPACES.             
005000                                                                          
