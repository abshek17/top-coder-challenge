000100******************************************************************        
000200* CORPORATE TRAVEL SYSTEM (CORPTRV)                              *        
000300*                                                                *        
000400* CALCBIAS TRIP-LENGTH MULTIPLIER TABLE                          *        
000500*   FIRST ROW WHOSE LOW/HIGH DAYS RANGE CONTAINS THE TRIP'S      *        
000600*   TRIP-DAYS WINS.  MATCHES THE ORDER OF THE LENGTH RULE IN     *        
000700*   THE RATE BOOK EXACTLY -- DO NOT RE-SORT THESE ROWS.          *        
000800******************************************************************        
000900*                                                                         
001000*  01/08/26 RGH  TR-2602  ORIGINAL TABLE.                                 
001100*                                                                         
001200 77  CALBIA-LEN-TIER-MAX             PIC S9(03) COMP-3 VALUE +6.          
001300                                                                          
001400 01  CALBIA-LEN-TIER-TABLE.                                               
001500*              LOW-DAYS  HIGH-DAYS  MULTIPLIER                            
001600     05  FILLER              PIC 9(02)   VALUE 05.                        
001700     05  FILLER              PIC 9(02)   VALUE 05.                        
001800     05  FILLER              PIC 9V99    VALUE 1.10.                      
001900     05  FILLER              PIC 9(02)   VALUE 04.                        
002000     05  FILLER              PIC 9(02)   VALUE 04.                        
002100     05  FILLER              PIC 9V99    VALUE 1.05.                      
002200     05  FILLER              PIC 9(02)   VALUE 06.                        
002300     05  FILLER              PIC 9(02)   VALUE 06.                        
002400     05  FILLER              PIC 9V99    VALUE 1.05.                      
002500     05  FILLER              PIC 9(02)   VALUE 00.                        
002600     05  FILLER              PIC 9(02)   VALUE 02.                        
002700     05  FILLER              PIC 9V99    VALUE 0.95.                      
002800     05  FILLER              PIC 9(02)   VALUE 08.                        
002900     05  FILLER              PIC 9(02)   VALUE 14.                        
003000     05  FILLER              PIC 9V99    VALUE 0.98.                      
003100     05  FILLER              PIC 9(02)   VALUE 15.                        
003200     05  FILLER              PIC 9(02)   VALUE 99.                        
003300     05  FILLER              PIC 9V99    VALUE 0.95.                      
003400                                                                          
003500 01  CALBIA-LEN-TIER-TABLE-R REDEFINES CALBIA-LEN-TIER-TABLE.             
003600     05  CALBIA-LEN-TIER     OCCURS 6 TIMES.                              
003700         10  CALBIA-LT-LOW-DAYS      PIC 9(02).                           
003800         10  CALBIA-LT-HIGH-DAYS     PIC 9(02).                           
003900         10  CALBIA-LT-MULT          PIC 9V99.                            
004000                                                                          
