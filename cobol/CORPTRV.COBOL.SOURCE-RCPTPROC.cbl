000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    RCPTPROC.                                                  
000300AUTHOR.        K J OYELARAN.                                              
000400INSTALLATION.  CORPTRV SYSTEMS GROUP.                                     
000500DATE-WRITTEN.  07/09/1995.                                                
000600DATE-COMPILED.                                                            
000700SECURITY.      CORPTRV PRODUCTION - AUTHORIZED PERSONNEL ONLY.            
000800*                                                                         
000900*****************************************************************         
001000*              CORPORATE TRAVEL SYSTEM (CORPTRV)                *         
001100*                                                               *         
001200* PROGRAM :   RCPTPROC                                          *         
001300*                                                               *         
001400* FUNCTION:   PROGRAM RCPTPROC RATES A RECEIPT AMOUNT AGAINST A *         
001500*             DURATION-SCALED "SWEET SPOT" DAILY-RECEIPT RANGE  *         
001600*             AND RETURNS THE RECEIPT COMPONENT USED BY CALCENH *         
001700*             FOR ITS LODGING CALCULATION.  IT ALSO RETURNS A   *         
001800*             CONTEXT-AWARE MINIMUM REIMBURSEMENT FLOOR USED    *         
001900*             LATER BY CALCENH.  REGIONAL DESTINATION SCALING   *         
002000*             OF THE SWEET-SPOT RANGE IS RESERVED FOR A FUTURE  *         
002100*             RELEASE -- SEE THE 01/13/26 CHANGE BELOW.         *         
002200*                                                               *         
002300* FILES   :   NONE                                              *         
002400*                                                               *         
002500* CALLED BY:  CALCENH                                           *         
002600*                                                               *         
002700*****************************************************************         
002800*             PROGRAM CHANGE LOG                                *         
002900*             -------------------                               *         
003000*                                                               *         
003100*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003200*  --------   --------------------  --------------------------  *         
003300*  07/09/95   K J OYELARAN           ORIGINAL DYNAMIC RECEIPT   *         
003400*                                   PROCESSOR.                  *         
003500*  09/22/98   M R DELACRUZ           Y2K REMEDIATION - VERIFIED *         
003600*                                   NO 2-DIGIT YEAR FIELDS      *         
003700*                                   EXIST IN THIS PROGRAM.      *         
003800*                                   NO CODE CHANGE REQUIRED.    *         
003900*  11/03/03   K J OYELARAN           ADDED THE CONTEXT-AWARE    *         
004000*                                   MINIMUM FLOOR CALCULATION.  *         
004100*  01/13/26   RGH        TR-2611    RESTATED RCPTPROC AS A      *         
004200*                                   FLAT-PARM CALLABLE ROUTINE. *         
004300*                                   REGIONAL DESTINATION        *         
004400*                                   MULTIPLIERS NOT CARRIED --  *         
004500*                                   NO DESTINATION FEED EXISTS  *         
004600*                                   IN THE NEW BATCH EVALUATOR. *         
004700*  02/02/26   RGH        TR-2622    ADDED RCPTPROC-MINIMUM-AMT  *         
004800*                                   TO THE PARM AREA SO CALCENH *         
004900*                                   CAN PULL THE CONTEXT-AWARE  *         
005000*                                   FLOOR IN THE SAME CALL AS   *         
005100*                                   THE RECEIPT RATE.           *         
005200*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
005300*****************************************************************         
005400     EJECT                                                                
005500ENVIRONMENT DIVISION.                                                     
005600CONFIGURATION SECTION.                                                    
005700SPECIAL-NAMES.                                                            
005800    CLASS RCPTP-NUMERIC-CLASS IS '0' THRU '9'.                            
005900    EJECT                                                                 
006000DATA DIVISION.                                                            
006100WORKING-STORAGE SECTION.                                                  
006200*                                                                         
006300*****************************************************************         
006400*    SWEET-SPOT RANGE TABLE BY DURATION BAND                    *         
006500*      FIRST ROW WHOSE HIGH-DAYS IS NOT LESS THAN TRIP-DAYS     *         
006600*      WINS.                                                    *         
006700*****************************************************************         
006800*                                                                         
006900 01  WS-SWEET-TABLE.                                                      
007000*              HIGH-DAYS  SWEET-MIN  SWEET-MAX                            
007100     05  FILLER              PIC 9(03)   VALUE 001.                       
007200     05  FILLER              PIC 9(03)V99 VALUE 080.00.                   
007300     05  FILLER              PIC 9(03)V99 VALUE 150.00.                   
007400     05  FILLER              PIC 9(03)   VALUE 003.                       
007500     05  FILLER              PIC 9(03)V99 VALUE 100.00.                   
007600     05  FILLER              PIC 9(03)V99 VALUE 180.00.                   
007700     05  FILLER              PIC 9(03)   VALUE 007.                       
007800     05  FILLER              PIC 9(03)V99 VALUE 120.00.                   
007900     05  FILLER              PIC 9(03)V99 VALUE 200.00.                   
008000     05  FILLER              PIC 9(03)   VALUE 999.                       
008100     05  FILLER              PIC 9(03)V99 VALUE 140.00.                   
008200     05  FILLER              PIC 9(03)V99 VALUE 220.00.                   
008300 01  WS-SWEET-TABLE-R REDEFINES WS-SWEET-TABLE.                           
008400     05  WS-SWEET-ROW        OCCURS 4 TIMES.                              
008500         10  WS-SW-HIGH-DAYS     PIC 9(03).                               
008600         10  WS-SW-MIN           PIC 9(03)V99.                            
008700         10  WS-SW-MAX           PIC 9(03)V99.                            
008800*                                                                         
008900 77  WS-SWEET-ROW-MAX            PIC S9(03) COMP VALUE +4.                
009000 77  WS-SWEET-IDX                PIC S9(03) COMP VALUE +0.                
009100*                                                                         
009200 01  WS-SWITCHES.                                                         
009300     05  WS-SWEET-FOUND-SW       PIC X     VALUE 'N'.                     
009400         88  SWEET-ROW-FOUND               VALUE 'Y'.                     
009500     05  FILLER                  PIC X(07) VALUE SPACES.                  
009600 01  FILLER REDEFINES WS-SWITCHES PIC X(08).                              
009700*                                                                         
009800*****************************************************************         
009900*    WORK AMOUNTS                                                *        
010000*****************************************************************         
010100*                                                                         
010200 01  WS-WORK-AMOUNTS.                                                     
010300     05  WS-DAILY-RECEIPTS       PIC S9(05)V9999 VALUE ZEROES.            
010400     05  WS-SWEET-MIN            PIC 9(03)V99    VALUE ZEROES.            
010500     05  WS-SWEET-MAX            PIC 9(03)V99    VALUE ZEROES.            
010600     05  WS-RECEIPT-WORK         PIC S9(07)V9999 VALUE ZEROES.            
010700     05  WS-RATE-WORK            PIC S9V9999     VALUE ZEROES.            
010800     05  WS-FLOOR-WORK           PIC S9(05)V99   VALUE ZEROES.            
010900     05  WS-MILEAGE-ADD-ON       PIC S9(05)V99   VALUE ZEROES.            
011000     05  FILLER                  PIC X(04)       VALUE SPACES.            
011100*                                                                         
011200*  SWEET-SPOT MAX DOUBLED, KEPT SEPARATE FROM WS-WORK-AMOUNTS SO          
011300*  THE FAR-OVER-CEILING RATE FORMULA READS CLEANLY BELOW.                 
011400*                                                                         
011500 01  FILLER REDEFINES WS-WORK-AMOUNTS.                                    
011600     05  FILLER                  PIC X(07).                               
011700     05  WS-SWEET-MAX-X          PIC 9(03)V99.                            
011800     05  FILLER                  PIC X(23).                               
011900*                                                                         
012000     COPY RCPTPCY.                                                        
012100     EJECT                                                                
012200*****************************************************************         
012300*    L I N K A G E     S E C T I O N                            *         
012400*****************************************************************         
012500*                                                                         
012600LINKAGE SECTION.                                                          
012700*                                                                         
012800 01  LS-RCPTPROC-PARMS           PIC X(29).                               
012900*                                                                         
013000*****************************************************************         
013100*    P R O C E D U R E    D I V I S I O N                       *         
013200*****************************************************************         
013300*                                                                         
013400PROCEDURE DIVISION USING LS-RCPTPROC-PARMS.                               
013500*                                                                         
013600 P00000-MAINLINE.                                                         
013700*                                                                         
013800     MOVE LS-RCPTPROC-PARMS     TO RCPTPROC-PARMS.                        
013900*                                                                         
014000     IF RCPTPROC-TRIP-DAYS      = ZEROES                                  
014100         MOVE ZEROES            TO WS-DAILY-RECEIPTS                      
014200     ELSE                                                                 
014300         COMPUTE WS-DAILY-RECEIPTS ROUNDED =                              
014400             RCPTPROC-RECEIPTS-AMT / RCPTPROC-TRIP-DAYS                   
014500     END-IF.                                                              
014600*                                                                         
014700     PERFORM P10000-FIND-SWEET-SPOT THRU P10000-EXIT.                     
014800     PERFORM P20000-RATE-RECEIPTS   THRU P20000-EXIT.                     
014900     PERFORM P30000-CALC-MINIMUM    THRU P30000-EXIT.                     
015000*                                                                         
015100     MOVE RCPTPROC-PARMS        TO LS-RCPTPROC-PARMS.                     
015200     GOBACK.                                                              
015300*                                                                         
015400 P00000-EXIT.                                                             
015500     EXIT.                                                                
015600     EJECT                                                                
015700*****************************************************************         
015800*    PARAGRAPH:  P10000-FIND-SWEET-SPOT                         *         
015900*****************************************************************         
016000*                                                                         
016100 P10000-FIND-SWEET-SPOT.                                                  
016200*                                                                         
016300     MOVE 'N'                   TO WS-SWEET-FOUND-SW.                     
016400     MOVE 140.00                TO WS-SWEET-MIN.                          
016500     MOVE 220.00                TO WS-SWEET-MAX.                          
016600     MOVE 1                     TO WS-SWEET-IDX.                          
016700*                                                                         
016800 P10100-SWEET-SEARCH.                                                     
016900*                                                                         
017000     IF WS-SWEET-IDX             > WS-SWEET-ROW-MAX                       
017100         GO TO P10000-EXIT.                                               
017200     IF SWEET-ROW-FOUND                                                   
017300         GO TO P10000-EXIT.                                               
017400     IF RCPTPROC-TRIP-DAYS NOT > WS-SW-HIGH-DAYS (WS-SWEET-IDX)           
017500         MOVE WS-SW-MIN (WS-SWEET-IDX) TO WS-SWEET-MIN                    
017600         MOVE WS-SW-MAX (WS-SWEET-IDX) TO WS-SWEET-MAX                    
017700         MOVE 'Y'                TO WS-SWEET-FOUND-SW                     
017800     END-IF.                                                              
017900     ADD 1                      TO WS-SWEET-IDX.                          
018000     GO TO P10100-SWEET-SEARCH.                                           
018100*                                                                         
018200 P10000-EXIT.                                                             
018300     EXIT.                                                                
018400     EJECT                                                                
018500*****************************************************************         
018600*    PARAGRAPH:  P20000-RATE-RECEIPTS                           *         
018700*    FUNCTION :  RATE THE RECEIPTS AGAINST THE SWEET-SPOT BAND. *         
018800*****************************************************************         
018900*                                                                         
019000 P20000-RATE-RECEIPTS.                                                    
019100*                                                                         
019200     COMPUTE WS-SWEET-MAX-X = WS-SWEET-MAX * 2.                           
019300*                                                                         
019400     IF WS-DAILY-RECEIPTS        < 50                                     
019500         COMPUTE WS-RECEIPT-WORK ROUNDED =                                
019600             RCPTPROC-RECEIPTS-AMT * 0.40                                 
019700         GO TO P20000-EXIT.                                               
019800*                                                                         
019900     IF WS-DAILY-RECEIPTS NOT < WS-SWEET-MIN                              
020000       AND WS-DAILY-RECEIPTS NOT > WS-SWEET-MAX                           
020100         COMPUTE WS-RECEIPT-WORK ROUNDED =                                
020200             RCPTPROC-RECEIPTS-AMT * 0.85                                 
020300         GO TO P20000-EXIT.                                               
020400*                                                                         
020500     IF WS-DAILY-RECEIPTS        > 400                                    
020600         IF RCPTPROC-TRIP-DAYS NOT > 5                                    
020700             COMPUTE WS-RECEIPT-WORK ROUNDED =                            
020800                 RCPTPROC-RECEIPTS-AMT * 0.35                             
020900         ELSE                                                             
021000             COMPUTE WS-RECEIPT-WORK ROUNDED =                            
021100                 RCPTPROC-RECEIPTS-AMT * 0.50                             
021200         END-IF                                                           
021300         GO TO P20000-EXIT.                                               
021400*                                                                         
021500     IF WS-DAILY-RECEIPTS        > WS-SWEET-MAX-X                         
021600         COMPUTE WS-RATE-WORK =                                           
021700             0.85 - ((WS-DAILY-RECEIPTS / WS-SWEET-MAX-X - 1)             
021800                 * 0.15)                                                  
021900         IF WS-RATE-WORK         < 0.30                                   
022000             MOVE 0.30           TO WS-RATE-WORK                          
022100         END-IF                                                           
022200         COMPUTE WS-RECEIPT-WORK ROUNDED =                                
022300             RCPTPROC-RECEIPTS-AMT * WS-RATE-WORK                         
022400         GO TO P20000-EXIT.                                               
022500*                                                                         
022600     IF WS-DAILY-RECEIPTS        > WS-SWEET-MAX                           
022700         COMPUTE WS-RATE-WORK =                                           
022800             0.85 - ((WS-DAILY-RECEIPTS / WS-SWEET-MAX - 1)               
022900                 * 0.10)                                                  
023000         IF WS-RATE-WORK         < 0.60                                   
023100             MOVE 0.60           TO WS-RATE-WORK                          
023200         END-IF                                                           
023300         COMPUTE WS-RECEIPT-WORK ROUNDED =                                
023400             RCPTPROC-RECEIPTS-AMT * WS-RATE-WORK                         
023500         GO TO P20000-EXIT.                                               
023600*                                                                         
023700     COMPUTE WS-RECEIPT-WORK ROUNDED =                                    
023800         RCPTPROC-RECEIPTS-AMT * 0.75.                                    
023900*                                                                         
024000 P20000-EXIT.                                                             
024100     EXIT.                                                                
024200     EJECT                                                                
024300*****************************************************************         
024400*    PARAGRAPH:  P30000-CALC-MINIMUM                            *         
024500*    FUNCTION :  CONTEXT-AWARE REIMBURSEMENT FLOOR.             *         
024600*****************************************************************         
024700*                                                                         
024800 P30000-CALC-MINIMUM.                                                     
024900*                                                                         
025000     IF RCPTPROC-TRIP-DAYS       = 1                                      
025100         MOVE 100.00             TO WS-FLOOR-WORK                         
025200     ELSE                                                                 
025300         IF RCPTPROC-TRIP-DAYS   NOT > 3                                  
025400             COMPUTE WS-FLOOR-WORK = RCPTPROC-TRIP-DAYS * 75.00           
025500         ELSE                                                             
025600             COMPUTE WS-FLOOR-WORK = RCPTPROC-TRIP-DAYS * 60.00           
025700         END-IF                                                           
025800     END-IF.                                                              
025900*                                                                         
026000     IF RCPTPROC-MILES-TRAVELED  > 500                                    
026100         COMPUTE WS-MILEAGE-ADD-ON ROUNDED =                              
026200             RCPTPROC-MILES-TRAVELED * 0.10                               
026300         IF WS-MILEAGE-ADD-ON     > 200                                   
026400             MOVE 200.00         TO WS-MILEAGE-ADD-ON                     
026500         END-IF                                                           
026600         ADD WS-MILEAGE-ADD-ON  TO WS-FLOOR-WORK                          
026700     END-IF.                                                              
026800*                                                                         
026900     COMPUTE RCPTPROC-RECEIPT-COMP ROUNDED = WS-RECEIPT-WORK.             
027000     COMPUTE RCPTPROC-MINIMUM-AMT  ROUNDED = WS-FLOOR-WORK.               
027100*                                                                         
027200 P30000-EXIT.                                                             
027300     EXIT.                                                                
027400                                                                          
